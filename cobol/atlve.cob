000010***************************************************************** ATLVE   
000020*                                                               * ATLVE   
000030*   Record Definition For Leave File & Leave Transactions      *  ATLVE   
000040*        Uses Lv-Id as key                                      * ATLVE   
000050*                                                               * ATLVE   
000060***************************************************************** ATLVE   
000070*   File size 160 bytes both records.                             ATLVE   
000080*                                                                 ATLVE   
000090* AT-LEAVE-TRAN-RECORD is the same layout as the master and is    ATLVE   
000100*   used purely to carry an incoming leave create/amend before    ATLVE   
000110*   AT020 compares it field by field against the stored version.  ATLVE   
000120*                                                                 ATLVE   
000130* 04/12/97 rlm - Created.                                         ATLVE   
000140* 17/02/99 rlm - Added Lv-Amended & Lv-Amended-By for the audit   ATLVE   
000150*                trail work requested by Personnel.               ATLVE   
000160*                                                                 ATLVE   
000170 01  AT-LEAVE-RECORD.                                             ATLVE   
000180     03  LV-EMP-ID                 PIC X(12).                     ATLVE   
000190     03  LV-ID                     PIC 9(8)  COMP.                ATLVE   
000200     03  LV-DATE                   PIC 9(8)  COMP.                ATLVE   
000210*                                       DASHBOARD MATCHES ON THIS ATLVE   
000220     03  LV-START-DATE             PIC 9(8)  COMP.                ATLVE   
000230     03  LV-END-DATE               PIC 9(8)  COMP.                ATLVE   
000240     03  LV-DAYS-COUNT             PIC 9(3)  COMP.                ATLVE   
000250     03  LV-LEAVE-TYPE             PIC X(16).                     ATLVE   
000260     03  LV-IS-PAID                PIC X.                         ATLVE   
000270     03  LV-STATUS                 PIC X(10).                     ATLVE   
000280*                                       PENDING/APPROVED/REJECTED ATLVE   
000290     03  LV-REASON                 PIC X(60).                     ATLVE   
000300     03  LV-AMENDED                PIC X.                         ATLVE   
000310*                                       Y ONCE ANY TRACKED FIELD  ATLVE   
000320*                                       CHANGED AFTER CREATION    ATLVE   
000330     03  LV-AMENDED-BY             PIC X(30).                     ATLVE   
000340*                                       BLANK = SYSTEM            ATLVE   
000350     03  FILLER                    PIC X(12).                     ATLVE   
000360*                                                                 ATLVE   
000370 01  AT-LEAVE-TRAN-RECORD.                                        ATLVE   
000380     03  LVT-EMP-ID                PIC X(12).                     ATLVE   
000390     03  LVT-ID                    PIC 9(8)  COMP.                ATLVE   
000400     03  LVT-DATE                  PIC 9(8)  COMP.                ATLVE   
000410     03  LVT-START-DATE            PIC 9(8)  COMP.                ATLVE   
000420     03  LVT-END-DATE              PIC 9(8)  COMP.                ATLVE   
000430     03  LVT-DAYS-COUNT            PIC 9(3)  COMP.                ATLVE   
000440     03  LVT-LEAVE-TYPE            PIC X(16).                     ATLVE   
000450     03  LVT-IS-PAID               PIC X.                         ATLVE   
000460     03  LVT-STATUS                PIC X(10).                     ATLVE   
000470     03  LVT-REASON                PIC X(60).                     ATLVE   
000480     03  LVT-AMENDED               PIC X.                         ATLVE   
000490     03  LVT-AMENDED-BY            PIC X(30).                     ATLVE   
000500     03  FILLER                    PIC X(12).                     ATLVE   
