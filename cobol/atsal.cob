000010***************************************************************** ATSAL   
000020*                                                               * ATSAL   
000030*   Record Definition For Monthly Salary File                  *  ATSAL   
000040*        Uses Sal-Emp-Id + Sal-Year + Sal-Month as key          * ATSAL   
000050*                                                               * ATSAL   
000060***************************************************************** ATSAL   
000070*   File size 29 bytes.                                           ATSAL   
000080*                                                                 ATSAL   
000090* 04/12/97 rlm - Created.                                         ATSAL   
000100*                                                                 ATSAL   
000110 01  AT-SALARY-RECORD.                                            ATSAL   
000120     03  SAL-EMP-ID                PIC X(12).                     ATSAL   
000130     03  SAL-YEAR                  PIC 9(4)  COMP.                ATSAL   
000140     03  SAL-MONTH                 PIC 9(2)  COMP.                ATSAL   
000150*                                       1 THRU 12                 ATSAL   
000160     03  SAL-NET-SALARY            PIC S9(7)V99 COMP-3.           ATSAL   
000170     03  FILLER                    PIC X(8).                      ATSAL   
