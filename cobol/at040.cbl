000010***************************************************************** AT040   
000020*                                                               * AT040   
000030*    A T 0 4 0   -   E M P L O Y E E   S T A T E M E N T       *  AT040   
000040*         R E P O R T                                          *  AT040   
000050*                                                               * AT040   
000060***************************************************************** AT040   
000070*                                                                 AT040   
000080 IDENTIFICATION DIVISION.                                         AT040   
000090*================================                                 AT040   
000100*                                                                 AT040   
000110 PROGRAM-ID.     AT040.                                           AT040   
000120 AUTHOR.         R L MERCER.                                      AT040   
000130 INSTALLATION.   BRAMWELL DISTRIBUTION INC. - DATA PROCESSING.    AT040   
000140 DATE-WRITTEN.   30/07/1999.                                      AT040   
000150 DATE-COMPILED.                                                   AT040   
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        AT040   
000170*                                                                 AT040   
000180* Remarks.        Prints the per-employee statement requested by  AT040   
000190*                 the query desk - upcoming approved leave, the   AT040   
000200*                 last six months of pay, and the last ten        AT040   
000210*                 e-mail notifications sent about this employee - AT040   
000220*                 see Req PN-118.                                 AT040   
000230*                                                                 AT040   
000240* Called Modules. AT001 - loads the employee table (name / e-mail AT040   
000250*                         lookup for the employee on the card).   AT040   
000260* Files used.     ATEMPMS - Employee Master (via AT001 only)      AT040   
000270*                 ATLEAVE - Leave File              (input)       AT040   
000280*                 ATSALRY - Salary File             (input)       AT040   
000290*                 ATNOTIF - Notification Log        (input)       AT040   
000300*                 ATCTLCD - Control Card            (input)       AT040   
000310*                 ATSTMT  - Employee Statement Rpt  (output)      AT040   
000320* Error messages. None - an unknown EMP-ID on the control card    AT040   
000330*                 prints a one-line "EMPLOYEE NOT FOUND" heading  AT040   
000340*                 and the run ends normally.                      AT040   
000350*                                                                 AT040   
000360* Changes:                                                        AT040   
000370* 30/07/99 rlm - 1.0.00 Created for the personnel audit-trail     AT040   
000380*                       and notification project (PN-118).        AT040   
000390* 20/09/99 rlm - 1.0.01 Salary lines now show most recent six     AT040   
000400*                       months, not the whole employment history. AT040   
000410* 11/03/00 djp - 1.1.00 Notification match widened to a substring AT040   
000420*                       of the recipient address, not an exact    AT040   
000430*                       match, after query desk complaints.       AT040   
000440* 26/04/01 kbs - 1.2.00 Employee table widened to 500 (ATTAB) to  AT040   
000450*                       match head-office volumes.                AT040   
000460*                                                                 AT040   
000470 ENVIRONMENT DIVISION.                                            AT040   
000480*================================                                 AT040   
000490 CONFIGURATION SECTION.                                           AT040   
000500 SOURCE-COMPUTER.   IBM-370.                                      AT040   
000510 OBJECT-COMPUTER.   IBM-370.                                      AT040   
000520 SPECIAL-NAMES.     CLASS ALPHA-UPPER IS "A" THRU "Z".            AT040   
000530 INPUT-OUTPUT SECTION.                                            AT040   
000540 FILE-CONTROL.                                                    AT040   
000550     SELECT AT-LEAVE-FILE                                         AT040   
000560                ASSIGN TO "ATLEAVE"                               AT040   
000570                ORGANIZATION IS SEQUENTIAL                        AT040   
000580                FILE STATUS IS WS-LEAVE-STATUS.                   AT040   
000590     SELECT AT-SALARY-FILE                                        AT040   
000600                ASSIGN TO "ATSALRY"                               AT040   
000610                ORGANIZATION IS SEQUENTIAL                        AT040   
000620                FILE STATUS IS WS-SALARY-STATUS.                  AT040   
000630     SELECT AT-NOTIFICATION-FILE                                  AT040   
000640                ASSIGN TO "ATNOTIF"                               AT040   
000650                ORGANIZATION IS SEQUENTIAL                        AT040   
000660                FILE STATUS IS WS-NOTIF-STATUS.                   AT040   
000670     SELECT AT-CONTROL-CARD-FILE                                  AT040   
000680                ASSIGN TO "ATCTLCD"                               AT040   
000690                ORGANIZATION IS LINE SEQUENTIAL                   AT040   
000700                FILE STATUS IS WS-CARD-STATUS.                    AT040   
000710     SELECT AT-STATEMENT-FILE                                     AT040   
000720                ASSIGN TO "ATSTMT"                                AT040   
000730                ORGANIZATION IS LINE SEQUENTIAL                   AT040   
000740                FILE STATUS IS WS-STMT-STATUS.                    AT040   
000750*                                                                 AT040   
000760 DATA DIVISION.                                                   AT040   
000770*================================                                 AT040   
000780 FILE SECTION.                                                    AT040   
000790*                                                                 AT040   
000800 FD  AT-LEAVE-FILE.                                               AT040   
000810     COPY "ATLVE.cob".                                            AT040   
000820*                                                                 AT040   
000830 FD  AT-SALARY-FILE.                                              AT040   
000840     COPY "ATSAL.cob".                                            AT040   
000850*                                                                 AT040   
000860 FD  AT-NOTIFICATION-FILE.                                        AT040   
000870     COPY "ATNOT.cob".                                            AT040   
000880*                                                                 AT040   
000890 FD  AT-CONTROL-CARD-FILE.                                        AT040   
000900     COPY "ATCTL.cob".                                            AT040   
000910*                                                                 AT040   
000920 FD  AT-STATEMENT-FILE.                                           AT040   
000930 01  AT-STATEMENT-RECORD.                                         AT040   
000940     03  STMT-TEXT                 PIC X(120).                    AT040   
000950     03  FILLER                    PIC X(12)  VALUE SPACE.        AT040   
000960*                                                                 AT040   
000970 WORKING-STORAGE SECTION.                                         AT040   
000980*================================                                 AT040   
000990*                                                                 AT040   
001000 77  WS-PROG-NAME             PIC X(8)   VALUE "AT040".           AT040   
001010 77  WS-LEAVE-STATUS          PIC XX.                             AT040   
001020 77  WS-SALARY-STATUS         PIC XX.                             AT040   
001030 77  WS-NOTIF-STATUS          PIC XX.                             AT040   
001040 77  WS-CARD-STATUS           PIC XX.                             AT040   
001050 77  WS-STMT-STATUS           PIC XX.                             AT040   
001060*                                                                 AT040   
001070 01  WS-SWITCHES.                                                 AT040   
001080     03  WS-FOUND-SW              PIC X      VALUE "N".           AT040   
001090         88  WS-FOUND                        VALUE "Y".           AT040   
001100     03  WS-EMP-ON-FILE-SW         PIC X     VALUE "N".           AT040   
001110         88  WS-EMP-ON-FILE                  VALUE "Y".           AT040   
001120     03  WS-MATCH-SW               PIC X     VALUE "N".           AT040   
001130         88  WS-MATCH                        VALUE "Y".           AT040   
001140     03  FILLER                    PIC X(30) VALUE SPACE.         AT040   
001150*                                                                 AT040   
001160 01  WS-COUNTERS.                                                 AT040   
001170     03  WS-SUB                    PIC 9(4)  COMP VALUE ZERO.     AT040   
001180     03  WS-SUB2                   PIC 9(4)  COMP VALUE ZERO.     AT040   
001190     03  WS-POS                    PIC 9(4)  COMP VALUE ZERO.     AT040   
001200     03  WS-EMAIL-LEN              PIC 9(4)  COMP VALUE ZERO.     AT040   
001210     03  WS-RECIP-LEN              PIC 9(4)  COMP VALUE ZERO.     AT040   
001220     03  WS-FNAME-LEN              PIC 9(4)  COMP VALUE ZERO.     AT040   
001230     03  WS-LNAME-LEN              PIC 9(4)  COMP VALUE ZERO.     AT040   
001240     03  WS-LAST-START             PIC 9(4)  COMP VALUE ZERO.     AT040   
001250     03  FILLER                    PIC X(30) VALUE SPACE.         AT040   
001260*                                                                 AT040   
001270 01  WS-AS-OF-DATE                 PIC 9(8)  VALUE ZERO.          AT040   
001280 01  WS-EMP-ID-CARD                PIC X(12) VALUE SPACE.         AT040   
001290 01  WS-FULL-NAME                  PIC X(60) VALUE SPACE.         AT040   
001300*                                                                 AT040   
001310 01  WS-FNAME-WORK.                                               AT040   
001320     03  WS-FNAME-CHARS            PIC X      OCCURS 40 TIMES.    AT040   
001330 01  WS-FNAME-WORK-R REDEFINES WS-FNAME-WORK PIC X(40).           AT040   
001340*                                                                 AT040   
001350 01  WS-LNAME-WORK.                                               AT040   
001360     03  WS-LNAME-CHARS            PIC X      OCCURS 60 TIMES.    AT040   
001370 01  WS-LNAME-WORK-R REDEFINES WS-LNAME-WORK PIC X(60).           AT040   
001380*                                                                 AT040   
001390 01  WS-FOLD-WORK.                                                AT040   
001400     03  WS-FOLD-CHARS             PIC X      OCCURS 60 TIMES.    AT040   
001410 01  WS-FOLD-WORK-R REDEFINES WS-FOLD-WORK PIC X(60).             AT040   
001420*                                                                 AT040   
001430 01  WS-EMPLOYEE-EMAIL-FOLDED      PIC X(60) VALUE SPACE.         AT040   
001440*                                                                 AT040   
001450 01  WS-CASE-FOLD-TABLE.                                          AT040   
001460     03  FILLER  PIC X(52)  VALUE                                 AT040   
001470         "aAbBcCdDeEfFgGhHiIjJkKlLmMnNoOpPqQrRsStTuUvVwWxXyYzZ".  AT040   
001480 01  WS-CASE-FOLD-R REDEFINES WS-CASE-FOLD-TABLE.                 AT040   
001490     03  WS-CASE-ENTRY             OCCURS 26 TIMES.               AT040   
001500         05  WS-CASE-LOWER         PIC X.                         AT040   
001510         05  WS-CASE-UPPER         PIC X.                         AT040   
001520*                                                                 AT040   
001530 01  WS-LEAVE-TABLE.                                              AT040   
001540     03  WS-LV-COUNT               PIC 9(4)  COMP VALUE ZERO.     AT040   
001550     03  WS-LV-ENTRY OCCURS 10 TIMES.                             AT040   
001560         05  WS-LV-DATE            PIC 9(8)  COMP.                AT040   
001570         05  WS-LV-TYPE            PIC X(16).                     AT040   
001580         05  WS-LV-DAYS            PIC 9(3)  COMP.                AT040   
001590*                                                                 AT040   
001600 01  WS-SALARY-TABLE.                                             AT040   
001610     03  WS-SA-COUNT               PIC 9(4)  COMP VALUE ZERO.     AT040   
001620     03  WS-SA-ENTRY OCCURS 6 TIMES.                              AT040   
001630         05  WS-SA-YEAR            PIC 9(4)  COMP.                AT040   
001640         05  WS-SA-MONTH           PIC 9(2)  COMP.                AT040   
001650         05  WS-SA-NET-SALARY      PIC S9(7)V99 COMP-3.           AT040   
001660*                                                                 AT040   
001670 01  WS-NOTIF-RING.                                               AT040   
001680     03  WS-NT-COUNT               PIC 9(4)  COMP VALUE ZERO.     AT040   
001690     03  WS-NT-ENTRY OCCURS 10 TIMES.                             AT040   
001700         05  WS-NT-TIMESTAMP       PIC 9(14) COMP.                AT040   
001710         05  WS-NT-RECIPIENT       PIC X(60).                     AT040   
001720         05  WS-NT-STATUS          PIC X(8).                      AT040   
001730*                                                                 AT040   
001740 01  WS-STMT-LINE                  PIC X(120) VALUE SPACE.        AT040   
001750*                                                                 AT040   
001760 01  WS-STMT-HEADING REDEFINES WS-STMT-LINE.                      AT040   
001770     03  FILLER                    PIC X(22)                      AT040   
001780         VALUE "EMPLOYEE STATEMENT -  ".                          AT040   
001790     03  STH-EMP-ID                PIC X(12).                     AT040   
001800     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
001810     03  STH-EMP-NAME              PIC X(60).                     AT040   
001820     03  FILLER                    PIC X(4)  VALUE SPACE.         AT040   
001830     03  STH-AS-OF-DATE            PIC 9(8).                      AT040   
001840     03  FILLER                    PIC X(12) VALUE SPACE.         AT040   
001850*                                                                 AT040   
001860 01  WS-STMT-TEXT-LINE REDEFINES WS-STMT-LINE.                    AT040   
001870     03  STX-TEXT                  PIC X(60).                     AT040   
001880     03  FILLER                    PIC X(60) VALUE SPACE.         AT040   
001890*                                                                 AT040   
001900 01  WS-STMT-LEAVE REDEFINES WS-STMT-LINE.                        AT040   
001910     03  SLV-DATE                  PIC 9(8).                      AT040   
001920     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
001930     03  SLV-TYPE                  PIC X(16).                     AT040   
001940     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
001950     03  SLV-DAYS                  PIC ZZ9.                       AT040   
001960     03  FILLER                    PIC X(89) VALUE SPACE.         AT040   
001970*                                                                 AT040   
001980 01  WS-STMT-SALARY REDEFINES WS-STMT-LINE.                       AT040   
001990     03  SSA-YEAR                  PIC 9(4).                      AT040   
002000     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
002010     03  SSA-MONTH                 PIC Z9.                        AT040   
002020     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
002030     03  SSA-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99.            AT040   
002040     03  FILLER                    PIC X(96) VALUE SPACE.         AT040   
002050*                                                                 AT040   
002060 01  WS-STMT-NOTIF REDEFINES WS-STMT-LINE.                        AT040   
002070     03  SNO-TIMESTAMP             PIC 9(14).                     AT040   
002080     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
002090     03  SNO-RECIPIENT             PIC X(60).                     AT040   
002100     03  FILLER                    PIC X(2)  VALUE SPACE.         AT040   
002110     03  SNO-STATUS                PIC X(8).                      AT040   
002120     03  FILLER                    PIC X(34) VALUE SPACE.         AT040   
002130*                                                                 AT040   
002140     COPY "ATTAB.cob".                                            AT040   
002150*                                                                 AT040   
002160 01  WS-RETURN-CODE                PIC 9      COMP.               AT040   
002170*                                                                 AT040   
002180 PROCEDURE DIVISION.                                              AT040   
002190*================================                                 AT040   
002200*                                                                 AT040   
002210 AA000-MAIN.                                                      AT040   
002220     OPEN INPUT  AT-CONTROL-CARD-FILE.                            AT040   
002230     READ AT-CONTROL-CARD-FILE                                    AT040   
002240         AT END                                                   AT040   
002250             MOVE ZERO           TO CC-AS-OF-DATE                 AT040   
002260             MOVE SPACE          TO CC-EMP-ID.                    AT040   
002270     CLOSE AT-CONTROL-CARD-FILE.                                  AT040   
002280     MOVE CC-AS-OF-DATE          TO WS-AS-OF-DATE.                AT040   
002290     MOVE CC-EMP-ID              TO WS-EMP-ID-CARD.               AT040   
002300     CALL "AT001" USING AT-EMPLOYEE-TABLE, WS-RETURN-CODE.        AT040   
002310     IF WS-RETURN-CODE NOT = ZERO                                 AT040   
002320         DISPLAY "AT040 - AT001 LOAD FAILED, RC=" WS-RETURN-CODE  AT040   
002330         STOP RUN.                                                AT040   
002340     PERFORM AA005-FIND-EMPLOYEE.                                 AT040   
002350     OPEN OUTPUT AT-STATEMENT-FILE.                               AT040   
002360     PERFORM AA010-SWEEP-LEAVE.                                   AT040   
002370     PERFORM AA020-SWEEP-SALARY.                                  AT040   
002380     PERFORM AA030-SWEEP-NOTIFICATION.                            AT040   
002390     PERFORM AA080-PRINT-REPORT.                                  AT040   
002400     CLOSE AT-STATEMENT-FILE.                                     AT040   
002410     STOP RUN.                                                    AT040   
002420*                                                                 AT040   
002430 AA005-FIND-EMPLOYEE.                                             AT040   
002440*****************************************                         AT040   
002450*    LOOK UP THE EMPLOYEE ON THE CARD   *                         AT040   
002460*    AGAINST THE AT001 TABLE            *                         AT040   
002470*****************************************                         AT040   
002480     MOVE "N"                    TO WS-EMP-ON-FILE-SW.            AT040   
002490     MOVE SPACE                  TO WS-FULL-NAME.                 AT040   
002500     IF AT-EMP-COUNT NOT = ZERO                                   AT040   
002510         SEARCH ALL AT-EMP-ENTRY                                  AT040   
002520             AT END                                               AT040   
002530                 MOVE "N"        TO WS-EMP-ON-FILE-SW             AT040   
002540             WHEN TBE-ID (AT-EMP-IDX) = WS-EMP-ID-CARD            AT040   
002550                 MOVE "Y"        TO WS-EMP-ON-FILE-SW.            AT040   
002560     IF WS-EMP-ON-FILE                                            AT040   
002570         PERFORM CC000-BUILD-EMPLOYEE-NAME.                       AT040   
002580*                                                                 AT040   
002590 CC000-BUILD-EMPLOYEE-NAME.                                       AT040   
002600*****************************************                         AT040   
002610*    TRIM AND JOIN FIRST/LAST NAME OF   *                         AT040   
002620*    THE EMPLOYEE AT AT-EMP-IDX         *                         AT040   
002630*****************************************                         AT040   
002640     MOVE SPACE                  TO WS-FULL-NAME.                 AT040   
002650     MOVE TBE-FIRST-NAME (AT-EMP-IDX) TO WS-FNAME-WORK-R.         AT040   
002660     MOVE TBE-LAST-NAME (AT-EMP-IDX)  TO WS-LNAME-WORK-R.         AT040   
002670     MOVE 40                     TO WS-SUB.                       AT040   
002680     PERFORM CC001-TRIM-FNAME-LOOP                                AT040   
002690             UNTIL WS-SUB < 1                                     AT040   
002700                OR WS-FNAME-CHARS (WS-SUB) NOT = SPACE.           AT040   
002710     MOVE WS-SUB                 TO WS-FNAME-LEN.                 AT040   
002720     MOVE 60                     TO WS-SUB.                       AT040   
002730     PERFORM CC002-TRIM-LNAME-LOOP                                AT040   
002740             UNTIL WS-SUB < 1                                     AT040   
002750                OR WS-LNAME-CHARS (WS-SUB) NOT = SPACE.           AT040   
002760     MOVE WS-SUB                 TO WS-LNAME-LEN.                 AT040   
002770     IF WS-FNAME-LEN > ZERO                                       AT040   
002780         MOVE WS-FNAME-WORK-R (1:WS-FNAME-LEN)                    AT040   
002790                                  TO WS-FULL-NAME (1:WS-FNAME-LEN)AT040   
002800         MOVE SPACE               TO WS-FULL-NAME                 AT040   
002810                                      (WS-FNAME-LEN + 1:1)        AT040   
002820         ADD 1                    TO WS-FNAME-LEN.                AT040   
002830     IF WS-LNAME-LEN > ZERO                                       AT040   
002840         MOVE WS-LNAME-WORK-R (1:WS-LNAME-LEN)                    AT040   
002850             TO WS-FULL-NAME (WS-FNAME-LEN:WS-LNAME-LEN).         AT040   
002860*                                                                 AT040   
002870 CC001-TRIM-FNAME-LOOP.                                           AT040   
002880     SUBTRACT 1                  FROM WS-SUB.                     AT040   
002890*                                                                 AT040   
002900 CC002-TRIM-LNAME-LOOP.                                           AT040   
002910     SUBTRACT 1                  FROM WS-SUB.                     AT040   
002920*                                                                 AT040   
002930 CC010-FOLD-TO-UPPER.                                             AT040   
002940*****************************************                         AT040   
002950*    FOLD WS-FOLD-WORK-R TO UPPER CASE  *                         AT040   
002960*    USING THE CASE-FOLD TABLE ABOVE -  *                         AT040   
002970*    NO INTRINSIC FUNCTION IN THIS SHOP *                         AT040   
002980*****************************************                         AT040   
002990     PERFORM CC011-FOLD-ONE-CHAR                                  AT040   
003000             VARYING WS-SUB FROM 1 BY 1                           AT040   
003010             UNTIL WS-SUB > 60.                                   AT040   
003020*                                                                 AT040   
003030 CC011-FOLD-ONE-CHAR.                                             AT040   
003040     MOVE 1                      TO WS-SUB2.                      AT040   
003050     PERFORM ZZ900-NOOP                                           AT040   
003060             VARYING WS-SUB2 FROM 1 BY 1                          AT040   
003070             UNTIL WS-SUB2 > 26                                   AT040   
003080                OR WS-FOLD-CHARS (WS-SUB) =                       AT040   
003090                   WS-CASE-LOWER (WS-SUB2).                       AT040   
003100     IF WS-SUB2 NOT > 26                                          AT040   
003110         MOVE WS-CASE-UPPER (WS-SUB2)                             AT040   
003120                                  TO WS-FOLD-CHARS (WS-SUB).      AT040   
003130*                                                                 AT040   
003140 CC020-TRIM-FOLD-WORK.                                            AT040   
003150*****************************************                         AT040   
003160*    TRAILING-SPACE LENGTH OF THE       *                         AT040   
003170*    60-CHAR FOLD WORK AREA             *                         AT040   
003180*****************************************                         AT040   
003190     MOVE 60                     TO WS-SUB.                       AT040   
003200     PERFORM CC021-TRIM-LOOP                                      AT040   
003210             UNTIL WS-SUB < 1                                     AT040   
003220                OR WS-FOLD-CHARS (WS-SUB) NOT = SPACE.            AT040   
003230*                                                                 AT040   
003240 CC021-TRIM-LOOP.                                                 AT040   
003250     SUBTRACT 1                  FROM WS-SUB.                     AT040   
003260*                                                                 AT040   
003270 AA010-SWEEP-LEAVE.                                               AT040   
003280*****************************************                         AT040   
003290*    UP TO 10 APPROVED LEAVES, LV-DATE  *                         AT040   
003300*    NOT BEFORE THE AS-OF DATE,         *                         AT040   
003310*    ASCENDING BY DATE                  *                         AT040   
003320*****************************************                         AT040   
003330     MOVE ZERO                   TO WS-LV-COUNT.                  AT040   
003340     OPEN INPUT AT-LEAVE-FILE.                                    AT040   
003350     PERFORM AA011-READ-LEAVE                                     AT040   
003360             UNTIL WS-LEAVE-STATUS = "10".                        AT040   
003370     CLOSE AT-LEAVE-FILE.                                         AT040   
003380*                                                                 AT040   
003390 AA011-READ-LEAVE.                                                AT040   
003400     READ AT-LEAVE-FILE                                           AT040   
003410         AT END                                                   AT040   
003420             GO TO AA011-EXIT.                                    AT040   
003430     IF LV-STATUS = "APPROVED"                                    AT040   
003440         AND LV-EMP-ID = WS-EMP-ID-CARD                           AT040   
003450         AND LV-DATE NOT < WS-AS-OF-DATE                          AT040   
003460         PERFORM AA012-CAPTURE-LEAVE.                             AT040   
003470 AA011-EXIT.                                                      AT040   
003480     EXIT.                                                        AT040   
003490*                                                                 AT040   
003500 AA012-CAPTURE-LEAVE.                                             AT040   
003510     PERFORM ZZ900-NOOP                                           AT040   
003520             VARYING WS-SUB FROM 1 BY 1                           AT040   
003530             UNTIL WS-SUB > WS-LV-COUNT                           AT040   
003540                OR WS-LV-DATE (WS-SUB) > LV-DATE.                 AT040   
003550     IF WS-SUB > 10                                               AT040   
003560         GO TO AA012-EXIT.                                        AT040   
003570     IF WS-LV-COUNT < 10                                          AT040   
003580         ADD 1                   TO WS-LV-COUNT.                  AT040   
003590     PERFORM AA013-SHIFT-LEAVE                                    AT040   
003600             VARYING WS-SUB2 FROM WS-LV-COUNT BY -1               AT040   
003610             UNTIL WS-SUB2 NOT > WS-SUB.                          AT040   
003620     MOVE LV-DATE                TO WS-LV-DATE (WS-SUB).          AT040   
003630     MOVE LV-LEAVE-TYPE          TO WS-LV-TYPE (WS-SUB).          AT040   
003640     MOVE LV-DAYS-COUNT          TO WS-LV-DAYS (WS-SUB).          AT040   
003650 AA012-EXIT.                                                      AT040   
003660     EXIT.                                                        AT040   
003670*                                                                 AT040   
003680 AA013-SHIFT-LEAVE.                                               AT040   
003690     MOVE WS-LV-ENTRY (WS-SUB2 - 1) TO WS-LV-ENTRY (WS-SUB2).     AT040   
003700*                                                                 AT040   
003710 AA020-SWEEP-SALARY.                                              AT040   
003720*****************************************                         AT040   
003730*    UP TO 6 SALARY RECORDS FOR THIS    *                         AT040   
003740*    EMPLOYEE, DESCENDING BY YEAR THEN  *                         AT040   
003750*    MONTH                              *                         AT040   
003760*****************************************                         AT040   
003770     MOVE ZERO                   TO WS-SA-COUNT.                  AT040   
003780     OPEN INPUT AT-SALARY-FILE.                                   AT040   
003790     PERFORM AA021-READ-SALARY                                    AT040   
003800             UNTIL WS-SALARY-STATUS = "10".                       AT040   
003810     CLOSE AT-SALARY-FILE.                                        AT040   
003820*                                                                 AT040   
003830 AA021-READ-SALARY.                                               AT040   
003840     READ AT-SALARY-FILE                                          AT040   
003850         AT END                                                   AT040   
003860             GO TO AA021-EXIT.                                    AT040   
003870     IF SAL-EMP-ID = WS-EMP-ID-CARD                               AT040   
003880         PERFORM AA022-CAPTURE-SALARY.                            AT040   
003890 AA021-EXIT.                                                      AT040   
003900     EXIT.                                                        AT040   
003910*                                                                 AT040   
003920 AA022-CAPTURE-SALARY.                                            AT040   
003930     PERFORM ZZ900-NOOP                                           AT040   
003940             VARYING WS-SUB FROM 1 BY 1                           AT040   
003950             UNTIL WS-SUB > WS-SA-COUNT                           AT040   
003960                OR SAL-YEAR > WS-SA-YEAR (WS-SUB)                 AT040   
003970                OR (SAL-YEAR = WS-SA-YEAR (WS-SUB)                AT040   
003980                    AND SAL-MONTH > WS-SA-MONTH (WS-SUB)).        AT040   
003990     IF WS-SUB > 6                                                AT040   
004000         GO TO AA022-EXIT.                                        AT040   
004010     IF WS-SA-COUNT < 6                                           AT040   
004020         ADD 1                   TO WS-SA-COUNT.                  AT040   
004030     PERFORM AA023-SHIFT-SALARY                                   AT040   
004040             VARYING WS-SUB2 FROM WS-SA-COUNT BY -1               AT040   
004050             UNTIL WS-SUB2 NOT > WS-SUB.                          AT040   
004060     MOVE SAL-YEAR                TO WS-SA-YEAR (WS-SUB).         AT040   
004070     MOVE SAL-MONTH               TO WS-SA-MONTH (WS-SUB).        AT040   
004080     MOVE SAL-NET-SALARY          TO WS-SA-NET-SALARY (WS-SUB).   AT040   
004090 AA022-EXIT.                                                      AT040   
004100     EXIT.                                                        AT040   
004110*                                                                 AT040   
004120 AA023-SHIFT-SALARY.                                              AT040   
004130     MOVE WS-SA-ENTRY (WS-SUB2 - 1) TO WS-SA-ENTRY (WS-SUB2).     AT040   
004140*                                                                 AT040   
004150 AA030-SWEEP-NOTIFICATION.                                        AT040   
004160*****************************************                         AT040   
004170*    UP TO 10 NOTIFICATIONS WHOSE       *                         AT040   
004180*    RECIPIENT CONTAINS THE EMPLOYEE'S  *                         AT040   
004190*    E-MAIL - RING BUFFER, FILE IS      *                         AT040   
004200*    ALREADY CHRONOLOGICAL              *                         AT040   
004210*****************************************                         AT040   
004220     MOVE ZERO                   TO WS-NT-COUNT.                  AT040   
004230     MOVE SPACE                  TO WS-EMPLOYEE-EMAIL-FOLDED.     AT040   
004240     IF WS-EMP-ON-FILE                                            AT040   
004250         MOVE TBE-EMAIL (AT-EMP-IDX) TO WS-FOLD-WORK-R            AT040   
004260         PERFORM CC010-FOLD-TO-UPPER                              AT040   
004270         MOVE WS-FOLD-WORK-R      TO WS-EMPLOYEE-EMAIL-FOLDED     AT040   
004280         PERFORM CC020-TRIM-FOLD-WORK                             AT040   
004290         MOVE WS-SUB              TO WS-EMAIL-LEN.                AT040   
004300     OPEN INPUT AT-NOTIFICATION-FILE.                             AT040   
004310     PERFORM AA031-READ-NOTIFICATION                              AT040   
004320             UNTIL WS-NOTIF-STATUS = "10".                        AT040   
004330     CLOSE AT-NOTIFICATION-FILE.                                  AT040   
004340*                                                                 AT040   
004350 AA031-READ-NOTIFICATION.                                         AT040   
004360     READ AT-NOTIFICATION-FILE                                    AT040   
004370         AT END                                                   AT040   
004380             GO TO AA031-EXIT.                                    AT040   
004390     IF WS-EMAIL-LEN > ZERO                                       AT040   
004400         PERFORM CC030-RECIPIENT-CONTAINS-EMAIL                   AT040   
004410         IF WS-MATCH                                              AT040   
004420             PERFORM AA033-STORE-NOTIFICATION.                    AT040   
004430 AA031-EXIT.                                                      AT040   
004440     EXIT.                                                        AT040   
004450*                                                                 AT040   
004460 AA032-SHIFT-NOTIF-RING.                                          AT040   
004470     MOVE WS-NT-ENTRY (WS-SUB + 1) TO WS-NT-ENTRY (WS-SUB).       AT040   
004480*                                                                 AT040   
004490 AA033-STORE-NOTIFICATION.                                        AT040   
004500     IF WS-NT-COUNT < 10                                          AT040   
004510         ADD 1                   TO WS-NT-COUNT                   AT040   
004520     ELSE                                                         AT040   
004530         PERFORM AA032-SHIFT-NOTIF-RING                           AT040   
004540                 VARYING WS-SUB FROM 1 BY 1                       AT040   
004550                 UNTIL WS-SUB > 9.                                AT040   
004560     MOVE NOT-TIMESTAMP    TO WS-NT-TIMESTAMP (WS-NT-COUNT).      AT040   
004570     MOVE NOT-RECIPIENT    TO WS-NT-RECIPIENT (WS-NT-COUNT).      AT040   
004580     MOVE NOT-STATUS       TO WS-NT-STATUS (WS-NT-COUNT).         AT040   
004590*                                                                 AT040   
004600 CC030-RECIPIENT-CONTAINS-EMAIL.                                  AT040   
004610*****************************************                         AT040   
004620*    FOLD THE RECIPIENT, THEN SLIDE THE *                         AT040   
004630*    FOLDED E-MAIL ACROSS IT LOOKING    *                         AT040   
004640*    FOR AN EXACT SUBSTRING MATCH       *                         AT040   
004650*****************************************                         AT040   
004660     MOVE "N"                    TO WS-MATCH-SW.                  AT040   
004670     MOVE NOT-RECIPIENT          TO WS-FOLD-WORK-R.               AT040   
004680     PERFORM CC010-FOLD-TO-UPPER.                                 AT040   
004690     PERFORM CC020-TRIM-FOLD-WORK.                                AT040   
004700     MOVE WS-SUB                 TO WS-RECIP-LEN.                 AT040   
004710     IF WS-RECIP-LEN NOT < WS-EMAIL-LEN                           AT040   
004720         SUBTRACT WS-EMAIL-LEN FROM WS-RECIP-LEN                  AT040   
004730                 GIVING WS-LAST-START                             AT040   
004740         ADD 1                    TO WS-LAST-START                AT040   
004750         PERFORM CC031-SLIDE-COMPARE                              AT040   
004760                 VARYING WS-POS FROM 1 BY 1                       AT040   
004770                 UNTIL WS-POS > WS-LAST-START                     AT040   
004780                    OR WS-MATCH.                                  AT040   
004790*                                                                 AT040   
004800 CC031-SLIDE-COMPARE.                                             AT040   
004810     IF WS-FOLD-WORK-R (WS-POS:WS-EMAIL-LEN) =                    AT040   
004820        WS-EMPLOYEE-EMAIL-FOLDED (1:WS-EMAIL-LEN)                 AT040   
004830         MOVE "Y"                 TO WS-MATCH-SW.                 AT040   
004840*                                                                 AT040   
004850 ZZ900-NOOP.                                                      AT040   
004860     CONTINUE.                                                    AT040   
004870*                                                                 AT040   
004880 AA080-PRINT-REPORT.                                              AT040   
004890*****************************************                         AT040   
004900*    WRITE THE FOUR SECTIONS OF THE     *                         AT040   
004910*    EMPLOYEE STATEMENT                 *                         AT040   
004920*****************************************                         AT040   
004930     MOVE WS-EMP-ID-CARD          TO STH-EMP-ID.                  AT040   
004940     IF WS-EMP-ON-FILE                                            AT040   
004950         MOVE WS-FULL-NAME        TO STH-EMP-NAME                 AT040   
004960     ELSE                                                         AT040   
004970         MOVE "*** EMPLOYEE NOT FOUND ***" TO STH-EMP-NAME.       AT040   
004980     MOVE WS-AS-OF-DATE           TO STH-AS-OF-DATE.              AT040   
004990     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-HEADING.           AT040   
005000     PERFORM DD000-WRITE-BLANK.                                   AT040   
005010*                                                                 AT040   
005020     MOVE "UPCOMING APPROVED LEAVES"    TO STX-TEXT.              AT040   
005030     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-TEXT-LINE.         AT040   
005040     IF WS-LV-COUNT = ZERO                                        AT040   
005050         MOVE "  NONE"             TO STX-TEXT                    AT040   
005060         WRITE AT-STATEMENT-RECORD FROM WS-STMT-TEXT-LINE         AT040   
005070     ELSE                                                         AT040   
005080         PERFORM DD010-PRINT-LEAVE                                AT040   
005090                 VARYING WS-SUB FROM 1 BY 1                       AT040   
005100                 UNTIL WS-SUB > WS-LV-COUNT.                      AT040   
005110     PERFORM DD000-WRITE-BLANK.                                   AT040   
005120*                                                                 AT040   
005130     MOVE "LAST SIX SALARY PAYMENTS"    TO STX-TEXT.              AT040   
005140     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-TEXT-LINE.         AT040   
005150     IF WS-SA-COUNT = ZERO                                        AT040   
005160         MOVE "  NONE"             TO STX-TEXT                    AT040   
005170         WRITE AT-STATEMENT-RECORD FROM WS-STMT-TEXT-LINE         AT040   
005180     ELSE                                                         AT040   
005190         PERFORM DD020-PRINT-SALARY                               AT040   
005200                 VARYING WS-SUB FROM 1 BY 1                       AT040   
005210                 UNTIL WS-SUB > WS-SA-COUNT.                      AT040   
005220     PERFORM DD000-WRITE-BLANK.                                   AT040   
005230*                                                                 AT040   
005240     MOVE "RECENT NOTIFICATIONS"        TO STX-TEXT.              AT040   
005250     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-TEXT-LINE.         AT040   
005260     IF WS-NT-COUNT = ZERO                                        AT040   
005270         MOVE "  NONE"             TO STX-TEXT                    AT040   
005280         WRITE AT-STATEMENT-RECORD FROM WS-STMT-TEXT-LINE         AT040   
005290     ELSE                                                         AT040   
005300         PERFORM DD030-PRINT-NOTIF                                AT040   
005310                 VARYING WS-SUB FROM WS-NT-COUNT BY -1            AT040   
005320                 UNTIL WS-SUB < 1.                                AT040   
005330*                                                                 AT040   
005340 DD000-WRITE-BLANK.                                               AT040   
005350     MOVE SPACE                  TO WS-STMT-LINE.                 AT040   
005360     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-LINE.              AT040   
005370*                                                                 AT040   
005380 DD010-PRINT-LEAVE.                                               AT040   
005390     MOVE WS-LV-DATE (WS-SUB)     TO SLV-DATE.                    AT040   
005400     MOVE WS-LV-TYPE (WS-SUB)     TO SLV-TYPE.                    AT040   
005410     MOVE WS-LV-DAYS (WS-SUB)     TO SLV-DAYS.                    AT040   
005420     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-LEAVE.             AT040   
005430*                                                                 AT040   
005440 DD020-PRINT-SALARY.                                              AT040   
005450     MOVE WS-SA-YEAR (WS-SUB)     TO SSA-YEAR.                    AT040   
005460     MOVE WS-SA-MONTH (WS-SUB)    TO SSA-MONTH.                   AT040   
005470     MOVE WS-SA-NET-SALARY (WS-SUB) TO SSA-AMOUNT.                AT040   
005480     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-SALARY.            AT040   
005490*                                                                 AT040   
005500 DD030-PRINT-NOTIF.                                               AT040   
005510     MOVE WS-NT-TIMESTAMP (WS-SUB) TO SNO-TIMESTAMP.              AT040   
005520     MOVE WS-NT-RECIPIENT (WS-SUB) TO SNO-RECIPIENT.              AT040   
005530     MOVE WS-NT-STATUS (WS-SUB)    TO SNO-STATUS.                 AT040   
005540     WRITE AT-STATEMENT-RECORD    FROM WS-STMT-NOTIF.             AT040   
