000010***************************************************************** AT030   
000020*                                                               * AT030   
000030*    A T 0 3 0   -   M A N A G E R   D A S H B O A R D         *  AT030   
000040*         R E P O R T                                          *  AT030   
000050*                                                               * AT030   
000060***************************************************************** AT030   
000070*                                                                 AT030   
000080 IDENTIFICATION DIVISION.                                         AT030   
000090*================================                                 AT030   
000100*                                                                 AT030   
000110 PROGRAM-ID.     AT030.                                           AT030   
000120 AUTHOR.         R L MERCER.                                      AT030   
000130 INSTALLATION.   BRAMWELL DISTRIBUTION INC. - DATA PROCESSING.    AT030   
000140 DATE-WRITTEN.   04/12/1997.                                      AT030   
000150 DATE-COMPILED.                                                   AT030   
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        AT030   
000170*                                                                 AT030   
000180* Remarks.        Overnight dashboard run for the office manager. AT030   
000190*                 Sweeps the employee, leave, salary, attendance, AT030   
000200*                 audit and notification files for a single as-of AT030   
000210*                 date and prints a 132-column summary: active    AT030   
000220*                 headcount, pending/on-leave-today counts, the   AT030   
000230*                 month's payroll total, upcoming approved leave, AT030   
000240*                 the month's top 10 late-comers, and the most    AT030   
000250*                 recent audit/notification activity.             AT030   
000260*                                                                 AT030   
000270* Called Modules. AT001 - loads the employee table.               AT030   
000280* Files used.     ATEMPMS - Employee Master (via AT001 only)      AT030   
000290*                 ATLEAVE - Leave File            (input)         AT030   
000300*                 ATSALRY - Salary File            (input)        AT030   
000310*                 ATATTND - Attendance File        (input)        AT030   
000320*                 ATAUDIT - Leave Audit Log        (input)        AT030   
000330*                 ATNOTIF - Notification Log       (input)        AT030   
000340*                 ATCTLCD - Control Card           (input)        AT030   
000350*                 ATDASH  - Dashboard Report      (output, print) AT030   
000360* Error messages. None.                                           AT030   
000370*                                                                 AT030   
000380* Changes:                                                        AT030   
000390* 04/12/97 rlm - 1.0.00 Created for the office manager's morning  AT030   
000400*                       run (Req PN-076).                         AT030   
000410* 22/06/99 rlm - 1.0.01 Added the late-arrival top-10 tally once  AT030   
000420*                       Att-Status carried 'LATE' (see ATATT.cob).AT030   
000430* 11/09/98 djp - 1.1.00 Y2K.  Month-boundary and leap-year test   AT030   
000440*                       now century-aware - see AT-DAY-IN-MONTH   AT030   
000450*                       logic below.                              AT030   
000460* 30/07/99 rlm - 1.2.00 Recent audit/notification sections added  AT030   
000470*                       for the PN-118 audit-trail project.       AT030   
000480* 26/04/01 kbs - 1.3.00 Widened for the 500-employee table.       AT030   
000490*                                                                 AT030   
000500 ENVIRONMENT DIVISION.                                            AT030   
000510*================================                                 AT030   
000520*                                                                 AT030   
000530 CONFIGURATION SECTION.                                           AT030   
000540 SPECIAL-NAMES.                                                   AT030   
000550     CLASS ALPHA-UPPER   IS "A" THRU "Z".                         AT030   
000560*                                                                 AT030   
000570 INPUT-OUTPUT SECTION.                                            AT030   
000580 FILE-CONTROL.                                                    AT030   
000590     SELECT AT-LEAVE-FILE                                         AT030   
000600            ASSIGN TO "ATLEAVE"                                   AT030   
000610            ORGANIZATION IS SEQUENTIAL                            AT030   
000620            FILE STATUS IS WS-LEAVE-STATUS.                       AT030   
000630     SELECT AT-SALARY-FILE                                        AT030   
000640            ASSIGN TO "ATSALRY"                                   AT030   
000650            ORGANIZATION IS SEQUENTIAL                            AT030   
000660            FILE STATUS IS WS-SALARY-STATUS.                      AT030   
000670     SELECT AT-ATTENDANCE-FILE                                    AT030   
000680            ASSIGN TO "ATATTND"                                   AT030   
000690            ORGANIZATION IS SEQUENTIAL                            AT030   
000700            FILE STATUS IS WS-ATTEND-STATUS.                      AT030   
000710     SELECT AT-AUDIT-FILE                                         AT030   
000720            ASSIGN TO "ATAUDIT"                                   AT030   
000730            ORGANIZATION IS SEQUENTIAL                            AT030   
000740            FILE STATUS IS WS-AUDIT-STATUS.                       AT030   
000750     SELECT AT-NOTIFICATION-FILE                                  AT030   
000760            ASSIGN TO "ATNOTIF"                                   AT030   
000770            ORGANIZATION IS SEQUENTIAL                            AT030   
000780            FILE STATUS IS WS-NOTIF-STATUS.                       AT030   
000790     SELECT AT-CONTROL-CARD-FILE                                  AT030   
000800            ASSIGN TO "ATCTLCD"                                   AT030   
000810            ORGANIZATION IS LINE SEQUENTIAL                       AT030   
000820            FILE STATUS IS WS-CTLCD-STATUS.                       AT030   
000830     SELECT AT-DASHBOARD-FILE                                     AT030   
000840            ASSIGN TO "ATDASH"                                    AT030   
000850            ORGANIZATION IS LINE SEQUENTIAL                       AT030   
000860            FILE STATUS IS WS-DASH-STATUS.                        AT030   
000870*                                                                 AT030   
000880 DATA DIVISION.                                                   AT030   
000890*================================                                 AT030   
000900*                                                                 AT030   
000910 FILE SECTION.                                                    AT030   
000920*                                                                 AT030   
000930 FD  AT-LEAVE-FILE.                                               AT030   
000940     COPY "ATLVE.cob".                                            AT030   
000950*                                                                 AT030   
000960 FD  AT-SALARY-FILE.                                              AT030   
000970     COPY "ATSAL.cob".                                            AT030   
000980*                                                                 AT030   
000990 FD  AT-ATTENDANCE-FILE.                                          AT030   
001000     COPY "ATATT.cob".                                            AT030   
001010*                                                                 AT030   
001020 FD  AT-AUDIT-FILE.                                               AT030   
001030     COPY "ATAUD.cob".                                            AT030   
001040*                                                                 AT030   
001050 FD  AT-NOTIFICATION-FILE.                                        AT030   
001060     COPY "ATNOT.cob".                                            AT030   
001070*                                                                 AT030   
001080 FD  AT-CONTROL-CARD-FILE.                                        AT030   
001090     COPY "ATCTL.cob".                                            AT030   
001100*                                                                 AT030   
001110 FD  AT-DASHBOARD-FILE.                                           AT030   
001120 01  AT-DASHBOARD-RECORD.                                         AT030   
001130     03  DASH-TEXT             PIC X(120).                        AT030   
001140     03  FILLER                PIC X(12)  VALUE SPACE.            AT030   
001150*                                                                 AT030   
001160 WORKING-STORAGE SECTION.                                         AT030   
001170*-----------------------                                          AT030   
001180 77  WS-PROG-NAME              PIC X(16)  VALUE "AT030 (1.3.00)". AT030   
001190 77  WS-LEAVE-STATUS           PIC XX.                            AT030   
001200 77  WS-SALARY-STATUS          PIC XX.                            AT030   
001210 77  WS-ATTEND-STATUS          PIC XX.                            AT030   
001220 77  WS-AUDIT-STATUS           PIC XX.                            AT030   
001230 77  WS-NOTIF-STATUS           PIC XX.                            AT030   
001240 77  WS-CTLCD-STATUS           PIC XX.                            AT030   
001250 77  WS-DASH-STATUS            PIC XX.                            AT030   
001260*                                                                 AT030   
001270 01  WS-SWITCHES.                                                 AT030   
001280     03  WS-FOUND-SW           PIC X      VALUE "N".              AT030   
001290         88  WS-FOUND                     VALUE "Y".              AT030   
001300     03  WS-DONE-RANKING-SW    PIC X      VALUE "N".              AT030   
001310         88  WS-DONE-RANKING               VALUE "Y".             AT030   
001320     03  WS-LEAP-SW            PIC X      VALUE "N".              AT030   
001330         88  WS-LEAP-YEAR                  VALUE "Y".             AT030   
001340     03  FILLER                PIC X(5)   VALUE SPACE.            AT030   
001350*                                                                 AT030   
001360 01  WS-COUNTERS.                                                 AT030   
001370     03  WS-ACTIVE-COUNT       PIC 9(6)   COMP  VALUE ZERO.       AT030   
001380     03  WS-PENDING-COUNT      PIC 9(6)   COMP  VALUE ZERO.       AT030   
001390     03  WS-ONLEAVE-COUNT      PIC 9(6)   COMP  VALUE ZERO.       AT030   
001400     03  WS-SUB                PIC 9(4)   COMP.                   AT030   
001410     03  WS-SUB2               PIC 9(4)   COMP.                   AT030   
001420     03  WS-RANK               PIC 9(2)   COMP.                   AT030   
001430     03  WS-MAX-COUNT          PIC 9(5)   COMP.                   AT030   
001440     03  WS-MAX-IDX            PIC 9(4)   COMP.                   AT030   
001450     03  WS-DAYS-THIS-MONTH    PIC 9(2)   COMP.                   AT030   
001460     03  WS-DIV-Q              PIC 9(6)   COMP.                   AT030   
001470     03  WS-DIV-R              PIC 9(4)   COMP.                   AT030   
001480     03  WS-FNAME-LEN          PIC 9(2)   COMP.                   AT030   
001490     03  WS-LNAME-LEN          PIC 9(2)   COMP.                   AT030   
001500     03  FILLER                PIC X(5)   VALUE SPACE.            AT030   
001510*                                                                 AT030   
001520 01  WS-DATES.                                                    AT030   
001530     03  WS-AS-OF-DATE         PIC 9(8).                          AT030   
001540     03  WS-AS-OF-YEAR         PIC 9(4).                          AT030   
001550     03  WS-AS-OF-MONTH        PIC 9(2).                          AT030   
001560     03  WS-AS-OF-DAY          PIC 9(2).                          AT030   
001570     03  WS-WORK-DATE          PIC 9(8).                          AT030   
001580     03  WS-WINDOW-END-DATE    PIC 9(8).                          AT030   
001590     03  WS-MONTH-FIRST-DATE   PIC 9(8).                          AT030   
001600     03  WS-MONTH-LAST-DATE    PIC 9(8).                          AT030   
001610     03  WS-DAY-COUNTER        PIC 9(2)   COMP.                   AT030   
001620*                                                                 AT030   
001630 COPY "ATDATW.cob".                                               AT030   
001640*                                                                 AT030   
001650 01  WS-PAYROLL-TOTAL          PIC S9(9)V99 COMP-3 VALUE ZERO.    AT030   
001660*                                                                 AT030   
001670 01  WS-FULL-NAME              PIC X(60)  VALUE SPACE.            AT030   
001680*                                                                 AT030   
001690 01  WS-FNAME-WORK             PIC X(40).                         AT030   
001700 01  WS-FNAME-CHARS REDEFINES WS-FNAME-WORK.                      AT030   
001710     03  WS-FNAME-CHAR         PIC X      OCCURS 40.              AT030   
001720*                                                                 AT030   
001730 01  WS-LNAME-WORK             PIC X(60).                         AT030   
001740 01  WS-LNAME-CHARS REDEFINES WS-LNAME-WORK.                      AT030   
001750     03  WS-LNAME-CHAR         PIC X      OCCURS 60.              AT030   
001760*                                                                 AT030   
001770 01  WS-UPCOMING-TABLE.                                           AT030   
001780     03  WS-UPL-COUNT          PIC 9(2)   COMP  VALUE ZERO.       AT030   
001790     03  WS-UPL-ENTRY OCCURS 10 TIMES.                            AT030   
001800         05  WS-UPL-DATE           PIC 9(8).                      AT030   
001810         05  WS-UPL-EMP-ID         PIC X(12).                     AT030   
001820         05  WS-UPL-NAME           PIC X(40).                     AT030   
001830         05  WS-UPL-TYPE           PIC X(16).                     AT030   
001840         05  WS-UPL-DAYS           PIC 9(3).                      AT030   
001850*                                                                 AT030   
001860 01  WS-LATE-TABLE.                                               AT030   
001870     03  WS-LATE-ENTRY OCCURS 1 TO 500 TIMES                      AT030   
001880                       DEPENDING ON AT-EMP-COUNT.                 AT030   
001890         05  WS-LATE-COUNT         PIC 9(5)  COMP VALUE ZERO.     AT030   
001900         05  WS-LATE-USED-SW       PIC X     VALUE "N".           AT030   
001910             88  WS-LATE-USED                VALUE "Y".           AT030   
001920*                                                                 AT030   
001930 01  WS-RANK-TABLE.                                               AT030   
001940     03  WS-RANK-COUNT         PIC 9(2)   COMP  VALUE ZERO.       AT030   
001950     03  WS-RANK-ENTRY OCCURS 10 TIMES.                           AT030   
001960         05  WS-RANK-EMP-ID        PIC X(12).                     AT030   
001970         05  WS-RANK-NAME          PIC X(60).                     AT030   
001980         05  WS-RANK-CNT           PIC 9(5)  COMP.                AT030   
001990*                                                                 AT030   
002000 01  WS-AUDIT-RING.                                               AT030   
002010     03  WS-AUD-COUNT          PIC 9(2)   COMP  VALUE ZERO.       AT030   
002020     03  WS-AUD-ENTRY OCCURS 10 TIMES.                            AT030   
002030         05  WS-AUD-R-TIMESTAMP    PIC 9(14).                     AT030   
002040         05  WS-AUD-R-ACTOR        PIC X(30).                     AT030   
002050         05  WS-AUD-R-ACTION       PIC X(10).                     AT030   
002060         05  WS-AUD-R-OBJECT-ID    PIC 9(8).                      AT030   
002070*                                                                 AT030   
002080 01  WS-NOTIF-RING.                                               AT030   
002090     03  WS-NOT-COUNT          PIC 9(2)   COMP  VALUE ZERO.       AT030   
002100     03  WS-NOT-ENTRY OCCURS 10 TIMES.                            AT030   
002110         05  WS-NOT-R-TIMESTAMP    PIC 9(14).                     AT030   
002120         05  WS-NOT-R-RECIPIENT    PIC X(60).                     AT030   
002130         05  WS-NOT-R-STATUS       PIC X(8).                      AT030   
002140*                                                                 AT030   
002150 01  WS-DASH-LINE                  PIC X(120) VALUE SPACE.        AT030   
002160*                                                                 AT030   
002170 01  WS-DASH-HEADING REDEFINES WS-DASH-LINE.                      AT030   
002180     03  FILLER            PIC X(33)                              AT030   
002190             VALUE "OASIS MANAGER DASHBOARD - AS OF ".            AT030   
002200     03  DHD-AS-OF-DATE    PIC 9(8).                              AT030   
002210     03  FILLER            PIC X(79) VALUE SPACE.                 AT030   
002220*                                                                 AT030   
002230 01  WS-DASH-TEXT-LINE REDEFINES WS-DASH-LINE.                    AT030   
002240     03  DTX-TEXT          PIC X(60).                             AT030   
002250     03  FILLER            PIC X(60) VALUE SPACE.                 AT030   
002260*                                                                 AT030   
002270 01  WS-DASH-COUNT-LINE REDEFINES WS-DASH-LINE.                   AT030   
002280     03  DCL-LABEL         PIC X(30).                             AT030   
002290     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002300     03  DCL-COUNT         PIC ZZZ,ZZ9.                           AT030   
002310     03  FILLER            PIC X(81) VALUE SPACE.                 AT030   
002320*                                                                 AT030   
002330 01  WS-DASH-MONEY-LINE REDEFINES WS-DASH-LINE.                   AT030   
002340     03  DML-LABEL         PIC X(30).                             AT030   
002350     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002360     03  DML-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99.                    AT030   
002370     03  FILLER            PIC X(74) VALUE SPACE.                 AT030   
002380*                                                                 AT030   
002390 01  WS-DASH-UPCOMING REDEFINES WS-DASH-LINE.                     AT030   
002400     03  DUP-DATE          PIC 9(8).                              AT030   
002410     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002420     03  DUP-EMP-ID        PIC X(12).                             AT030   
002430     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002440     03  DUP-NAME          PIC X(40).                             AT030   
002450     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002460     03  DUP-TYPE          PIC X(16).                             AT030   
002470     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002480     03  DUP-DAYS          PIC ZZ9.                               AT030   
002490     03  FILLER            PIC X(33) VALUE SPACE.                 AT030   
002500*                                                                 AT030   
002510 01  WS-DASH-LATE REDEFINES WS-DASH-LINE.                         AT030   
002520     03  DLT-RANK          PIC Z9.                                AT030   
002530     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002540     03  DLT-LABEL         PIC X(60).                             AT030   
002550     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002560     03  DLT-COUNT         PIC ZZ9.                               AT030   
002570     03  FILLER            PIC X(51) VALUE SPACE.                 AT030   
002580*                                                                 AT030   
002590 01  WS-DASH-AUDIT REDEFINES WS-DASH-LINE.                        AT030   
002600     03  DAU-TIMESTAMP     PIC 9(14).                             AT030   
002610     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002620     03  DAU-ACTOR         PIC X(30).                             AT030   
002630     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002640     03  DAU-ACTION        PIC X(10).                             AT030   
002650     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002660     03  DAU-OBJECT-ID     PIC 9(8).                              AT030   
002670     03  FILLER            PIC X(52) VALUE SPACE.                 AT030   
002680*                                                                 AT030   
002690 01  WS-DASH-NOTIF REDEFINES WS-DASH-LINE.                        AT030   
002700     03  DNT-TIMESTAMP     PIC 9(14).                             AT030   
002710     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002720     03  DNT-RECIPIENT     PIC X(60).                             AT030   
002730     03  FILLER            PIC X(2)  VALUE SPACE.                 AT030   
002740     03  DNT-STATUS        PIC X(8).                              AT030   
002750     03  FILLER            PIC X(34) VALUE SPACE.                 AT030   
002760*                                                                 AT030   
002770*                      AT-EMPLOYEE-TABLE IS FILLED BY THE CALL    AT030   
002780*                      TO AT001 BELOW - WE ARE THE CALLING        AT030   
002790*                      PROGRAM, NOT AT001, SO WE OWN IT           AT030   
002800 COPY "ATTAB.cob".                                                AT030   
002810 01  WS-RETURN-CODE            PIC 9      COMP.                   AT030   
002820*                                                                 AT030   
002830 PROCEDURE DIVISION.                                              AT030   
002840*================================                                 AT030   
002850*                                                                 AT030   
002860 AA000-MAIN.                                                      AT030   
002870*****************************************                         AT030   
002880*    JOB CONTROL - ONE AS-OF DATE PER RUN                         AT030   
002890*****************************************                         AT030   
002900     OPEN INPUT  AT-CONTROL-CARD-FILE.                            AT030   
002910     READ AT-CONTROL-CARD-FILE                                    AT030   
002920         AT END                                                   AT030   
002930             MOVE ZERO TO CC-AS-OF-DATE.                          AT030   
002940     CLOSE AT-CONTROL-CARD-FILE.                                  AT030   
002950     MOVE CC-AS-OF-DATE          TO WS-AS-OF-DATE.                AT030   
002960     PERFORM AA005-SPLIT-AS-OF-DATE.                              AT030   
002970     PERFORM AA006-COMPUTE-DATE-WINDOW.                           AT030   
002980     CALL "AT001" USING AT-EMPLOYEE-TABLE, WS-RETURN-CODE.        AT030   
002990     IF WS-RETURN-CODE NOT = ZERO                                 AT030   
003000         DISPLAY "AT030 - AT001 RETURNED " WS-RETURN-CODE         AT030   
003010         STOP RUN.                                                AT030   
003020     OPEN OUTPUT AT-DASHBOARD-FILE.                               AT030   
003030     PERFORM AA010-COUNT-ACTIVE.                                  AT030   
003040     PERFORM AA020-SWEEP-LEAVE.                                   AT030   
003050     PERFORM AA030-SWEEP-SALARY.                                  AT030   
003060     PERFORM AA040-SWEEP-ATTENDANCE.                              AT030   
003070     PERFORM AA050-RANK-LATE-COMERS.                              AT030   
003080     PERFORM AA060-SWEEP-AUDIT.                                   AT030   
003090     PERFORM AA070-SWEEP-NOTIFICATION.                            AT030   
003100     PERFORM AA080-PRINT-REPORT.                                  AT030   
003110     CLOSE AT-DASHBOARD-FILE.                                     AT030   
003120     STOP RUN.                                                    AT030   
003130*                                                                 AT030   
003140 AA005-SPLIT-AS-OF-DATE.                                          AT030   
003150     MOVE WS-AS-OF-DATE (1:4)    TO WS-AS-OF-YEAR.                AT030   
003160     MOVE WS-AS-OF-DATE (5:2)    TO WS-AS-OF-MONTH.               AT030   
003170     MOVE WS-AS-OF-DATE (7:2)    TO WS-AS-OF-DAY.                 AT030   
003180*                                                                 AT030   
003190 AA006-COMPUTE-DATE-WINDOW.                                       AT030   
003200*****************************************                         AT030   
003210*    SEVEN-DAY LOOK-AHEAD, MONTH FIRST/  *                        AT030   
003220*    LAST DAY - ALL BY HAND, NO INTRIN-  *                        AT030   
003230*    SIC FUNCTIONS PER SHOP STANDARD     *                        AT030   
003240*****************************************                         AT030   
003250     MOVE WS-AS-OF-DATE          TO AT-DATE-WORK-9.               AT030   
003260     PERFORM AA007-ADD-ONE-DAY                                    AT030   
003270             VARYING WS-DAY-COUNTER FROM 1 BY 1                   AT030   
003280             UNTIL WS-DAY-COUNTER > 7.                            AT030   
003290     MOVE AT-DATE-WORK-9         TO WS-WINDOW-END-DATE.           AT030   
003300     MOVE WS-AS-OF-YEAR          TO AD-CCYY.                      AT030   
003310     MOVE WS-AS-OF-MONTH         TO AD-MM.                        AT030   
003320     MOVE 1                      TO AD-DD.                        AT030   
003330     MOVE AT-DATE-WORK-9         TO WS-MONTH-FIRST-DATE.          AT030   
003340     PERFORM AA008-DAYS-IN-AS-OF-MONTH.                           AT030   
003350     MOVE WS-AS-OF-YEAR          TO AD-CCYY.                      AT030   
003360     MOVE WS-AS-OF-MONTH         TO AD-MM.                        AT030   
003370     MOVE WS-DAYS-THIS-MONTH     TO AD-DD.                        AT030   
003380     MOVE AT-DATE-WORK-9         TO WS-MONTH-LAST-DATE.           AT030   
003390*                                                                 AT030   
003400 AA007-ADD-ONE-DAY.                                               AT030   
003410     MOVE AD-MM                  TO WS-SUB.                       AT030   
003420     MOVE AD-DIM (WS-SUB)        TO WS-DAYS-THIS-MONTH.           AT030   
003430     IF AD-MM = 2                                                 AT030   
003440         PERFORM AA009-TEST-LEAP-YEAR                             AT030   
003450         IF WS-LEAP-YEAR                                          AT030   
003460             MOVE 29             TO WS-DAYS-THIS-MONTH.           AT030   
003470     IF AD-DD < WS-DAYS-THIS-MONTH                                AT030   
003480         ADD 1                   TO AD-DD                         AT030   
003490     ELSE                                                         AT030   
003500         MOVE 1                  TO AD-DD                         AT030   
003510         IF AD-MM < 12                                            AT030   
003520             ADD 1                TO AD-MM                        AT030   
003530         ELSE                                                     AT030   
003540             MOVE 1               TO AD-MM                        AT030   
003550             ADD 1                TO AD-CCYY.                     AT030   
003560*                                                                 AT030   
003570 AA008-DAYS-IN-AS-OF-MONTH.                                       AT030   
003580     MOVE WS-AS-OF-MONTH          TO WS-SUB.                      AT030   
003590     MOVE AD-DIM (WS-SUB)         TO WS-DAYS-THIS-MONTH.          AT030   
003600     IF WS-AS-OF-MONTH = 2                                        AT030   
003610         MOVE WS-AS-OF-YEAR       TO AD-CCYY                      AT030   
003620         PERFORM AA009-TEST-LEAP-YEAR                             AT030   
003630         IF WS-LEAP-YEAR                                          AT030   
003640             MOVE 29              TO WS-DAYS-THIS-MONTH.          AT030   
003650*                                                                 AT030   
003660 AA009-TEST-LEAP-YEAR.                                            AT030   
003670*****************************************                         AT030   
003680*    DIVISIBLE BY 4, EXCEPT CENTURY      *                        AT030   
003690*    YEARS UNLESS DIVISIBLE BY 400       *                        AT030   
003700*    (Y2K FIX - SEE CHANGE LOG)          *                        AT030   
003710*****************************************                         AT030   
003720     MOVE "N"                    TO WS-LEAP-SW.                   AT030   
003730     DIVIDE AD-CCYY BY 4 GIVING WS-DIV-Q                          AT030   
003740             REMAINDER WS-DIV-R.                                  AT030   
003750     IF WS-DIV-R = ZERO                                           AT030   
003760         MOVE "Y"                TO WS-LEAP-SW                    AT030   
003770         DIVIDE AD-CCYY BY 100 GIVING WS-DIV-Q                    AT030   
003780                 REMAINDER WS-DIV-R                               AT030   
003790         IF WS-DIV-R = ZERO                                       AT030   
003800             MOVE "N"            TO WS-LEAP-SW                    AT030   
003810             DIVIDE AD-CCYY BY 400 GIVING WS-DIV-Q                AT030   
003820                     REMAINDER WS-DIV-R                           AT030   
003830             IF WS-DIV-R = ZERO                                   AT030   
003840                 MOVE "Y"        TO WS-LEAP-SW.                   AT030   
003850*                                                                 AT030   
003860 AA010-COUNT-ACTIVE.                                              AT030   
003870*****************************************                         AT030   
003880*    ACTIVE HEADCOUNT - EMP-IS-ACTIVE=Y  *                        AT030   
003890*****************************************                         AT030   
003900     MOVE ZERO                   TO WS-ACTIVE-COUNT.              AT030   
003910     PERFORM AA011-CHECK-ACTIVE                                   AT030   
003920             VARYING WS-SUB FROM 1 BY 1                           AT030   
003930             UNTIL WS-SUB > AT-EMP-COUNT.                         AT030   
003940*                                                                 AT030   
003950 AA011-CHECK-ACTIVE.                                              AT030   
003960     IF TBE-IS-ACTIVE (WS-SUB) = "Y"                              AT030   
003970         ADD 1                   TO WS-ACTIVE-COUNT.              AT030   
003980*                                                                 AT030   
003990 AA020-SWEEP-LEAVE.                                               AT030   
004000*****************************************                         AT030   
004010*    PENDING COUNT, ON-LEAVE-TODAY, AND  *                        AT030   
004020*    UP TO 10 UPCOMING APPROVED LEAVES   *                        AT030   
004030*****************************************                         AT030   
004040     MOVE ZERO                   TO WS-PENDING-COUNT              AT030   
004050                                     WS-ONLEAVE-COUNT.            AT030   
004060     OPEN INPUT AT-LEAVE-FILE.                                    AT030   
004070     PERFORM AA021-READ-LEAVE                                     AT030   
004080             UNTIL WS-LEAVE-STATUS = "10".                        AT030   
004090     CLOSE AT-LEAVE-FILE.                                         AT030   
004100*                                                                 AT030   
004110 AA021-READ-LEAVE.                                                AT030   
004120     READ AT-LEAVE-FILE                                           AT030   
004130         AT END                                                   AT030   
004140             GO TO AA021-EXIT.                                    AT030   
004150     IF LV-STATUS = "PENDING"                                     AT030   
004160         ADD 1                   TO WS-PENDING-COUNT.             AT030   
004170     IF LV-STATUS = "APPROVED"                                    AT030   
004180         AND LV-DATE = WS-AS-OF-DATE                              AT030   
004190         ADD 1                   TO WS-ONLEAVE-COUNT.             AT030   
004200     IF LV-STATUS = "APPROVED"                                    AT030   
004210         AND LV-DATE NOT < WS-AS-OF-DATE                          AT030   
004220         AND LV-DATE NOT > WS-WINDOW-END-DATE                     AT030   
004230         PERFORM BB010-CAPTURE-UPCOMING.                          AT030   
004240 AA021-EXIT.                                                      AT030   
004250     EXIT.                                                        AT030   
004260*                                                                 AT030   
004270 AA030-SWEEP-SALARY.                                              AT030   
004280*****************************************                         AT030   
004290*    PAYROLL TOTAL - AS-OF YEAR/MONTH    *                        AT030   
004300*****************************************                         AT030   
004310     MOVE ZERO                   TO WS-PAYROLL-TOTAL.             AT030   
004320     OPEN INPUT AT-SALARY-FILE.                                   AT030   
004330     PERFORM AA031-READ-SALARY                                    AT030   
004340             UNTIL WS-SALARY-STATUS = "10".                       AT030   
004350     CLOSE AT-SALARY-FILE.                                        AT030   
004360*                                                                 AT030   
004370 AA031-READ-SALARY.                                               AT030   
004380     READ AT-SALARY-FILE                                          AT030   
004390         AT END                                                   AT030   
004400             GO TO AA031-EXIT.                                    AT030   
004410     IF SAL-YEAR = WS-AS-OF-YEAR                                  AT030   
004420         AND SAL-MONTH = WS-AS-OF-MONTH                           AT030   
004430         ADD SAL-NET-SALARY      TO WS-PAYROLL-TOTAL.             AT030   
004440 AA031-EXIT.                                                      AT030   
004450     EXIT.                                                        AT030   
004460*                                                                 AT030   
004470 AA040-SWEEP-ATTENDANCE.                                          AT030   
004480*****************************************                         AT030   
004490*    LATE TALLY PER EMPLOYEE FOR MONTH   *                        AT030   
004500*****************************************                         AT030   
004510     PERFORM AA041-CLEAR-LATE-TABLE                               AT030   
004520             VARYING WS-SUB FROM 1 BY 1                           AT030   
004530             UNTIL WS-SUB > AT-EMP-COUNT.                         AT030   
004540     OPEN INPUT AT-ATTENDANCE-FILE.                               AT030   
004550     PERFORM AA042-READ-ATTENDANCE                                AT030   
004560             UNTIL WS-ATTEND-STATUS = "10".                       AT030   
004570     CLOSE AT-ATTENDANCE-FILE.                                    AT030   
004580*                                                                 AT030   
004590 AA041-CLEAR-LATE-TABLE.                                          AT030   
004600     MOVE ZERO                   TO WS-LATE-COUNT (WS-SUB).       AT030   
004610     MOVE "N"                    TO WS-LATE-USED-SW (WS-SUB).     AT030   
004620*                                                                 AT030   
004630 AA042-READ-ATTENDANCE.                                           AT030   
004640     READ AT-ATTENDANCE-FILE                                      AT030   
004650         AT END                                                   AT030   
004660             GO TO AA042-EXIT.                                    AT030   
004670     IF ATT-STATUS NOT = "LATE"                                   AT030   
004680         GO TO AA042-EXIT.                                        AT030   
004690     IF ATT-DATE < WS-MONTH-FIRST-DATE                            AT030   
004700         OR ATT-DATE > WS-MONTH-LAST-DATE                         AT030   
004710         GO TO AA042-EXIT.                                        AT030   
004720     IF AT-EMP-COUNT = ZERO                                       AT030   
004730         GO TO AA042-EXIT.                                        AT030   
004740     SEARCH ALL AT-EMP-ENTRY                                      AT030   
004750         AT END                                                   AT030   
004760             GO TO AA042-EXIT                                     AT030   
004770         WHEN TBE-ID (AT-EMP-IDX) = ATT-EMP-ID                    AT030   
004780             ADD 1               TO WS-LATE-COUNT (AT-EMP-IDX)    AT030   
004790             MOVE "Y"            TO WS-LATE-USED-SW (AT-EMP-IDX). AT030   
004800 AA042-EXIT.                                                      AT030   
004810     EXIT.                                                        AT030   
004820*                                                                 AT030   
004830 AA050-RANK-LATE-COMERS.                                          AT030   
004840*****************************************                         AT030   
004850*    TOP 10 LATE-COMERS, DESCENDING BY   *                        AT030   
004860*    COUNT - REPEATED MAX SELECTION      *                        AT030   
004870*    (SMALL SHOP HEADCOUNT - A SORT IS   *                        AT030   
004880*    NOT WARRANTED FOR TEN ENTRIES)      *                        AT030   
004890*****************************************                         AT030   
004900     MOVE ZERO                   TO WS-RANK-COUNT.                AT030   
004910     MOVE "N"                    TO WS-DONE-RANKING-SW.           AT030   
004920     PERFORM AA051-PICK-NEXT-RANK                                 AT030   
004930             VARYING WS-RANK FROM 1 BY 1                          AT030   
004940             UNTIL WS-RANK > 10                                   AT030   
004950                OR WS-DONE-RANKING.                               AT030   
004960*                                                                 AT030   
004970 AA051-PICK-NEXT-RANK.                                            AT030   
004980     MOVE ZERO                   TO WS-MAX-COUNT.                 AT030   
004990     MOVE ZERO                   TO WS-MAX-IDX.                   AT030   
005000     PERFORM AA052-SCAN-FOR-MAX                                   AT030   
005010             VARYING WS-SUB FROM 1 BY 1                           AT030   
005020             UNTIL WS-SUB > AT-EMP-COUNT.                         AT030   
005030     IF WS-MAX-IDX = ZERO                                         AT030   
005040         MOVE "Y"                TO WS-DONE-RANKING-SW            AT030   
005050         GO TO AA051-EXIT.                                        AT030   
005060     MOVE "N"                    TO WS-LATE-USED-SW (WS-MAX-IDX). AT030   
005070     ADD 1                       TO WS-RANK-COUNT.                AT030   
005080     MOVE TBE-ID (WS-MAX-IDX)                                     AT030   
005090            TO WS-RANK-EMP-ID (WS-RANK-COUNT).                    AT030   
005100     MOVE WS-MAX-COUNT       TO WS-RANK-CNT (WS-RANK-COUNT).      AT030   
005110     MOVE WS-MAX-IDX             TO AT-EMP-IDX.                   AT030   
005120     PERFORM CC000-BUILD-EMPLOYEE-NAME.                           AT030   
005130     MOVE WS-FULL-NAME           TO WS-RANK-NAME (WS-RANK-COUNT). AT030   
005140 AA051-EXIT.                                                      AT030   
005150     EXIT.                                                        AT030   
005160*                                                                 AT030   
005170 AA052-SCAN-FOR-MAX.                                              AT030   
005180     IF WS-LATE-USED (WS-SUB)                                     AT030   
005190         AND WS-LATE-COUNT (WS-SUB) > WS-MAX-COUNT                AT030   
005200         MOVE WS-LATE-COUNT (WS-SUB) TO WS-MAX-COUNT              AT030   
005210         MOVE WS-SUB              TO WS-MAX-IDX.                  AT030   
005220*                                                                 AT030   
005230 AA060-SWEEP-AUDIT.                                               AT030   
005240*****************************************                         AT030   
005250*    LAST 10 AUDIT ENTRIES - RING BUFFER *                        AT030   
005260*    KEPT OLDEST-TO-NEWEST, PRINTED IN   *                        AT030   
005270*    REVERSE FOR DESCENDING ORDER        *                        AT030   
005280*****************************************                         AT030   
005290     OPEN INPUT AT-AUDIT-FILE.                                    AT030   
005300     PERFORM AA061-READ-AUDIT                                     AT030   
005310             UNTIL WS-AUDIT-STATUS = "10".                        AT030   
005320     CLOSE AT-AUDIT-FILE.                                         AT030   
005330*                                                                 AT030   
005340 AA061-READ-AUDIT.                                                AT030   
005350     READ AT-AUDIT-FILE                                           AT030   
005360         AT END                                                   AT030   
005370             GO TO AA061-EXIT.                                    AT030   
005380     IF WS-AUD-COUNT < 10                                         AT030   
005390         ADD 1                   TO WS-AUD-COUNT                  AT030   
005400     ELSE                                                         AT030   
005410         PERFORM AA062-SHIFT-AUDIT-RING                           AT030   
005420                 VARYING WS-SUB FROM 1 BY 1                       AT030   
005430                 UNTIL WS-SUB > 9.                                AT030   
005440     MOVE AUD-TIMESTAMP  TO WS-AUD-R-TIMESTAMP (WS-AUD-COUNT).    AT030   
005450     MOVE AUD-ACTOR      TO WS-AUD-R-ACTOR (WS-AUD-COUNT).        AT030   
005460     MOVE AUD-ACTION     TO WS-AUD-R-ACTION (WS-AUD-COUNT).       AT030   
005470     MOVE AUD-OBJECT-ID  TO WS-AUD-R-OBJECT-ID (WS-AUD-COUNT).    AT030   
005480 AA061-EXIT.                                                      AT030   
005490     EXIT.                                                        AT030   
005500*                                                                 AT030   
005510 AA062-SHIFT-AUDIT-RING.                                          AT030   
005520     MOVE WS-AUD-ENTRY (WS-SUB + 1) TO WS-AUD-ENTRY (WS-SUB).     AT030   
005530*                                                                 AT030   
005540 AA070-SWEEP-NOTIFICATION.                                        AT030   
005550*****************************************                         AT030   
005560*    LAST 10 NOTIFICATIONS - SAME RING   *                        AT030   
005570*    BUFFER TECHNIQUE AS AA060 ABOVE     *                        AT030   
005580*****************************************                         AT030   
005590     OPEN INPUT AT-NOTIFICATION-FILE.                             AT030   
005600     PERFORM AA071-READ-NOTIFICATION                              AT030   
005610             UNTIL WS-NOTIF-STATUS = "10".                        AT030   
005620     CLOSE AT-NOTIFICATION-FILE.                                  AT030   
005630*                                                                 AT030   
005640 AA071-READ-NOTIFICATION.                                         AT030   
005650     READ AT-NOTIFICATION-FILE                                    AT030   
005660         AT END                                                   AT030   
005670             GO TO AA071-EXIT.                                    AT030   
005680     IF WS-NOT-COUNT < 10                                         AT030   
005690         ADD 1                   TO WS-NOT-COUNT                  AT030   
005700     ELSE                                                         AT030   
005710         PERFORM AA072-SHIFT-NOTIF-RING                           AT030   
005720                 VARYING WS-SUB FROM 1 BY 1                       AT030   
005730                 UNTIL WS-SUB > 9.                                AT030   
005740     MOVE NOT-TIMESTAMP  TO WS-NOT-R-TIMESTAMP (WS-NOT-COUNT).    AT030   
005750     MOVE NOT-RECIPIENT  TO WS-NOT-R-RECIPIENT (WS-NOT-COUNT).    AT030   
005760     MOVE NOT-STATUS     TO WS-NOT-R-STATUS (WS-NOT-COUNT).       AT030   
005770 AA071-EXIT.                                                      AT030   
005780     EXIT.                                                        AT030   
005790*                                                                 AT030   
005800 AA072-SHIFT-NOTIF-RING.                                          AT030   
005810     MOVE WS-NOT-ENTRY (WS-SUB + 1) TO WS-NOT-ENTRY (WS-SUB).     AT030   
005820*                                                                 AT030   
005830 BB010-CAPTURE-UPCOMING.                                          AT030   
005840*****************************************                         AT030   
005850*    INSERTION SORT, ASCENDING BY DATE,  *                        AT030   
005860*    CAPPED AT 10 ENTRIES - LATER DATES  *                        AT030   
005870*    ARE DROPPED ONCE THE LIST IS FULL   *                        AT030   
005880*****************************************                         AT030   
005890     PERFORM ZZ900-NOOP                                           AT030   
005900             VARYING WS-SUB FROM 1 BY 1                           AT030   
005910             UNTIL WS-SUB > WS-UPL-COUNT                          AT030   
005920                OR WS-UPL-DATE (WS-SUB) > LV-DATE.                AT030   
005930     IF WS-SUB > 10                                               AT030   
005940         GO TO BB010-EXIT.                                        AT030   
005950     IF WS-UPL-COUNT < 10                                         AT030   
005960         ADD 1                   TO WS-UPL-COUNT.                 AT030   
005970     PERFORM BB012-SHIFT-UPCOMING                                 AT030   
005980             VARYING WS-SUB2 FROM WS-UPL-COUNT BY -1              AT030   
005990             UNTIL WS-SUB2 NOT > WS-SUB.                          AT030   
006000     PERFORM BB013-STORE-UPCOMING.                                AT030   
006010 BB010-EXIT.                                                      AT030   
006020     EXIT.                                                        AT030   
006030*                                                                 AT030   
006040 BB012-SHIFT-UPCOMING.                                            AT030   
006050     MOVE WS-UPL-ENTRY (WS-SUB2 - 1) TO WS-UPL-ENTRY (WS-SUB2).   AT030   
006060*                                                                 AT030   
006070 BB013-STORE-UPCOMING.                                            AT030   
006080     MOVE LV-DATE                TO WS-UPL-DATE (WS-SUB).         AT030   
006090     MOVE LV-EMP-ID              TO WS-UPL-EMP-ID (WS-SUB).       AT030   
006100     MOVE LV-LEAVE-TYPE          TO WS-UPL-TYPE (WS-SUB).         AT030   
006110     MOVE LV-DAYS-COUNT          TO WS-UPL-DAYS (WS-SUB).         AT030   
006120     MOVE "N"                    TO WS-FOUND-SW.                  AT030   
006130     IF AT-EMP-COUNT NOT = ZERO                                   AT030   
006140         SEARCH ALL AT-EMP-ENTRY                                  AT030   
006150             AT END                                               AT030   
006160                 MOVE "N"        TO WS-FOUND-SW                   AT030   
006170             WHEN TBE-ID (AT-EMP-IDX) = LV-EMP-ID                 AT030   
006180                 MOVE "Y"        TO WS-FOUND-SW.                  AT030   
006190     IF WS-FOUND                                                  AT030   
006200         PERFORM CC000-BUILD-EMPLOYEE-NAME                        AT030   
006210     ELSE                                                         AT030   
006220         MOVE "UNKNOWN EMPLOYEE" TO WS-FULL-NAME.                 AT030   
006230     MOVE WS-FULL-NAME (1:40)    TO WS-UPL-NAME (WS-SUB).         AT030   
006240*                                                                 AT030   
006250 CC000-BUILD-EMPLOYEE-NAME.                                       AT030   
006260*****************************************                         AT030   
006270*    TRIM THE PADDED FIRST/LAST NAME     *                        AT030   
006280*    FIELDS BEFORE JOINING THEM WITH     *                        AT030   
006290*    ONE SPACE - AT-EMP-IDX MUST ALREADY *                        AT030   
006300*    BE POSITIONED ON THE WANTED ENTRY   *                        AT030   
006310*****************************************                         AT030   
006320     MOVE TBE-FIRST-NAME (AT-EMP-IDX) TO WS-FNAME-WORK.           AT030   
006330     MOVE 40                     TO WS-SUB.                       AT030   
006340     PERFORM ZZ900-NOOP                                           AT030   
006350             VARYING WS-SUB FROM 40 BY -1                         AT030   
006360             UNTIL WS-SUB < 1                                     AT030   
006370                OR WS-FNAME-CHAR (WS-SUB) NOT = SPACE.            AT030   
006380     MOVE WS-SUB                 TO WS-FNAME-LEN.                 AT030   
006390     MOVE TBE-LAST-NAME (AT-EMP-IDX) TO WS-LNAME-WORK.            AT030   
006400     MOVE 60                     TO WS-SUB.                       AT030   
006410     PERFORM ZZ900-NOOP                                           AT030   
006420             VARYING WS-SUB FROM 60 BY -1                         AT030   
006430             UNTIL WS-SUB < 1                                     AT030   
006440                OR WS-LNAME-CHAR (WS-SUB) NOT = SPACE.            AT030   
006450     MOVE WS-SUB                 TO WS-LNAME-LEN.                 AT030   
006460     MOVE SPACE                  TO WS-FULL-NAME.                 AT030   
006470     IF WS-FNAME-LEN = ZERO                                       AT030   
006480         MOVE WS-LNAME-WORK (1:WS-LNAME-LEN) TO WS-FULL-NAME      AT030   
006490     ELSE                                                         AT030   
006500         IF WS-LNAME-LEN = ZERO                                   AT030   
006510             MOVE WS-FNAME-WORK (1:WS-FNAME-LEN) TO WS-FULL-NAME  AT030   
006520         ELSE                                                     AT030   
006530             MOVE WS-FNAME-WORK (1:WS-FNAME-LEN)                  AT030   
006540                            TO WS-FULL-NAME (1:WS-FNAME-LEN)      AT030   
006550             MOVE WS-LNAME-WORK (1:WS-LNAME-LEN)                  AT030   
006560                            TO WS-FULL-NAME                       AT030   
006570                               (WS-FNAME-LEN + 2:WS-LNAME-LEN).   AT030   
006580*                                                                 AT030   
006590 AA080-PRINT-REPORT.                                              AT030   
006600*****************************************                         AT030   
006610*    132-COLUMN DASHBOARD - SIX SECTIONS *                        AT030   
006620*****************************************                         AT030   
006630     MOVE SPACE                  TO WS-DASH-LINE.                 AT030   
006640     MOVE WS-AS-OF-DATE          TO DHD-AS-OF-DATE.               AT030   
006650     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-HEADING.              AT030   
006660     PERFORM DD000-WRITE-BLANK.                                   AT030   
006670     MOVE "ACTIVE EMPLOYEES"     TO DCL-LABEL.                    AT030   
006680     MOVE WS-ACTIVE-COUNT        TO DCL-COUNT.                    AT030   
006690     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-COUNT-LINE.           AT030   
006700     MOVE "PENDING LEAVES"       TO DCL-LABEL.                    AT030   
006710     MOVE WS-PENDING-COUNT       TO DCL-COUNT.                    AT030   
006720     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-COUNT-LINE.           AT030   
006730     MOVE "ON LEAVE TODAY"       TO DCL-LABEL.                    AT030   
006740     MOVE WS-ONLEAVE-COUNT       TO DCL-COUNT.                    AT030   
006750     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-COUNT-LINE.           AT030   
006760     MOVE "TOTAL PAYROLL (MONTH)" TO DML-LABEL.                   AT030   
006770     MOVE WS-PAYROLL-TOTAL       TO DML-AMOUNT.                   AT030   
006780     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-MONEY-LINE.           AT030   
006790     PERFORM DD000-WRITE-BLANK.                                   AT030   
006800     MOVE "UPCOMING LEAVES - NEXT 7 DAYS" TO DTX-TEXT.            AT030   
006810     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE.            AT030   
006820     IF WS-UPL-COUNT = ZERO                                       AT030   
006830         MOVE "  NONE"           TO DTX-TEXT                      AT030   
006840         WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE         AT030   
006850     ELSE                                                         AT030   
006860         PERFORM DD010-PRINT-UPCOMING                             AT030   
006870                 VARYING WS-SUB FROM 1 BY 1                       AT030   
006880                 UNTIL WS-SUB > WS-UPL-COUNT.                     AT030   
006890     PERFORM DD000-WRITE-BLANK.                                   AT030   
006900     MOVE "LATE ARRIVALS - TOP 10 FOR THE MONTH" TO DTX-TEXT.     AT030   
006910     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE.            AT030   
006920     IF WS-RANK-COUNT = ZERO                                      AT030   
006930         MOVE "  NONE"           TO DTX-TEXT                      AT030   
006940         WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE         AT030   
006950     ELSE                                                         AT030   
006960         PERFORM DD020-PRINT-LATE                                 AT030   
006970                 VARYING WS-SUB FROM 1 BY 1                       AT030   
006980                 UNTIL WS-SUB > WS-RANK-COUNT.                    AT030   
006990     PERFORM DD000-WRITE-BLANK.                                   AT030   
007000     MOVE "RECENT AUDIT ENTRIES" TO DTX-TEXT.                     AT030   
007010     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE.            AT030   
007020     IF WS-AUD-COUNT = ZERO                                       AT030   
007030         MOVE "  NONE"           TO DTX-TEXT                      AT030   
007040         WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE         AT030   
007050     ELSE                                                         AT030   
007060         PERFORM DD030-PRINT-AUDIT                                AT030   
007070                 VARYING WS-SUB FROM WS-AUD-COUNT BY -1           AT030   
007080                 UNTIL WS-SUB < 1.                                AT030   
007090     PERFORM DD000-WRITE-BLANK.                                   AT030   
007100     MOVE "RECENT NOTIFICATIONS" TO DTX-TEXT.                     AT030   
007110     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE.            AT030   
007120     IF WS-NOT-COUNT = ZERO                                       AT030   
007130         MOVE "  NONE"           TO DTX-TEXT                      AT030   
007140         WRITE AT-DASHBOARD-RECORD FROM WS-DASH-TEXT-LINE         AT030   
007150     ELSE                                                         AT030   
007160         PERFORM DD040-PRINT-NOTIF                                AT030   
007170                 VARYING WS-SUB FROM WS-NOT-COUNT BY -1           AT030   
007180                 UNTIL WS-SUB < 1.                                AT030   
007190*                                                                 AT030   
007200 DD000-WRITE-BLANK.                                               AT030   
007210     MOVE SPACE                  TO WS-DASH-LINE.                 AT030   
007220     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-LINE.                 AT030   
007230*                                                                 AT030   
007240 DD010-PRINT-UPCOMING.                                            AT030   
007250     MOVE WS-UPL-DATE (WS-SUB)   TO DUP-DATE.                     AT030   
007260     MOVE WS-UPL-EMP-ID (WS-SUB) TO DUP-EMP-ID.                   AT030   
007270     MOVE WS-UPL-NAME (WS-SUB)   TO DUP-NAME.                     AT030   
007280     MOVE WS-UPL-TYPE (WS-SUB)   TO DUP-TYPE.                     AT030   
007290     MOVE WS-UPL-DAYS (WS-SUB)   TO DUP-DAYS.                     AT030   
007300     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-UPCOMING.             AT030   
007310*                                                                 AT030   
007320 DD020-PRINT-LATE.                                                AT030   
007330*                     LNAME SCRATCH FIELDS ARE REUSED HERE TO     AT030   
007340*                     TRIM THE STORED FULL NAME - CAPPED AT 40    AT030   
007350*                     CHARACTERS SO "NAME (EMP-ID)" NEVER RUNS    AT030   
007360*                     PAST THE 60-BYTE LABEL FIELD                AT030   
007370     MOVE WS-SUB                 TO DLT-RANK.                     AT030   
007380     MOVE WS-RANK-NAME (WS-SUB)  TO WS-LNAME-WORK.                AT030   
007390     PERFORM ZZ900-NOOP                                           AT030   
007400             VARYING WS-SUB2 FROM 60 BY -1                        AT030   
007410             UNTIL WS-SUB2 < 1                                    AT030   
007420                OR WS-LNAME-CHAR (WS-SUB2) NOT = SPACE.           AT030   
007430     MOVE WS-SUB2                TO WS-LNAME-LEN.                 AT030   
007440     IF WS-LNAME-LEN > 40                                         AT030   
007450         MOVE 40                 TO WS-LNAME-LEN.                 AT030   
007460     MOVE SPACE                  TO DLT-LABEL.                    AT030   
007470     MOVE WS-LNAME-WORK (1:WS-LNAME-LEN)                          AT030   
007480                       TO DLT-LABEL (1:WS-LNAME-LEN).             AT030   
007490     MOVE " ("                                                    AT030   
007500                       TO DLT-LABEL (WS-LNAME-LEN + 1:2).         AT030   
007510     MOVE WS-RANK-EMP-ID (WS-SUB)                                 AT030   
007520                       TO DLT-LABEL (WS-LNAME-LEN + 3:12).        AT030   
007530     MOVE ")"                                                     AT030   
007540                       TO DLT-LABEL (WS-LNAME-LEN + 15:1).        AT030   
007550     MOVE WS-RANK-CNT (WS-SUB)   TO DLT-COUNT.                    AT030   
007560     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-LATE.                 AT030   
007570*                                                                 AT030   
007580 DD030-PRINT-AUDIT.                                               AT030   
007590     MOVE WS-AUD-R-TIMESTAMP (WS-SUB) TO DAU-TIMESTAMP.           AT030   
007600     MOVE WS-AUD-R-ACTOR (WS-SUB)     TO DAU-ACTOR.               AT030   
007610     MOVE WS-AUD-R-ACTION (WS-SUB)    TO DAU-ACTION.              AT030   
007620     MOVE WS-AUD-R-OBJECT-ID (WS-SUB) TO DAU-OBJECT-ID.           AT030   
007630     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-AUDIT.                AT030   
007640*                                                                 AT030   
007650 DD040-PRINT-NOTIF.                                               AT030   
007660     MOVE WS-NOT-R-TIMESTAMP (WS-SUB)   TO DNT-TIMESTAMP.         AT030   
007670     MOVE WS-NOT-R-RECIPIENT (WS-SUB)   TO DNT-RECIPIENT.         AT030   
007680     MOVE WS-NOT-R-STATUS (WS-SUB)      TO DNT-STATUS.            AT030   
007690     WRITE AT-DASHBOARD-RECORD FROM WS-DASH-NOTIF.                AT030   
007700*                                                                 AT030   
007710 ZZ900-NOOP.                                                      AT030   
007720*                     SCAN-LOOP NO-OP - THE VARYING/UNTIL DOES    AT030   
007730*                     ALL THE WORK, THIS PARAGRAPH JUST GIVES     AT030   
007740*                     PERFORM SOMETHING TO CALL EACH PASS         AT030   
007750     CONTINUE.                                                    AT030   
