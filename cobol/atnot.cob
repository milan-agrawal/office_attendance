000010***************************************************************** ATNOT   
000020*                                                               * ATNOT   
000030*   Record Definition For Notification Log (Output)             * ATNOT   
000040*        Chronological, append only                             * ATNOT   
000050*                                                               * ATNOT   
000060***************************************************************** ATNOT   
000070*   File size 370 bytes.                                          ATNOT   
000080*                                                                 ATNOT   
000090* 30/07/99 rlm - Created alongside the audit log (Req PN-118).    ATNOT   
000100*                                                                 ATNOT   
000110 01  AT-NOTIFICATION-RECORD.                                      ATNOT   
000120     03  NOT-TIMESTAMP             PIC 9(14) COMP.                ATNOT   
000130     03  NOT-RECIPIENT             PIC X(60).                     ATNOT   
000140*                                       EMAIL ADDRESS             ATNOT   
000150     03  NOT-METHOD                PIC X(8).                      ATNOT   
000160*                                       ALWAYS 'EMAIL'            ATNOT   
000170     03  NOT-SUBJECT               PIC X(80).                     ATNOT   
000180     03  NOT-BODY                  PIC X(200).                    ATNOT   
000190     03  NOT-STATUS                PIC X(8).                      ATNOT   
000200*                                       SENT OR FAILED            ATNOT   
000210     03  FILLER                    PIC X(6).                      ATNOT   
