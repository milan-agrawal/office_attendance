000010***************************************************************** ATEMP   
000020*                                                               * ATEMP   
000030*   Record Definition For Employee Master File                 *  ATEMP   
000040*        Uses Emp-Id as key                                     * ATEMP   
000050*                                                               * ATEMP   
000060***************************************************************** ATEMP   
000070*   File size 280 bytes.                                          ATEMP   
000080*                                                                 ATEMP   
000090* THIS RECORD LAYOUT IS PART OF THE OASIS ATTENDANCE, LEAVE       ATEMP   
000100*   AND PAYROLL SYSTEM - MODULE AT (ATTENDANCE / TIMEKEEPING).    ATEMP   
000110*                                                                 ATEMP   
000120* 04/12/97 rlm - Created.                                         ATEMP   
000130* 19/03/98 rlm - Added Emp-Bonus-Amt & Emp-Bonus-Elig for the     ATEMP   
000140*                new incentive scheme.                            ATEMP   
000150* 11/09/98 djp - Y2K.  Emp-Date-Joined widened to ccyymmdd (was   ATEMP   
000160*                yymmdd) ahead of the century rollover.           ATEMP   
000170* 26/04/01 rlm - Emp-Employee-Type widened 10 to 16 to allow the  ATEMP   
000180*                new "CONTRACTOR" category.                       ATEMP   
000190*                                                                 ATEMP   
000200 01  AT-EMPLOYEE-RECORD.                                          ATEMP   
000210     03  EMP-ID                    PIC X(12).                     ATEMP   
000220     03  EMP-USERNAME              PIC X(30).                     ATEMP   
000230     03  EMP-FIRST-NAME            PIC X(40).                     ATEMP   
000240     03  EMP-LAST-NAME             PIC X(60).                     ATEMP   
000250     03  EMP-EMAIL                 PIC X(60).                     ATEMP   
000260     03  EMP-PHONE-NUMBER          PIC X(20).                     ATEMP   
000270     03  EMP-EMPLOYEE-TYPE         PIC X(16).                     ATEMP   
000280     03  EMP-BASE-SALARY           PIC S9(7)V99  COMP-3.          ATEMP   
000290     03  EMP-BONUS-AMOUNT          PIC S9(7)V99  COMP-3.          ATEMP   
000300     03  EMP-BONUS-ELIGIBLE        PIC X.                         ATEMP   
000310*                                       Y = ELIGIBLE, N = NOT     ATEMP   
000320     03  EMP-SHIFT-START-TIME     PIC 9(4)  COMP.                 ATEMP   
000330*                                       SCHEDULED START, HHMM     ATEMP   
000340     03  EMP-WORKING-HOURS         PIC S9(2)V99 COMP-3.           ATEMP   
000350*                                       QUARTER HOUR GRANULARITY  ATEMP   
000360     03  EMP-PAID-LEAVE-QUOTA      PIC 9(3)  COMP.                ATEMP   
000370*                                       ANNUAL PAID LEAVE DAYS    ATEMP   
000380     03  EMP-IS-ACTIVE             PIC X.                         ATEMP   
000390*                                       Y = ACTIVE, N = LEFT      ATEMP   
000400     03  EMP-IS-STAFF              PIC X.                         ATEMP   
000410*                                       Y = MANAGER / SUPERVISOR  ATEMP   
000420     03  EMP-DATE-JOINED           PIC 9(8)  COMP.                ATEMP   
000430*                                       CCYYMMDD                  ATEMP   
000440     03  FILLER                    PIC X(18).                     ATEMP   
000450*                                       EXPANSION                 ATEMP   
