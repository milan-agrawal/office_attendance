000010***************************************************************** ATTRN   
000020*                                                               * ATTRN   
000030*   Record Definition For Employee Maintenance Transaction     *  ATTRN   
000040*        File - Input order, no key                             * ATTRN   
000050*                                                               * ATTRN   
000060***************************************************************** ATTRN   
000070*   File size 300 bytes.                                          ATTRN   
000080*                                                                 ATTRN   
000090* Carries the full (unsplit) name and the two password-change     ATTRN   
000100*   fields as entered on the maintenance form; the validator      ATTRN   
000110*   (AT010) splits the name and never stores the passwords.       ATTRN   
000120*                                                                 ATTRN   
000130* 04/12/97 rlm - Created.                                         ATTRN   
000140* 11/09/98 djp - Y2K.  Tran-Date-Joined widened to ccyymmdd.      ATTRN   
000150*                                                                 ATTRN   
000160 01  AT-EMPLOYEE-TRAN-RECORD.                                     ATTRN   
000170     03  TRAN-EMP-ID               PIC X(12).                     ATTRN   
000180     03  TRAN-NAME                 PIC X(90).                     ATTRN   
000190*                                       FULL NAME, NOT YET SPLIT  ATTRN   
000200     03  TRAN-USERNAME             PIC X(30).                     ATTRN   
000210     03  TRAN-EMAIL                PIC X(60).                     ATTRN   
000220     03  TRAN-PHONE-NUMBER         PIC X(20).                     ATTRN   
000230     03  TRAN-EMPLOYEE-TYPE        PIC X(16).                     ATTRN   
000240     03  TRAN-BASE-SALARY          PIC S9(7)V99  COMP-3.          ATTRN   
000250     03  TRAN-BONUS-AMOUNT         PIC S9(7)V99  COMP-3.          ATTRN   
000260     03  TRAN-BONUS-ELIGIBLE       PIC X.                         ATTRN   
000270     03  TRAN-SHIFT-START-TIME     PIC 9(4)  COMP.                ATTRN   
000280     03  TRAN-WORKING-HOURS        PIC S9(2)V99 COMP-3.           ATTRN   
000290     03  TRAN-PAID-LEAVE-QUOTA     PIC 9(3)  COMP.                ATTRN   
000300     03  TRAN-IS-ACTIVE            PIC X.                         ATTRN   
000310     03  TRAN-IS-STAFF             PIC X.                         ATTRN   
000320     03  TRAN-DATE-JOINED          PIC 9(8)  COMP.                ATTRN   
000330     03  TRAN-PASSWORD-1           PIC X(20).                     ATTRN   
000340*                                       CHANGE-CREDENTIAL PAIR    ATTRN   
000350     03  TRAN-PASSWORD-2           PIC X(20).                     ATTRN   
000360     03  FILLER                    PIC X(8).                      ATTRN   
