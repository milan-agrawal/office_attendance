000010***************************************************************** ATTAB   
000020*                                                               * ATTAB   
000030*   In-Memory Employee Table                                   *  ATTAB   
000040*        Loaded by AT001 from the Employee Master File         *  ATTAB   
000050*                                                               * ATTAB   
000060***************************************************************** ATTAB   
000070*                                                                 ATTAB   
000080* Table is sized for the current headcount (500).  If the         ATTAB   
000090*   company grows past this, widen the OCCURS clause below and    ATTAB   
000100*   recompile every program that copies this book.                ATTAB   
000110*                                                                 ATTAB   
000120* 30/07/99 rlm - Created so AT001's loader could be shared by     ATTAB   
000130*                AT020/30/40/50 instead of four copies of the     ATTAB   
000140*                same sequential read loop.  AT010 copies it      ATTAB   
000150*                directly - it maintains the master itself.       ATTAB   
000160* 26/04/01 kbs - Widened OCCURS from 300 to 500 employees.        ATTAB   
000170*                                                                 ATTAB   
000180 01  AT-EMPLOYEE-TABLE.                                           ATTAB   
000190     03  AT-EMP-COUNT              PIC 9(4)  COMP.                ATTAB   
000200     03  AT-EMP-ENTRY OCCURS 1 TO 500 TIMES                       ATTAB   
000210                       DEPENDING ON AT-EMP-COUNT                  ATTAB   
000220                       ASCENDING KEY IS TBE-ID                    ATTAB   
000230                       INDEXED BY AT-EMP-IDX.                     ATTAB   
000240         COPY "ATEMP.cob"                                         ATTAB   
000250            REPLACING ==01  AT-EMPLOYEE-RECORD.==                 ATTAB   
000260                    BY ==05  TBE-RECORD.==                        ATTAB   
000270                      ==03  EMP-== BY ==07  TBE-==.               ATTAB   
