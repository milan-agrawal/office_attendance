000010***************************************************************** ATATT   
000020*                                                               * ATATT   
000030*   Record Definition For Daily Attendance File                *  ATATT   
000040*        Uses Att-Emp-Id + Att-Date as key                      * ATATT   
000050*                                                               * ATATT   
000060***************************************************************** ATATT   
000070*   File size 100 bytes.                                          ATATT   
000080*                                                                 ATATT   
000090* 04/12/97 rlm - Created.                                         ATATT   
000100* 22/06/99 rlm - Att-Status widened 4 to 8 to hold 'PRESENT'.     ATATT   
000110*                                                                 ATATT   
000120 01  AT-ATTENDANCE-RECORD.                                        ATATT   
000130     03  ATT-EMP-ID                PIC X(12).                     ATATT   
000140     03  ATT-DATE                  PIC 9(8)  COMP.                ATATT   
000150*                                       CCYYMMDD, UNIQUE PER EMP  ATATT   
000160     03  ATT-TIME-IN               PIC 9(4)  COMP.                ATATT   
000170*                                       HHMM, MAY BE ZERO/ABSENT  ATATT   
000180     03  ATT-TIME-OUT              PIC 9(4)  COMP.                ATATT   
000190     03  ATT-HOURS-WORKED          PIC S9(2)V99 COMP-3.           ATATT   
000200     03  ATT-STATUS                PIC X(8).                      ATATT   
000210*                                       PRESENT/ABSENT/LATE       ATATT   
000220     03  ATT-NOTE                  PIC X(60).                     ATATT   
000230     03  FILLER                    PIC X(9).                      ATATT   
