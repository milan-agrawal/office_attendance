000010***************************************************************** AT001   
000020*                                                               * AT001   
000030*        A T 0 0 1   -   L O A D   E M P L O Y E E   T A B L E  * AT001   
000040*                                                               * AT001   
000050***************************************************************** AT001   
000060*                                                                 AT001   
000070 IDENTIFICATION DIVISION.                                         AT001   
000080*================================                                 AT001   
000090*                                                                 AT001   
000100 PROGRAM-ID.     AT001.                                           AT001   
000110 AUTHOR.         R L MERCER.                                      AT001   
000120 INSTALLATION.   BRAMWELL DISTRIBUTION INC. - DATA PROCESSING.    AT001   
000130 DATE-WRITTEN.   04/12/1997.                                      AT001   
000140 DATE-COMPILED.                                                   AT001   
000150 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        AT001   
000160*                                                                 AT001   
000170* Remarks.        Small CALLed utility - loads the whole Employee AT001   
000180*                 Master File, in key order, into the caller's    AT001   
000190*                 AT-EMPLOYEE-TABLE for use by the dashboard,     AT001   
000200*                 statement and search jobs.  Never writes the    AT001   
000210*                 file - AT010 alone maintains the master.        AT001   
000220*                                                                 AT001   
000230* Called Modules. None.                                           AT001   
000240* Files used.     ATEMPMS - Employee Master (input).              AT001   
000250* Error messages. AT901.                                          AT001   
000260*                                                                 AT001   
000270* Changes:                                                        AT001   
000280* 04/12/97 rlm - 1.0.00 Created for the AT030 dashboard job.      AT001   
000290* 08/01/98 rlm - 1.0.01 Shared with AT040 (was a private copy of  AT001   
000300*                       the load loop in each program).           AT001   
000310* 19/05/98 rlm - 1.0.02 Shared again with AT050 - now the one     AT001   
000320*                       and only loader for the module.           AT001   
000330* 11/09/98 djp - 1.1.00 Y2K.  No date fields handled here but     AT001   
000340*                       reviewed against the Y2K checklist and    AT001   
000350*                       signed off - see PN-142.                  AT001   
000360* 14/02/99 rlm - 1.1.01 Table overflow now sets WS-Return-Code    AT001   
000370*                       to 8 instead of abending - callers must   AT001   
000380*                       test it.                                  AT001   
000390* 26/04/01 kbs - 1.2.00 Widened AT-EMP-COUNT handling for the     AT001   
000400*                       500-employee table (was 300).             AT001   
000410* 09/11/01 kbs - 1.2.01 File status now tested on the class digit AT001   
000420*                       only, per PN-158, ahead of the OPEN retry AT001   
000430*                       work going into the other AT0nn jobs.     AT001   
000440*                                                                 AT001   
000450 ENVIRONMENT DIVISION.                                            AT001   
000460*================================                                 AT001   
000470*                                                                 AT001   
000480 CONFIGURATION SECTION.                                           AT001   
000490 SPECIAL-NAMES.                                                   AT001   
000500     CLASS ALPHA-UPPER   IS "A" THRU "Z".                         AT001   
000510*                                                                 AT001   
000520 INPUT-OUTPUT SECTION.                                            AT001   
000530 FILE-CONTROL.                                                    AT001   
000540     SELECT AT-EMPLOYEE-MASTER-FILE                               AT001   
000550            ASSIGN TO "ATEMPMS"                                   AT001   
000560            ORGANIZATION IS SEQUENTIAL                            AT001   
000570            FILE STATUS IS WS-EMP-FILE-STATUS.                    AT001   
000580*                                                                 AT001   
000590 DATA DIVISION.                                                   AT001   
000600*================================                                 AT001   
000610*                                                                 AT001   
000620 FILE SECTION.                                                    AT001   
000630*                                                                 AT001   
000640 FD  AT-EMPLOYEE-MASTER-FILE.                                     AT001   
000650     COPY "ATEMP.cob".                                            AT001   
000660*                                                                 AT001   
000670 WORKING-STORAGE SECTION.                                         AT001   
000680*-----------------------                                          AT001   
000690 01  WS-PROG-NAME             PIC X(16)  VALUE "AT001 (1.2.00)".  AT001   
000700 01  WS-PROG-NAME-CHARS REDEFINES WS-PROG-NAME.                   AT001   
000710     03  WS-PROG-CHAR          PIC X      OCCURS 16.              AT001   
000720*                                                                 AT001   
000730 01  WS-EMP-FILE-STATUS       PIC XX.                             AT001   
000740 01  WS-FILE-STATUS-DIGITS REDEFINES WS-EMP-FILE-STATUS.          AT001   
000750     03  WS-EFS-1              PIC X.                             AT001   
000760     03  WS-EFS-2              PIC X.                             AT001   
000770*                                                                 AT001   
000780 01  AT901.                                                       AT001   
000790     03  AT901-MSG-NO          PIC X(5)   VALUE "AT901".          AT001   
000800     03  FILLER                PIC X      VALUE SPACE.            AT001   
000810     03  AT901-MSG-TEXT        PIC X(42)                          AT001   
000820         VALUE "EMPLOYEE TABLE FULL - REMAINDER SKIPPED".         AT001   
000830 01  AT901-R REDEFINES AT901   PIC X(48).                         AT001   
000840*                                                                 AT001   
000850 LINKAGE SECTION.                                                 AT001   
000860****************                                                  AT001   
000870*                                                                 AT001   
000880 COPY "ATTAB.cob".                                                AT001   
000890 01  WS-RETURN-CODE           PIC 9  COMP.                        AT001   
000900*                                                                 AT001   
000910 PROCEDURE DIVISION USING AT-EMPLOYEE-TABLE                       AT001   
000920                          WS-RETURN-CODE.                         AT001   
000930*========================================                         AT001   
000940*                                                                 AT001   
000950 AA000-MAIN SECTION.                                              AT001   
000960*******************                                               AT001   
000970     MOVE ZERO             TO WS-RETURN-CODE.                     AT001   
000980     MOVE ZERO             TO AT-EMP-COUNT.                       AT001   
000990     OPEN INPUT AT-EMPLOYEE-MASTER-FILE.                          AT001   
001000     IF WS-EFS-1 NOT = "0"                                        AT001   
001010        MOVE 8             TO WS-RETURN-CODE                      AT001   
001020        GO TO AA000-EXIT.                                         AT001   
001030*                                                                 AT001   
001040 AA010-LOAD-LOOP.                                                 AT001   
001050     READ AT-EMPLOYEE-MASTER-FILE                                 AT001   
001060          AT END                                                  AT001   
001070          GO TO AA020-CLOSE.                                      AT001   
001080     IF AT-EMP-COUNT NOT < 500                                    AT001   
001090        DISPLAY AT901 UPON CONSOLE                                AT001   
001100        MOVE 4             TO WS-RETURN-CODE                      AT001   
001110        GO TO AA020-CLOSE.                                        AT001   
001120     ADD 1                 TO AT-EMP-COUNT.                       AT001   
001130     SET AT-EMP-IDX        TO AT-EMP-COUNT.                       AT001   
001140     MOVE AT-EMPLOYEE-RECORD TO TBE-RECORD (AT-EMP-IDX).          AT001   
001150     GO TO AA010-LOAD-LOOP.                                       AT001   
001160*                                                                 AT001   
001170 AA020-CLOSE.                                                     AT001   
001180     CLOSE AT-EMPLOYEE-MASTER-FILE.                               AT001   
001190*                                                                 AT001   
001200 AA000-EXIT.                                                      AT001   
001210     GOBACK.                                                      AT001   
