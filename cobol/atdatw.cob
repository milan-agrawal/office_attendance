000010***************************************************************** ATDATW  
000020*                                                               * ATDATW  
000030*   Common Working Storage - Date Handling                     *  ATDATW  
000040*        Shared by AT030 and AT040 for as-of month boundaries   * ATDATW  
000050*                                                               * ATDATW  
000060***************************************************************** ATDATW  
000070*                                                                 ATDATW  
000080* 30/07/99 rlm - Created, lifted the day-in-month table out of    ATDATW  
000090*                AT030 so AT040 could share it without a CALL.    ATDATW  
000100*                                                                 ATDATW  
000110 01  AT-DATE-WORK.                                                ATDATW  
000120     03  AD-CCYY                   PIC 9(4).                      ATDATW  
000130     03  AD-MM                     PIC 9(2).                      ATDATW  
000140     03  AD-DD                     PIC 9(2).                      ATDATW  
000150 01  AT-DATE-WORK-9 REDEFINES AT-DATE-WORK                        ATDATW  
000160                               PIC 9(8).                          ATDATW  
000170*                                                                 ATDATW  
000180 01  AT-DAYS-IN-MONTH-TABLE.                                      ATDATW  
000190     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000200     03  FILLER  PIC 9(2)  VALUE 28.                              ATDATW  
000210     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000220     03  FILLER  PIC 9(2)  VALUE 30.                              ATDATW  
000230     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000240     03  FILLER  PIC 9(2)  VALUE 30.                              ATDATW  
000250     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000260     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000270     03  FILLER  PIC 9(2)  VALUE 30.                              ATDATW  
000280     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000290     03  FILLER  PIC 9(2)  VALUE 30.                              ATDATW  
000300     03  FILLER  PIC 9(2)  VALUE 31.                              ATDATW  
000310 01  AT-DAYS-IN-MONTH REDEFINES AT-DAYS-IN-MONTH-TABLE.           ATDATW  
000320     03  AD-DIM                    PIC 9(2)  OCCURS 12.           ATDATW  
000330*                                                                 ATDATW  
000340 01  AT-LAST-DAY-OF-MONTH          PIC 9(2)  COMP.                ATDATW  
