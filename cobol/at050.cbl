000010***************************************************************** AT050   
000020*                                                               * AT050   
000030*    A T 0 5 0   -   E M P L O Y E E   S E A R C H            *   AT050   
000040*         L I S T I N G                                       *   AT050   
000050*                                                               * AT050   
000060***************************************************************** AT050   
000070*                                                                 AT050   
000080 IDENTIFICATION DIVISION.                                         AT050   
000090*================================                                 AT050   
000100*                                                                 AT050   
000110 PROGRAM-ID.     AT050.                                           AT050   
000120 AUTHOR.         K B SIMMS.                                       AT050   
000130 INSTALLATION.   BRAMWELL DISTRIBUTION INC. - DATA PROCESSING.    AT050   
000140 DATE-WRITTEN.   14/05/2001.                                      AT050   
000150 DATE-COMPILED.                                                   AT050   
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        AT050   
000170*                                                                 AT050   
000180* Remarks.        Prints a paged listing of the employee table forAT050   
000190*                 the personnel query desk.  An optional query is AT050   
000200*                 matched case-insensitively as a substring of theAT050   
000210*                 EMP-ID, FIRST-NAME, LAST-NAME or EMAIL of each  AT050   
000220*                 employee - see Req PN-142.  A blank query lists AT050   
000230*                 every employee.  20 employees per page.         AT050   
000240*                                                                 AT050   
000250* Called Modules. AT001 - loads the employee table.               AT050   
000260* Files used.     ATEMPMS - Employee Master     (via AT001 only)  AT050   
000270*                 ATCTLCD - Control Card        (input)           AT050   
000280*                 ATLIST  - Search Listing Rpt  (output)          AT050   
000290* Error messages. None - a page number past the last page prints aAT050   
000300*                 heading only, with zero detail lines.           AT050   
000310*                                                                 AT050   
000320* Changes:                                                        AT050   
000330* 14/05/01 kbs - 1.0.00 Created for the personnel query desk      AT050   
000340*                       project (PN-142).                         AT050   
000350* 03/09/01 kbs - 1.0.01 Query now also matches EMAIL, not just theAT050   
000360*                       two name fields and EMP-ID.               AT050   
000370*                                                                 AT050   
000380 ENVIRONMENT DIVISION.                                            AT050   
000390*================================                                 AT050   
000400 CONFIGURATION SECTION.                                           AT050   
000410 SOURCE-COMPUTER.   IBM-370.                                      AT050   
000420 OBJECT-COMPUTER.   IBM-370.                                      AT050   
000430 SPECIAL-NAMES.     CLASS ALPHA-UPPER IS "A" THRU "Z".            AT050   
000440 INPUT-OUTPUT SECTION.                                            AT050   
000450 FILE-CONTROL.                                                    AT050   
000460    SELECT AT-CONTROL-CARD-FILE                                   AT050   
000470               ASSIGN TO "ATCTLCD"                                AT050   
000480               ORGANIZATION IS LINE SEQUENTIAL                    AT050   
000490               FILE STATUS IS WS-CARD-STATUS.                     AT050   
000500    SELECT AT-LIST-FILE                                           AT050   
000510               ASSIGN TO "ATLIST"                                 AT050   
000520               ORGANIZATION IS LINE SEQUENTIAL                    AT050   
000530               FILE STATUS IS WS-LIST-STATUS.                     AT050   
000540*                                                                 AT050   
000550 DATA DIVISION.                                                   AT050   
000560*================================                                 AT050   
000570 FILE SECTION.                                                    AT050   
000580*                                                                 AT050   
000590 FD  AT-CONTROL-CARD-FILE.                                        AT050   
000600    COPY "ATCTL.cob".                                             AT050   
000610*                                                                 AT050   
000620 FD  AT-LIST-FILE.                                                AT050   
000630 01  AT-LIST-RECORD.                                              AT050   
000640    03  LIST-TEXT                 PIC X(120).                     AT050   
000650    03  FILLER                    PIC X(12)  VALUE SPACE.         AT050   
000660*                                                                 AT050   
000670 WORKING-STORAGE SECTION.                                         AT050   
000680*================================                                 AT050   
000690*                                                                 AT050   
000700 77  WS-PROG-NAME             PIC X(8)   VALUE "AT050".           AT050   
000710 77  WS-CARD-STATUS           PIC XX.                             AT050   
000720 77  WS-LIST-STATUS           PIC XX.                             AT050   
000730*                                                                 AT050   
000740 01  WS-SWITCHES.                                                 AT050   
000750    03  WS-MATCH-SW               PIC X      VALUE "N".           AT050   
000760        88  WS-MATCH                         VALUE "Y".           AT050   
000770    03  FILLER                    PIC X(30) VALUE SPACE.          AT050   
000780*                                                                 AT050   
000790 01  WS-COUNTERS.                                                 AT050   
000800    03  WS-SUB                    PIC 9(4)  COMP VALUE ZERO.      AT050   
000810    03  WS-SUB2                   PIC 9(4)  COMP VALUE ZERO.      AT050   
000820    03  WS-POS                    PIC 9(4)  COMP VALUE ZERO.      AT050   
000830    03  WS-EMP-SUB                PIC 9(4)  COMP VALUE ZERO.      AT050   
000840    03  WS-QUERY-LEN              PIC 9(4)  COMP VALUE ZERO.      AT050   
000850    03  WS-FIELD-LEN              PIC 9(4)  COMP VALUE ZERO.      AT050   
000860    03  WS-LAST-START             PIC 9(4)  COMP VALUE ZERO.      AT050   
000870    03  WS-FNAME-LEN              PIC 9(4)  COMP VALUE ZERO.      AT050   
000880    03  WS-LNAME-LEN              PIC 9(4)  COMP VALUE ZERO.      AT050   
000890    03  WS-MATCH-COUNT            PIC 9(4)  COMP VALUE ZERO.      AT050   
000900    03  WS-PRINT-SEQ              PIC 9(4)  COMP VALUE ZERO.      AT050   
000910    03  WS-PAGE-START             PIC 9(4)  COMP VALUE ZERO.      AT050   
000920    03  WS-PAGE-END               PIC 9(4)  COMP VALUE ZERO.      AT050   
000930    03  WS-TOTAL-PAGES            PIC 9(4)  COMP VALUE ZERO.      AT050   
000940    03  WS-PAGE-REMAINDER         PIC 9(4)  COMP VALUE ZERO.      AT050   
000950    03  FILLER                    PIC X(30) VALUE SPACE.          AT050   
000960*                                                                 AT050   
000970 01  WS-PAGE-NO                    PIC 9(4)  VALUE ZERO.          AT050   
000980 01  WS-FULL-NAME                  PIC X(60) VALUE SPACE.         AT050   
000990*                                                                 AT050   
001000 01  WS-FNAME-WORK.                                               AT050   
001010    03  WS-FNAME-CHARS            PIC X      OCCURS 40 TIMES.     AT050   
001020 01  WS-FNAME-WORK-R REDEFINES WS-FNAME-WORK PIC X(40).           AT050   
001030*                                                                 AT050   
001040 01  WS-LNAME-WORK.                                               AT050   
001050    03  WS-LNAME-CHARS            PIC X      OCCURS 60 TIMES.     AT050   
001060 01  WS-LNAME-WORK-R REDEFINES WS-LNAME-WORK PIC X(60).           AT050   
001070*                                                                 AT050   
001080 01  WS-FOLD-WORK.                                                AT050   
001090    03  WS-FOLD-CHARS             PIC X      OCCURS 60 TIMES.     AT050   
001100 01  WS-FOLD-WORK-R REDEFINES WS-FOLD-WORK PIC X(60).             AT050   
001110*                                                                 AT050   
001120 01  WS-QUERY-FOLDED               PIC X(60) VALUE SPACE.         AT050   
001130*                                                                 AT050   
001140 01  WS-CASE-FOLD-TABLE.                                          AT050   
001150    03  FILLER  PIC X(52)  VALUE                                  AT050   
001160        "aAbBcCdDeEfFgGhHiIjJkKlLmMnNoOpPqQrRsStTuUvVwWxXyYzZ".   AT050   
001170 01  WS-CASE-FOLD-R REDEFINES WS-CASE-FOLD-TABLE.                 AT050   
001180    03  WS-CASE-ENTRY             OCCURS 26 TIMES.                AT050   
001190        05  WS-CASE-LOWER         PIC X.                          AT050   
001200        05  WS-CASE-UPPER         PIC X.                          AT050   
001210*                                                                 AT050   
001220 01  WS-LIST-LINE                  PIC X(120) VALUE SPACE.        AT050   
001230*                                                                 AT050   
001240 01  WS-LIST-HEADING REDEFINES WS-LIST-LINE.                      AT050   
001250    03  FILLER                    PIC X(24)                       AT050   
001260        VALUE "EMPLOYEE SEARCH LISTING".                          AT050   
001270    03  FILLER                    PIC X(6)   VALUE SPACE.         AT050   
001280    03  SLH-QUERY                 PIC X(60).                      AT050   
001290    03  FILLER                    PIC X(2)   VALUE SPACE.         AT050   
001300    03  FILLER                    PIC X(5)                        AT050   
001310        VALUE "PAGE ".                                            AT050   
001320    03  SLH-PAGE-NO               PIC ZZZ9.                       AT050   
001330    03  FILLER                    PIC X(2)   VALUE " /".          AT050   
001340    03  SLH-TOTAL-PAGES           PIC ZZZ9.                       AT050   
001350    03  FILLER                    PIC X(13) VALUE SPACE.          AT050   
001360*                                                                 AT050   
001370 01  WS-LIST-COLUMN-HDG REDEFINES WS-LIST-LINE.                   AT050   
001380    03  FILLER                    PIC X(12)                       AT050   
001390        VALUE "EMP-ID".                                           AT050   
001400    03  FILLER                    PIC X(6)   VALUE SPACE.         AT050   
001410    03  FILLER                    PIC X(60)                       AT050   
001420        VALUE "EMPLOYEE NAME".                                    AT050   
001430    03  FILLER                    PIC X(2)   VALUE SPACE.         AT050   
001440    03  FILLER                    PIC X(40) VALUE SPACE.          AT050   
001450*                                                                 AT050   
001460 01  WS-LIST-DETAIL REDEFINES WS-LIST-LINE.                       AT050   
001470    03  SLD-EMP-ID                PIC X(12).                      AT050   
001480    03  FILLER                    PIC X(6)   VALUE SPACE.         AT050   
001490    03  SLD-EMP-NAME              PIC X(60).                      AT050   
001500    03  FILLER                    PIC X(2)   VALUE SPACE.         AT050   
001510    03  SLD-EMP-EMAIL             PIC X(40).                      AT050   
001520*                                                                 AT050   
001530 01  WS-LIST-TEXT-LINE REDEFINES WS-LIST-LINE.                    AT050   
001540    03  SLX-TEXT                  PIC X(60).                      AT050   
001550    03  FILLER                    PIC X(60) VALUE SPACE.          AT050   
001560*                                                                 AT050   
001570    COPY "ATTAB.cob".                                             AT050   
001580*                                                                 AT050   
001590 01  WS-RETURN-CODE                PIC 9      COMP.               AT050   
001600*                                                                 AT050   
001610 PROCEDURE DIVISION.                                              AT050   
001620*================================                                 AT050   
001630*                                                                 AT050   
001640 AA000-MAIN.                                                      AT050   
001650    OPEN INPUT  AT-CONTROL-CARD-FILE.                             AT050   
001660    READ AT-CONTROL-CARD-FILE                                     AT050   
001670        AT END                                                    AT050   
001680            MOVE SPACE          TO CC-QUERY                       AT050   
001690            MOVE 1              TO CC-PAGE-NO.                    AT050   
001700    CLOSE AT-CONTROL-CARD-FILE.                                   AT050   
001710    MOVE CC-QUERY               TO WS-QUERY-FOLDED.               AT050   
001720    MOVE CC-PAGE-NO             TO WS-PAGE-NO.                    AT050   
001730    IF WS-PAGE-NO = ZERO                                          AT050   
001740        MOVE 1                  TO WS-PAGE-NO.                    AT050   
001750    CALL "AT001" USING AT-EMPLOYEE-TABLE, WS-RETURN-CODE.         AT050   
001760    IF WS-RETURN-CODE NOT = ZERO                                  AT050   
001770        DISPLAY "AT050 - AT001 LOAD FAILED, RC=" WS-RETURN-CODE   AT050   
001780        STOP RUN.                                                 AT050   
001790    PERFORM AA002-FOLD-QUERY.                                     AT050   
001800    PERFORM AA010-COUNT-MATCHES.                                  AT050   
001810    PERFORM AA020-COMPUTE-PAGE-WINDOW.                            AT050   
001820    OPEN OUTPUT AT-LIST-FILE.                                     AT050   
001830    PERFORM AA080-PRINT-REPORT.                                   AT050   
001840    CLOSE AT-LIST-FILE.                                           AT050   
001850    STOP RUN.                                                     AT050   
001860*                                                                 AT050   
001870 AA002-FOLD-QUERY.                                                AT050   
001880*****************************************                         AT050   
001890*    FOLD THE CARD'S QUERY STRING TO    *                         AT050   
001900*    UPPER CASE AND GET ITS TRIMMED     *                         AT050   
001910*    LENGTH ONCE, FOR REUSE BELOW       *                         AT050   
001920*****************************************                         AT050   
001930    MOVE CC-QUERY               TO WS-FOLD-WORK-R.                AT050   
001940    PERFORM CC010-FOLD-TO-UPPER.                                  AT050   
001950    MOVE WS-FOLD-WORK-R          TO WS-QUERY-FOLDED.              AT050   
001960    PERFORM CC020-TRIM-FOLD-WORK.                                 AT050   
001970    MOVE WS-SUB                 TO WS-QUERY-LEN.                  AT050   
001980*                                                                 AT050   
001990 AA010-COUNT-MATCHES.                                             AT050   
002000*****************************************                         AT050   
002010*    FIRST PASS - COUNT HOW MANY        *                         AT050   
002020*    EMPLOYEES MATCH THE QUERY, TO      *                         AT050   
002030*    SIZE THE PAGE WINDOW BELOW         *                         AT050   
002040*****************************************                         AT050   
002050    MOVE ZERO                   TO WS-MATCH-COUNT.                AT050   
002060    PERFORM AA011-TEST-ONE-EMPLOYEE                               AT050   
002070            VARYING WS-EMP-SUB FROM 1 BY 1                        AT050   
002080            UNTIL WS-EMP-SUB > AT-EMP-COUNT.                      AT050   
002090*                                                                 AT050   
002100 AA011-TEST-ONE-EMPLOYEE.                                         AT050   
002110*****************************************                         AT050   
002120*    TRUE IF THE QUERY IS A SUBSTRING   *                         AT050   
002130*    OF EMP-ID / FIRST / LAST / EMAIL   *                         AT050   
002140*    OF THE EMPLOYEE AT WS-EMP-SUB      *                         AT050   
002150*****************************************                         AT050   
002160    MOVE "N"                    TO WS-MATCH-SW.                   AT050   
002170    IF WS-QUERY-LEN = ZERO                                        AT050   
002180        MOVE "Y"                 TO WS-MATCH-SW.                  AT050   
002190    IF WS-QUERY-LEN > ZERO                                        AT050   
002200        MOVE TBE-ID (WS-EMP-SUB) TO WS-FOLD-WORK-R                AT050   
002210        PERFORM CC010-FOLD-TO-UPPER                               AT050   
002220        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
002230        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
002240        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
002250    IF NOT WS-MATCH AND WS-QUERY-LEN > ZERO                       AT050   
002260        MOVE TBE-FIRST-NAME (WS-EMP-SUB) TO WS-FOLD-WORK-R        AT050   
002270        PERFORM CC010-FOLD-TO-UPPER                               AT050   
002280        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
002290        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
002300        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
002310    IF NOT WS-MATCH AND WS-QUERY-LEN > ZERO                       AT050   
002320        MOVE TBE-LAST-NAME (WS-EMP-SUB) TO WS-FOLD-WORK-R         AT050   
002330        PERFORM CC010-FOLD-TO-UPPER                               AT050   
002340        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
002350        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
002360        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
002370    IF NOT WS-MATCH AND WS-QUERY-LEN > ZERO                       AT050   
002380        MOVE TBE-EMAIL (WS-EMP-SUB) TO WS-FOLD-WORK-R             AT050   
002390        PERFORM CC010-FOLD-TO-UPPER                               AT050   
002400        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
002410        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
002420        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
002430    IF WS-MATCH                                                   AT050   
002440        ADD 1                    TO WS-MATCH-COUNT.               AT050   
002450*                                                                 AT050   
002460 CC010-FOLD-TO-UPPER.                                             AT050   
002470*****************************************                         AT050   
002480*    FOLD WS-FOLD-WORK-R TO UPPER CASE  *                         AT050   
002490*    USING THE CASE-FOLD TABLE ABOVE -  *                         AT050   
002500*    NO INTRINSIC FUNCTION IN THIS SHOP *                         AT050   
002510*****************************************                         AT050   
002520    PERFORM CC011-FOLD-ONE-CHAR                                   AT050   
002530            VARYING WS-SUB FROM 1 BY 1                            AT050   
002540            UNTIL WS-SUB > 60.                                    AT050   
002550*                                                                 AT050   
002560 CC011-FOLD-ONE-CHAR.                                             AT050   
002570    MOVE 1                      TO WS-SUB2.                       AT050   
002580    PERFORM ZZ900-NOOP                                            AT050   
002590            VARYING WS-SUB2 FROM 1 BY 1                           AT050   
002600            UNTIL WS-SUB2 > 26                                    AT050   
002610               OR WS-FOLD-CHARS (WS-SUB) =                        AT050   
002620                  WS-CASE-LOWER (WS-SUB2).                        AT050   
002630    IF WS-SUB2 NOT > 26                                           AT050   
002640        MOVE WS-CASE-UPPER (WS-SUB2)                              AT050   
002650                                 TO WS-FOLD-CHARS (WS-SUB).       AT050   
002660*                                                                 AT050   
002670 CC020-TRIM-FOLD-WORK.                                            AT050   
002680*****************************************                         AT050   
002690*    TRAILING-SPACE LENGTH OF THE       *                         AT050   
002700*    60-CHAR FOLD WORK AREA             *                         AT050   
002710*****************************************                         AT050   
002720    MOVE 60                     TO WS-SUB.                        AT050   
002730    PERFORM CC021-TRIM-LOOP                                       AT050   
002740            UNTIL WS-SUB < 1                                      AT050   
002750               OR WS-FOLD-CHARS (WS-SUB) NOT = SPACE.             AT050   
002760*                                                                 AT050   
002770 CC021-TRIM-LOOP.                                                 AT050   
002780    SUBTRACT 1                  FROM WS-SUB.                      AT050   
002790*                                                                 AT050   
002800 CC030-FIELD-CONTAINS-QUERY.                                      AT050   
002810*****************************************                         AT050   
002820*    SLIDE THE FOLDED QUERY ACROSS THE  *                         AT050   
002830*    FOLDED FIELD LOOKING FOR AN EXACT  *                         AT050   
002840*    SUBSTRING MATCH                    *                         AT050   
002850*****************************************                         AT050   
002860    MOVE "N"                    TO WS-MATCH-SW.                   AT050   
002870    IF WS-FIELD-LEN NOT < WS-QUERY-LEN                            AT050   
002880        SUBTRACT WS-QUERY-LEN FROM WS-FIELD-LEN                   AT050   
002890                GIVING WS-LAST-START                              AT050   
002900        ADD 1                    TO WS-LAST-START                 AT050   
002910        PERFORM CC031-SLIDE-COMPARE                               AT050   
002920                VARYING WS-POS FROM 1 BY 1                        AT050   
002930                UNTIL WS-POS > WS-LAST-START                      AT050   
002940                   OR WS-MATCH.                                   AT050   
002950*                                                                 AT050   
002960 CC031-SLIDE-COMPARE.                                             AT050   
002970    IF WS-FOLD-WORK-R (WS-POS:WS-QUERY-LEN) =                     AT050   
002980       WS-QUERY-FOLDED (1:WS-QUERY-LEN)                           AT050   
002990        MOVE "Y"                 TO WS-MATCH-SW.                  AT050   
003000*                                                                 AT050   
003010 ZZ900-NOOP.                                                      AT050   
003020    CONTINUE.                                                     AT050   
003030*                                                                 AT050   
003040 AA020-COMPUTE-PAGE-WINDOW.                                       AT050   
003050*****************************************                         AT050   
003060*    PAGE SIZE FIXED AT 20 - WORK OUT   *                         AT050   
003070*    THE MATCH-SEQUENCE RANGE FOR THE   *                         AT050   
003080*    REQUESTED PAGE                     *                         AT050   
003090*****************************************                         AT050   
003100    DIVIDE WS-MATCH-COUNT BY 20                                   AT050   
003110            GIVING WS-TOTAL-PAGES                                 AT050   
003120            REMAINDER WS-PAGE-REMAINDER.                          AT050   
003130    IF WS-PAGE-REMAINDER > ZERO                                   AT050   
003140        ADD 1                    TO WS-TOTAL-PAGES.               AT050   
003150    IF WS-TOTAL-PAGES = ZERO                                      AT050   
003160        MOVE 1                   TO WS-TOTAL-PAGES.               AT050   
003170    SUBTRACT 1 FROM WS-PAGE-NO GIVING WS-PAGE-START.              AT050   
003180    MULTIPLY WS-PAGE-START BY 20                                  AT050   
003190            GIVING WS-PAGE-START.                                 AT050   
003200    ADD 1                        TO WS-PAGE-START.                AT050   
003210    ADD 19 TO WS-PAGE-START                                       AT050   
003220            GIVING WS-PAGE-END.                                   AT050   
003230    IF WS-PAGE-END > WS-MATCH-COUNT                               AT050   
003240        MOVE WS-MATCH-COUNT      TO WS-PAGE-END.                  AT050   
003250*                                                                 AT050   
003260 AA080-PRINT-REPORT.                                              AT050   
003270*****************************************                         AT050   
003280*    HEADING, COLUMN HEADING, THEN A    *                         AT050   
003290*    SECOND PASS OVER THE TABLE         *                         AT050   
003300*    PRINTING ONLY THE REQUESTED PAGE   *                         AT050   
003310*****************************************                         AT050   
003320    MOVE CC-QUERY                TO SLH-QUERY.                    AT050   
003330    MOVE WS-PAGE-NO               TO SLH-PAGE-NO.                 AT050   
003340    MOVE WS-TOTAL-PAGES           TO SLH-TOTAL-PAGES.             AT050   
003350    WRITE AT-LIST-RECORD         FROM WS-LIST-HEADING.            AT050   
003360    PERFORM DD000-WRITE-BLANK.                                    AT050   
003370    WRITE AT-LIST-RECORD         FROM WS-LIST-COLUMN-HDG.         AT050   
003380    MOVE ZERO                    TO WS-PRINT-SEQ.                 AT050   
003390    PERFORM AA081-PRINT-SCAN                                      AT050   
003400            VARYING WS-EMP-SUB FROM 1 BY 1                        AT050   
003410            UNTIL WS-EMP-SUB > AT-EMP-COUNT.                      AT050   
003420    IF WS-MATCH-COUNT = ZERO                                      AT050   
003430        PERFORM DD000-WRITE-BLANK                                 AT050   
003440        MOVE "  NO EMPLOYEES MATCH THIS QUERY" TO SLX-TEXT        AT050   
003450        WRITE AT-LIST-RECORD     FROM WS-LIST-TEXT-LINE.          AT050   
003460*                                                                 AT050   
003470 AA081-PRINT-SCAN.                                                AT050   
003480    PERFORM AA011-TEST-ONE-EMPLOYEE-NC.                           AT050   
003490    IF WS-MATCH                                                   AT050   
003500        ADD 1                    TO WS-PRINT-SEQ                  AT050   
003510        IF WS-PRINT-SEQ NOT < WS-PAGE-START                       AT050   
003520            AND WS-PRINT-SEQ NOT > WS-PAGE-END                    AT050   
003530            PERFORM CC000-BUILD-EMPLOYEE-NAME                     AT050   
003540            PERFORM DD010-PRINT-DETAIL.                           AT050   
003550*                                                                 AT050   
003560 AA011-TEST-ONE-EMPLOYEE-NC.                                      AT050   
003570*****************************************                         AT050   
003580*    SAME TEST AS AA011 ABOVE BUT       *                         AT050   
003590*    WITHOUT THE MATCH-COUNT TALLY -    *                         AT050   
003600*    USED BY THE SECOND (PRINT) PASS    *                         AT050   
003610*****************************************                         AT050   
003620    MOVE "N"                    TO WS-MATCH-SW.                   AT050   
003630    IF WS-QUERY-LEN = ZERO                                        AT050   
003640        MOVE "Y"                 TO WS-MATCH-SW.                  AT050   
003650    IF WS-QUERY-LEN > ZERO                                        AT050   
003660        MOVE TBE-ID (WS-EMP-SUB) TO WS-FOLD-WORK-R                AT050   
003670        PERFORM CC010-FOLD-TO-UPPER                               AT050   
003680        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
003690        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
003700        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
003710    IF NOT WS-MATCH AND WS-QUERY-LEN > ZERO                       AT050   
003720        MOVE TBE-FIRST-NAME (WS-EMP-SUB) TO WS-FOLD-WORK-R        AT050   
003730        PERFORM CC010-FOLD-TO-UPPER                               AT050   
003740        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
003750        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
003760        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
003770    IF NOT WS-MATCH AND WS-QUERY-LEN > ZERO                       AT050   
003780        MOVE TBE-LAST-NAME (WS-EMP-SUB) TO WS-FOLD-WORK-R         AT050   
003790        PERFORM CC010-FOLD-TO-UPPER                               AT050   
003800        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
003810        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
003820        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
003830    IF NOT WS-MATCH AND WS-QUERY-LEN > ZERO                       AT050   
003840        MOVE TBE-EMAIL (WS-EMP-SUB) TO WS-FOLD-WORK-R             AT050   
003850        PERFORM CC010-FOLD-TO-UPPER                               AT050   
003860        PERFORM CC020-TRIM-FOLD-WORK                              AT050   
003870        MOVE WS-SUB              TO WS-FIELD-LEN                  AT050   
003880        PERFORM CC030-FIELD-CONTAINS-QUERY.                       AT050   
003890*                                                                 AT050   
003900 CC000-BUILD-EMPLOYEE-NAME.                                       AT050   
003910*****************************************                         AT050   
003920*    TRIM AND JOIN FIRST/LAST NAME OF   *                         AT050   
003930*    THE EMPLOYEE AT WS-EMP-SUB         *                         AT050   
003940*****************************************                         AT050   
003950    MOVE SPACE                  TO WS-FULL-NAME.                  AT050   
003960    MOVE TBE-FIRST-NAME (WS-EMP-SUB) TO WS-FNAME-WORK-R.          AT050   
003970    MOVE TBE-LAST-NAME (WS-EMP-SUB)  TO WS-LNAME-WORK-R.          AT050   
003980    MOVE 40                     TO WS-SUB.                        AT050   
003990    PERFORM CC001-TRIM-FNAME-LOOP                                 AT050   
004000            UNTIL WS-SUB < 1                                      AT050   
004010               OR WS-FNAME-CHARS (WS-SUB) NOT = SPACE.            AT050   
004020    MOVE WS-SUB                 TO WS-FNAME-LEN.                  AT050   
004030    MOVE 60                     TO WS-SUB.                        AT050   
004040    PERFORM CC002-TRIM-LNAME-LOOP                                 AT050   
004050            UNTIL WS-SUB < 1                                      AT050   
004060               OR WS-LNAME-CHARS (WS-SUB) NOT = SPACE.            AT050   
004070    MOVE WS-SUB                 TO WS-LNAME-LEN.                  AT050   
004080    IF WS-FNAME-LEN > ZERO                                        AT050   
004090        MOVE WS-FNAME-WORK-R (1:WS-FNAME-LEN)                     AT050   
004100                                 TO WS-FULL-NAME (1:WS-FNAME-LEN) AT050   
004110        MOVE SPACE               TO WS-FULL-NAME                  AT050   
004120                                     (WS-FNAME-LEN + 1:1)         AT050   
004130        ADD 1                    TO WS-FNAME-LEN.                 AT050   
004140    IF WS-LNAME-LEN > ZERO                                        AT050   
004150        MOVE WS-LNAME-WORK-R (1:WS-LNAME-LEN)                     AT050   
004160            TO WS-FULL-NAME (WS-FNAME-LEN:WS-LNAME-LEN).          AT050   
004170*                                                                 AT050   
004180 CC001-TRIM-FNAME-LOOP.                                           AT050   
004190    SUBTRACT 1                  FROM WS-SUB.                      AT050   
004200*                                                                 AT050   
004210 CC002-TRIM-LNAME-LOOP.                                           AT050   
004220    SUBTRACT 1                  FROM WS-SUB.                      AT050   
004230*                                                                 AT050   
004240 DD000-WRITE-BLANK.                                               AT050   
004250    MOVE SPACE                  TO WS-LIST-LINE.                  AT050   
004260    WRITE AT-LIST-RECORD        FROM WS-LIST-LINE.                AT050   
004270*                                                                 AT050   
004280 DD010-PRINT-DETAIL.                                              AT050   
004290    MOVE TBE-ID (WS-EMP-SUB)     TO SLD-EMP-ID.                   AT050   
004300    MOVE WS-FULL-NAME            TO SLD-EMP-NAME.                 AT050   
004310    MOVE TBE-EMAIL (WS-EMP-SUB)  TO SLD-EMP-EMAIL.                AT050   
004320    WRITE AT-LIST-RECORD         FROM WS-LIST-DETAIL.             AT050   
