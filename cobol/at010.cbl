000010***************************************************************** AT010   
000020*                                                               * AT010   
000030*    A T 0 1 0   -   E M P L O Y E E   M A S T E R              * AT010   
000040*                V A L I D A T O R                              * AT010   
000050*                                                               * AT010   
000060***************************************************************** AT010   
000070*                                                                 AT010   
000080 IDENTIFICATION DIVISION.                                         AT010   
000090*================================                                 AT010   
000100*                                                                 AT010   
000110 PROGRAM-ID.     AT010.                                           AT010   
000120 AUTHOR.         D J PRENTICE.                                    AT010   
000130 INSTALLATION.   BRAMWELL DISTRIBUTION INC. - DATA PROCESSING.    AT010   
000140 DATE-WRITTEN.   15/01/1997.                                      AT010   
000150 DATE-COMPILED.                                                   AT010   
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        AT010   
000170*                                                                 AT010   
000180* Remarks.        Overnight employee-master maintenance run. ReadsAT010   
000190*                 the maintenance transaction file created by the AT010   
000200*                 personnel office, validates every field against AT010   
000210*                 the rules below, applies the accepted create or AT010   
000220*                 change transactions to a working copy of the    AT010   
000230*                 master held in memory, then writes a fresh copy.AT010   
000240*                 Rejects are listed with the first rule broken - AT010   
000250*                 the operator re-keys them.                      AT010   
000260*                                                                 AT010   
000270* Called Modules. None.                                           AT010   
000280* Files used.     ATEMPMS - Employee Master, old  (input)         AT010   
000290*                 ATEMPTR - Maintenance Transactions (input)      AT010   
000300*                 ATEMPMN - Employee Master, new  (output)        AT010   
000310*                 ATERRLS - Rejected Transaction Listing (output) AT010   
000320* Error messages. See BB030-WRITE-ERROR.                          AT010   
000330*                                                                 AT010   
000340* Changes:                                                        AT010   
000350* 15/01/97 djp - 1.0.00 Created.                                  AT010   
000360* 22/02/97 djp - 1.0.01 Added the Username uniqueness check - the AT010   
000370*                       personnel office was allowing duplicates. AT010   
000380* 19/03/98 rlm - 1.1.00 Bonus-Amount/Bonus-Eligible now carried onAT010   
000390*                       the transaction (see ATTRN change log).   AT010   
000400* 11/09/98 djp - 1.2.00 Y2K.  Date-Joined comparisons now ccyymmddAT010   
000410*                       throughout - see PN-142.                  AT010   
000420* 03/12/98 djp - 1.2.01 Phone-Number character check tightened -  AT010   
000430*                       was letting commas through.               AT010   
000440* 14/02/99 rlm - 1.3.00 New employees now insertion-sorted into   AT010   
000450*                       the table instead of appended then sorted AT010   
000460*                       - cut the Monday batch run time in half.  AT010   
000470* 26/04/01 kbs - 1.4.00 Table widened to 500 employees (ATTAB).   AT010   
000480*                                                                 AT010   
000490 ENVIRONMENT DIVISION.                                            AT010   
000500*================================                                 AT010   
000510*                                                                 AT010   
000520 CONFIGURATION SECTION.                                           AT010   
000530 SPECIAL-NAMES.                                                   AT010   
000540     CLASS ALPHA-UPPER   IS "A" THRU "Z"                          AT010   
000550     CLASS ALPHA-LOWER   IS "a" THRU "z".                         AT010   
000560*                                                                 AT010   
000570 INPUT-OUTPUT SECTION.                                            AT010   
000580 FILE-CONTROL.                                                    AT010   
000590     SELECT AT-EMPLOYEE-MASTER-FILE                               AT010   
000600            ASSIGN TO "ATEMPMS"                                   AT010   
000610            ORGANIZATION IS SEQUENTIAL                            AT010   
000620            FILE STATUS IS WS-EMPMS-STATUS.                       AT010   
000630     SELECT AT-EMPLOYEE-TRAN-FILE                                 AT010   
000640            ASSIGN TO "ATEMPTR"                                   AT010   
000650            ORGANIZATION IS SEQUENTIAL                            AT010   
000660            FILE STATUS IS WS-EMPTR-STATUS.                       AT010   
000670     SELECT AT-NEW-MASTER-FILE                                    AT010   
000680            ASSIGN TO "ATEMPMN"                                   AT010   
000690            ORGANIZATION IS SEQUENTIAL                            AT010   
000700            FILE STATUS IS WS-EMPMN-STATUS.                       AT010   
000710     SELECT AT-ERROR-LISTING-FILE                                 AT010   
000720            ASSIGN TO "ATERRLS"                                   AT010   
000730            ORGANIZATION IS LINE SEQUENTIAL                       AT010   
000740            FILE STATUS IS WS-ERRLS-STATUS.                       AT010   
000750*                                                                 AT010   
000760 DATA DIVISION.                                                   AT010   
000770*================================                                 AT010   
000780*                                                                 AT010   
000790 FILE SECTION.                                                    AT010   
000800*                                                                 AT010   
000810 FD  AT-EMPLOYEE-MASTER-FILE.                                     AT010   
000820     COPY "ATEMP.cob".                                            AT010   
000830*                                                                 AT010   
000840 FD  AT-EMPLOYEE-TRAN-FILE.                                       AT010   
000850     COPY "ATTRN.cob".                                            AT010   
000860*                                                                 AT010   
000870 FD  AT-NEW-MASTER-FILE.                                          AT010   
000880     COPY "ATEMP.cob"                                             AT010   
000890         REPLACING ==01  AT-EMPLOYEE-RECORD.==                    AT010   
000900                BY ==01  AT-NEW-MASTER-REC.==                     AT010   
000910                   ==EMP-== BY ==NEW-==.                          AT010   
000920*                                                                 AT010   
000930 FD  AT-ERROR-LISTING-FILE.                                       AT010   
000940 01  AT-ERROR-LINE.                                               AT010   
000950     03  EL-EMP-ID                 PIC X(12).                     AT010   
000960     03  FILLER                    PIC X(2)   VALUE SPACE.        AT010   
000970     03  EL-MESSAGE                PIC X(40).                     AT010   
000980     03  FILLER                    PIC X(78)  VALUE SPACE.        AT010   
000990*                                                                 AT010   
001000 WORKING-STORAGE SECTION.                                         AT010   
001010*-----------------------                                          AT010   
001020 77  WS-PROG-NAME              PIC X(16)  VALUE "AT010 (1.4.00)". AT010   
001030 77  WS-EMPMS-STATUS           PIC XX.                            AT010   
001040 77  WS-EMPTR-STATUS           PIC XX.                            AT010   
001050 77  WS-EMPMN-STATUS           PIC XX.                            AT010   
001060 77  WS-ERRLS-STATUS           PIC XX.                            AT010   
001070*                                                                 AT010   
001080 01  WS-SWITCHES.                                                 AT010   
001090     03  WS-EOF-TRAN-SW        PIC X      VALUE "N".              AT010   
001100         88  WS-EOF-TRAN                  VALUE "Y".              AT010   
001110     03  WS-TRAN-VALID-SW      PIC X      VALUE "Y".              AT010   
001120         88  WS-TRAN-VALID                VALUE "Y".              AT010   
001130         88  WS-TRAN-INVALID               VALUE "N".             AT010   
001140     03  WS-FOUND-SW           PIC X      VALUE "N".              AT010   
001150         88  WS-FOUND                     VALUE "Y".              AT010   
001160     03  FILLER                PIC X(5)   VALUE SPACE.            AT010   
001170*                                                                 AT010   
001180 01  WS-COUNTERS.                                                 AT010   
001190     03  WS-ACCEPT-COUNT       PIC 9(6)   COMP  VALUE ZERO.       AT010   
001200     03  WS-REJECT-COUNT       PIC 9(6)   COMP  VALUE ZERO.       AT010   
001210     03  WS-TRAN-COUNT         PIC 9(6)   COMP  VALUE ZERO.       AT010   
001220     03  WS-SUB                PIC 9(3)   COMP.                   AT010   
001230     03  WS-NAME-LEN           PIC 9(3)   COMP.                   AT010   
001240     03  WS-SPACE-POS          PIC 9(3)   COMP.                   AT010   
001250     03  WS-AT-COUNT           PIC 9(2)   COMP.                   AT010   
001260     03  WS-AT-POS             PIC 9(3)   COMP.                   AT010   
001270     03  WS-DOT-COUNT          PIC 9(2)   COMP.                   AT010   
001280     03  WS-PW1-LEN            PIC 9(2)   COMP.                   AT010   
001290     03  WS-PW2-LEN            PIC 9(2)   COMP.                   AT010   
001300     03  WS-LOCAL-LEN          PIC 9(2)   COMP.                   AT010   
001310     03  WS-DOMAIN-LEN         PIC 9(2)   COMP.                   AT010   
001320     03  WS-INSERT-POS         PIC 9(3)   COMP.                   AT010   
001330     03  FILLER                PIC X(5)   VALUE SPACE.            AT010   
001340*                                                                 AT010   
001350 01  WS-ERROR-MSG              PIC X(40).                         AT010   
001360*                                                                 AT010   
001370 01  WS-NAME-WORK              PIC X(90).                         AT010   
001380 01  WS-NAME-CHARS REDEFINES WS-NAME-WORK.                        AT010   
001390     03  WS-NAME-CHAR          PIC X      OCCURS 90.              AT010   
001400*                                                                 AT010   
001410 01  WS-EMAIL-WORK             PIC X(60).                         AT010   
001420 01  WS-EMAIL-CHARS REDEFINES WS-EMAIL-WORK.                      AT010   
001430     03  WS-EMAIL-CHAR         PIC X      OCCURS 60.              AT010   
001440*                                                                 AT010   
001450 01  WS-PHONE-WORK             PIC X(20).                         AT010   
001460 01  WS-PHONE-CHARS REDEFINES WS-PHONE-WORK.                      AT010   
001470     03  WS-PHONE-CHAR         PIC X      OCCURS 20.              AT010   
001480*                                                                 AT010   
001490 01  WS-UPPER-ID-1             PIC X(12).                         AT010   
001500 01  WS-UPPER-ID-2             PIC X(12).                         AT010   
001510 01  WS-UPPER-UN-1             PIC X(30).                         AT010   
001520 01  WS-UPPER-UN-2             PIC X(30).                         AT010   
001530*                                                                 AT010   
001540 COPY "ATTAB.cob".                                                AT010   
001550*                                                                 AT010   
001560 PROCEDURE DIVISION.                                              AT010   
001570*===================                                              AT010   
001580*                                                                 AT010   
001590 AA000-MAIN SECTION.                                              AT010   
001600********************                                              AT010   
001610     PERFORM AA010-LOAD-MASTER.                                   AT010   
001620     PERFORM AA020-PROCESS-TRANS.                                 AT010   
001630     PERFORM AA030-REWRITE-MASTER.                                AT010   
001640     DISPLAY "AT010 ACCEPTED " WS-ACCEPT-COUNT " REJECTED "       AT010   
001650             WS-REJECT-COUNT UPON CONSOLE.                        AT010   
001660     STOP RUN.                                                    AT010   
001670*                                                                 AT010   
001680 AA010-LOAD-MASTER.                                               AT010   
001690     MOVE ZERO             TO AT-EMP-COUNT.                       AT010   
001700     OPEN INPUT AT-EMPLOYEE-MASTER-FILE.                          AT010   
001710     PERFORM AA011-LOAD-LOOP UNTIL WS-EMPMS-STATUS = "10".        AT010   
001720     CLOSE AT-EMPLOYEE-MASTER-FILE.                               AT010   
001730*                                                                 AT010   
001740 AA011-LOAD-LOOP.                                                 AT010   
001750     READ AT-EMPLOYEE-MASTER-FILE                                 AT010   
001760          AT END                                                  AT010   
001770          MOVE "10"        TO WS-EMPMS-STATUS                     AT010   
001780          GO TO AA011-EXIT.                                       AT010   
001790     ADD 1                 TO AT-EMP-COUNT.                       AT010   
001800     SET AT-EMP-IDX        TO AT-EMP-COUNT.                       AT010   
001810     MOVE AT-EMPLOYEE-RECORD TO TBE-RECORD (AT-EMP-IDX).          AT010   
001820 AA011-EXIT.                                                      AT010   
001830     EXIT.                                                        AT010   
001840*                                                                 AT010   
001850 AA020-PROCESS-TRANS.                                             AT010   
001860     OPEN INPUT  AT-EMPLOYEE-TRAN-FILE.                           AT010   
001870     OPEN OUTPUT AT-ERROR-LISTING-FILE.                           AT010   
001880     PERFORM AA021-READ-TRAN.                                     AT010   
001890     PERFORM AA022-ONE-TRAN UNTIL WS-EOF-TRAN.                    AT010   
001900     CLOSE AT-EMPLOYEE-TRAN-FILE.                                 AT010   
001910     CLOSE AT-ERROR-LISTING-FILE.                                 AT010   
001920*                                                                 AT010   
001930 AA021-READ-TRAN.                                                 AT010   
001940     READ AT-EMPLOYEE-TRAN-FILE                                   AT010   
001950          AT END                                                  AT010   
001960          SET WS-EOF-TRAN  TO TRUE                                AT010   
001970          GO TO AA021-EXIT.                                       AT010   
001980     ADD 1                 TO WS-TRAN-COUNT.                      AT010   
001990 AA021-EXIT.                                                      AT010   
002000     EXIT.                                                        AT010   
002010*                                                                 AT010   
002020 AA022-ONE-TRAN.                                                  AT010   
002030     PERFORM BB000-VALIDATE-ONE-TRAN.                             AT010   
002040     IF WS-TRAN-VALID                                             AT010   
002050        ADD 1              TO WS-ACCEPT-COUNT                     AT010   
002060        PERFORM BB020-APPLY-TRANS                                 AT010   
002070     ELSE                                                         AT010   
002080        ADD 1              TO WS-REJECT-COUNT                     AT010   
002090        PERFORM BB030-WRITE-ERROR.                                AT010   
002100     PERFORM AA021-READ-TRAN.                                     AT010   
002110*                                                                 AT010   
002120 AA030-REWRITE-MASTER.                                            AT010   
002130     OPEN OUTPUT AT-NEW-MASTER-FILE.                              AT010   
002140     MOVE ZERO             TO WS-SUB.                             AT010   
002150     PERFORM AA031-WRITE-LOOP                                     AT010   
002160             VARYING WS-SUB FROM 1 BY 1                           AT010   
002170             UNTIL WS-SUB > AT-EMP-COUNT.                         AT010   
002180     CLOSE AT-NEW-MASTER-FILE.                                    AT010   
002190*                                                                 AT010   
002200 AA031-WRITE-LOOP.                                                AT010   
002210     SET AT-EMP-IDX         TO WS-SUB.                            AT010   
002220     MOVE TBE-RECORD (AT-EMP-IDX) TO AT-NEW-MASTER-REC.           AT010   
002230     WRITE AT-NEW-MASTER-REC.                                     AT010   
002240*                                                                 AT010   
002250 ZZ900-NOOP.                                                      AT010   
002260     CONTINUE.                                                    AT010   
002270*                                                                 AT010   
002280 BB000-VALIDATE-ONE-TRAN SECTION.                                 AT010   
002290*********************************                                 AT010   
002300     SET WS-TRAN-VALID      TO TRUE.                              AT010   
002310     PERFORM BB011-CHECK-NAME.                                    AT010   
002320     IF WS-TRAN-INVALID                                           AT010   
002330        GO TO BB000-EXIT.                                         AT010   
002340     PERFORM BB012-CHECK-EMP-ID.                                  AT010   
002350     IF WS-TRAN-INVALID                                           AT010   
002360        GO TO BB000-EXIT.                                         AT010   
002370     PERFORM BB013-CHECK-USERNAME.                                AT010   
002380     IF WS-TRAN-INVALID                                           AT010   
002390        GO TO BB000-EXIT.                                         AT010   
002400     PERFORM BB014-CHECK-EMAIL.                                   AT010   
002410     IF WS-TRAN-INVALID                                           AT010   
002420        GO TO BB000-EXIT.                                         AT010   
002430     PERFORM BB016-CHECK-PHONE.                                   AT010   
002440     IF WS-TRAN-INVALID                                           AT010   
002450        GO TO BB000-EXIT.                                         AT010   
002460     PERFORM BB017-CHECK-PASSWORD.                                AT010   
002470 BB000-EXIT.                                                      AT010   
002480     EXIT.                                                        AT010   
002490*                                                                 AT010   
002500 BB011-CHECK-NAME.                                                AT010   
002510*                          NAME REQUIRED, SPLIT ON FIRST SPACE    AT010   
002520     PERFORM BB015-SPLIT-NAME.                                    AT010   
002530     IF WS-NAME-LEN = ZERO                                        AT010   
002540        MOVE "NAME REQUIRED"        TO WS-ERROR-MSG               AT010   
002550        SET WS-TRAN-INVALID         TO TRUE.                      AT010   
002560*                                                                 AT010   
002570 BB015-SPLIT-NAME.                                                AT010   
002580     MOVE TRAN-NAME              TO WS-NAME-WORK.                 AT010   
002590     MOVE 91                     TO WS-SUB.                       AT010   
002600     PERFORM ZZ900-NOOP                                           AT010   
002610             VARYING WS-SUB FROM 90 BY -1                         AT010   
002620             UNTIL WS-SUB < 1                                     AT010   
002630                OR WS-NAME-CHAR (WS-SUB) NOT = SPACE.             AT010   
002640     MOVE WS-SUB                 TO WS-NAME-LEN.                  AT010   
002650     IF WS-NAME-LEN = ZERO                                        AT010   
002660        GO TO BB015-EXIT.                                         AT010   
002670     MOVE ZERO                   TO WS-SPACE-POS.                 AT010   
002680     MOVE 1                      TO WS-SUB.                       AT010   
002690     PERFORM ZZ900-NOOP                                           AT010   
002700             VARYING WS-SUB FROM 1 BY 1                           AT010   
002710             UNTIL WS-SUB > WS-NAME-LEN                           AT010   
002720                OR WS-NAME-CHAR (WS-SUB) = SPACE.                 AT010   
002730     IF WS-SUB > WS-NAME-LEN                                      AT010   
002740        MOVE ZERO                TO WS-SPACE-POS                  AT010   
002750     ELSE                                                         AT010   
002760        MOVE WS-SUB              TO WS-SPACE-POS.                 AT010   
002770 BB015-EXIT.                                                      AT010   
002780     EXIT.                                                        AT010   
002790*                                                                 AT010   
002800 BB012-CHECK-EMP-ID SECTION.                                      AT010   
002810****************************                                      AT010   
002820*                     EMP-ID REQUIRED, CASE-INSENSITIVE UNIQUE    AT010   
002830     IF TRAN-EMP-ID = SPACE                                       AT010   
002840        MOVE "EMPLOYEE ID REQUIRED"  TO WS-ERROR-MSG              AT010   
002850        SET WS-TRAN-INVALID          TO TRUE                      AT010   
002860        GO TO BB012-EXIT.                                         AT010   
002870     MOVE TRAN-EMP-ID            TO WS-UPPER-ID-1.                AT010   
002880     INSPECT WS-UPPER-ID-1 CONVERTING                             AT010   
002890             "abcdefghijklmnopqrstuvwxyz"                         AT010   
002900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        AT010   
002910     SET WS-TRAN-VALID           TO TRUE.                         AT010   
002920     MOVE 1                      TO WS-SUB.                       AT010   
002930     PERFORM BB012-SCAN-LOOP                                      AT010   
002940             VARYING WS-SUB FROM 1 BY 1                           AT010   
002950             UNTIL WS-SUB > AT-EMP-COUNT                          AT010   
002960                OR WS-TRAN-INVALID.                               AT010   
002970 BB012-EXIT.                                                      AT010   
002980     EXIT.                                                        AT010   
002990*                                                                 AT010   
003000 BB012-SCAN-LOOP.                                                 AT010   
003010     SET AT-EMP-IDX              TO WS-SUB.                       AT010   
003020     IF TBE-ID (AT-EMP-IDX) = TRAN-EMP-ID                         AT010   
003030        GO TO BB012-SCAN-EXIT.                                    AT010   
003040     MOVE TBE-ID (AT-EMP-IDX)    TO WS-UPPER-ID-2.                AT010   
003050     INSPECT WS-UPPER-ID-2 CONVERTING                             AT010   
003060             "abcdefghijklmnopqrstuvwxyz"                         AT010   
003070          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        AT010   
003080     IF WS-UPPER-ID-2 = WS-UPPER-ID-1                             AT010   
003090        MOVE "DUPLICATE EMPLOYEE ID"   TO WS-ERROR-MSG            AT010   
003100        SET WS-TRAN-INVALID            TO TRUE.                   AT010   
003110 BB012-SCAN-EXIT.                                                 AT010   
003120     EXIT.                                                        AT010   
003130*                                                                 AT010   
003140 BB013-CHECK-USERNAME SECTION.                                    AT010   
003150******************************                                    AT010   
003160*                     USERNAME REQUIRED, CASE-INS. UNIQUE         AT010   
003170     IF TRAN-USERNAME = SPACE                                     AT010   
003180        MOVE "USERNAME REQUIRED"    TO WS-ERROR-MSG               AT010   
003190        SET WS-TRAN-INVALID         TO TRUE                       AT010   
003200        GO TO BB013-EXIT.                                         AT010   
003210     MOVE TRAN-USERNAME          TO WS-UPPER-UN-1.                AT010   
003220     INSPECT WS-UPPER-UN-1 CONVERTING                             AT010   
003230             "abcdefghijklmnopqrstuvwxyz"                         AT010   
003240          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        AT010   
003250     SET WS-TRAN-VALID           TO TRUE.                         AT010   
003260     MOVE 1                      TO WS-SUB.                       AT010   
003270     PERFORM BB013-SCAN-LOOP                                      AT010   
003280             VARYING WS-SUB FROM 1 BY 1                           AT010   
003290             UNTIL WS-SUB > AT-EMP-COUNT                          AT010   
003300                OR WS-TRAN-INVALID.                               AT010   
003310 BB013-EXIT.                                                      AT010   
003320     EXIT.                                                        AT010   
003330*                                                                 AT010   
003340 BB013-SCAN-LOOP.                                                 AT010   
003350     SET AT-EMP-IDX              TO WS-SUB.                       AT010   
003360     IF TBE-ID (AT-EMP-IDX) = TRAN-EMP-ID                         AT010   
003370*                          SAME RECORD BEING MAINTAINED - SKIP    AT010   
003380        GO TO BB013-SCAN-EXIT.                                    AT010   
003390     MOVE TBE-USERNAME (AT-EMP-IDX) TO WS-UPPER-UN-2.             AT010   
003400     INSPECT WS-UPPER-UN-2 CONVERTING                             AT010   
003410             "abcdefghijklmnopqrstuvwxyz"                         AT010   
003420          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        AT010   
003430     IF WS-UPPER-UN-2 = WS-UPPER-UN-1                             AT010   
003440        MOVE "DUPLICATE USERNAME"      TO WS-ERROR-MSG            AT010   
003450        SET WS-TRAN-INVALID            TO TRUE.                   AT010   
003460 BB013-SCAN-EXIT.                                                 AT010   
003470     EXIT.                                                        AT010   
003480*                                                                 AT010   
003490 BB014-CHECK-EMAIL SECTION.                                       AT010   
003500***************************                                       AT010   
003510*                     EMAIL OPTIONAL - IF PRESENT MUST HAVE       AT010   
003520*                     ONE @, A NON-EMPTY LOCAL PART, DOMAIN       AT010   
003530*                          CONTAINING A "."                       AT010   
003540     SET WS-TRAN-VALID           TO TRUE.                         AT010   
003550     IF TRAN-EMAIL = SPACE                                        AT010   
003560        GO TO BB014-EXIT.                                         AT010   
003570     MOVE TRAN-EMAIL             TO WS-EMAIL-WORK.                AT010   
003580     MOVE ZERO                   TO WS-AT-COUNT.                  AT010   
003590     MOVE ZERO                   TO WS-AT-POS.                    AT010   
003600     MOVE ZERO                   TO WS-DOT-COUNT.                 AT010   
003610     MOVE 1                      TO WS-SUB.                       AT010   
003620     PERFORM BB014-SCAN-LOOP                                      AT010   
003630             VARYING WS-SUB FROM 1 BY 1                           AT010   
003640             UNTIL WS-SUB > 60.                                   AT010   
003650     IF WS-AT-COUNT NOT = 1                                       AT010   
003660        MOVE "EMAIL MUST HAVE ONE @"   TO WS-ERROR-MSG            AT010   
003670        SET WS-TRAN-INVALID            TO TRUE                    AT010   
003680        GO TO BB014-EXIT.                                         AT010   
003690     IF WS-AT-POS = 1                                             AT010   
003700        MOVE "EMAIL LOCAL PART EMPTY"  TO WS-ERROR-MSG            AT010   
003710        SET WS-TRAN-INVALID            TO TRUE                    AT010   
003720        GO TO BB014-EXIT.                                         AT010   
003730     IF WS-DOT-COUNT = ZERO                                       AT010   
003740        MOVE "EMAIL DOMAIN INVALID"    TO WS-ERROR-MSG            AT010   
003750        SET WS-TRAN-INVALID            TO TRUE.                   AT010   
003760 BB014-EXIT.                                                      AT010   
003770     EXIT.                                                        AT010   
003780*                                                                 AT010   
003790 BB014-SCAN-LOOP.                                                 AT010   
003800     IF WS-EMAIL-CHAR (WS-SUB) = "@"                              AT010   
003810        ADD 1                    TO WS-AT-COUNT                   AT010   
003820        MOVE WS-SUB              TO WS-AT-POS.                    AT010   
003830     IF WS-EMAIL-CHAR (WS-SUB) = "."                              AT010   
003840        AND WS-AT-POS > ZERO                                      AT010   
003850        AND WS-SUB > WS-AT-POS                                    AT010   
003860        ADD 1                    TO WS-DOT-COUNT.                 AT010   
003870*                                                                 AT010   
003880 BB016-CHECK-PHONE SECTION.                                       AT010   
003890***************************                                       AT010   
003900*                     PHONE OPTIONAL - DIGITS AND + - ( ) SPACE   AT010   
003910*                          ONLY WHEN PRESENT                      AT010   
003920     SET WS-TRAN-VALID           TO TRUE.                         AT010   
003930     IF TRAN-PHONE-NUMBER = SPACE                                 AT010   
003940        GO TO BB016-EXIT.                                         AT010   
003950     MOVE TRAN-PHONE-NUMBER      TO WS-PHONE-WORK.                AT010   
003960     MOVE 1                      TO WS-SUB.                       AT010   
003970     PERFORM BB016-SCAN-LOOP                                      AT010   
003980             VARYING WS-SUB FROM 1 BY 1                           AT010   
003990             UNTIL WS-SUB > 20                                    AT010   
004000                OR WS-TRAN-INVALID.                               AT010   
004010 BB016-EXIT.                                                      AT010   
004020     EXIT.                                                        AT010   
004030*                                                                 AT010   
004040 BB016-SCAN-LOOP.                                                 AT010   
004050     IF WS-PHONE-CHAR (WS-SUB) NUMERIC                            AT010   
004060        GO TO BB016-SCAN-EXIT.                                    AT010   
004070     IF WS-PHONE-CHAR (WS-SUB) = "+" OR "-" OR "(" OR ")" OR SPACEAT010   
004080        GO TO BB016-SCAN-EXIT.                                    AT010   
004090     MOVE "PHONE NUMBER CHARACTER INVALID"  TO WS-ERROR-MSG       AT010   
004100     SET WS-TRAN-INVALID                    TO TRUE.              AT010   
004110 BB016-SCAN-EXIT.                                                 AT010   
004120     EXIT.                                                        AT010   
004130*                                                                 AT010   
004140 BB017-CHECK-PASSWORD SECTION.                                    AT010   
004150******************************                                    AT010   
004160*                          IF EITHER SUPPLIED, BOTH MUST MATCH ANDAT010   
004170*                          BE AT LEAST 6 CHARACTERS LONG          AT010   
004180     SET WS-TRAN-VALID           TO TRUE.                         AT010   
004190     IF TRAN-PASSWORD-1 = SPACE                                   AT010   
004200        AND TRAN-PASSWORD-2 = SPACE                               AT010   
004210        GO TO BB017-EXIT.                                         AT010   
004220     IF TRAN-PASSWORD-1 NOT = TRAN-PASSWORD-2                     AT010   
004230        MOVE "PASSWORDS DO NOT MATCH"    TO WS-ERROR-MSG          AT010   
004240        SET WS-TRAN-INVALID              TO TRUE                  AT010   
004250        GO TO BB017-EXIT.                                         AT010   
004260     MOVE ZERO                   TO WS-PW1-LEN.                   AT010   
004270     MOVE 20                     TO WS-SUB.                       AT010   
004280     PERFORM BB017-LEN-LOOP                                       AT010   
004290             VARYING WS-SUB FROM 20 BY -1                         AT010   
004300             UNTIL WS-SUB < 1                                     AT010   
004310                OR TRAN-PASSWORD-1 (WS-SUB:1) NOT = SPACE.        AT010   
004320     MOVE WS-SUB                 TO WS-PW1-LEN.                   AT010   
004330     IF WS-PW1-LEN < 6                                            AT010   
004340        MOVE "PASSWORD TOO SHORT"       TO WS-ERROR-MSG           AT010   
004350        SET WS-TRAN-INVALID             TO TRUE.                  AT010   
004360 BB017-EXIT.                                                      AT010   
004370     EXIT.                                                        AT010   
004380*                                                                 AT010   
004390 BB017-LEN-LOOP.                                                  AT010   
004400     CONTINUE.                                                    AT010   
004410*                                                                 AT010   
004420 BB020-APPLY-TRANS SECTION.                                       AT010   
004430***************************                                       AT010   
004440*                          UPDATE EXISTING EMPLOYEE, OR INSERT A  AT010   
004450*                          NEW ONE IN ASCENDING EMP-ID ORDER      AT010   
004460     PERFORM BB021-FIND-EMP.                                      AT010   
004470     IF WS-FOUND                                                  AT010   
004480        PERFORM BB023-UPDATE-ENTRY                                AT010   
004490     ELSE                                                         AT010   
004500        PERFORM BB022-INSERT-NEW.                                 AT010   
004510*                                                                 AT010   
004520 BB021-FIND-EMP.                                                  AT010   
004530     MOVE "N"                    TO WS-FOUND-SW.                  AT010   
004540     IF AT-EMP-COUNT = ZERO                                       AT010   
004550        GO TO BB021-EXIT.                                         AT010   
004560     SEARCH ALL AT-EMP-ENTRY                                      AT010   
004570        AT END                                                    AT010   
004580           MOVE "N"              TO WS-FOUND-SW                   AT010   
004590        WHEN TBE-ID (AT-EMP-IDX) = TRAN-EMP-ID                    AT010   
004600           MOVE "Y"              TO WS-FOUND-SW.                  AT010   
004610 BB021-EXIT.                                                      AT010   
004620     EXIT.                                                        AT010   
004630*                                                                 AT010   
004640 BB022-INSERT-NEW.                                                AT010   
004650*                     SHIFT ENTRIES ABOVE THE INSERT POINT        AT010   
004660*                          UP ONE SLOT, THEN DROP THE NEW ONE IN  AT010   
004670     PERFORM BB024-FIND-INSERT-POINT.                             AT010   
004680     ADD 1                       TO AT-EMP-COUNT.                 AT010   
004690     MOVE AT-EMP-COUNT           TO WS-SUB.                       AT010   
004700     PERFORM BB025-SHIFT-LOOP                                     AT010   
004710             VARYING WS-SUB FROM AT-EMP-COUNT BY -1               AT010   
004720             UNTIL WS-SUB NOT > WS-INSERT-POS.                    AT010   
004730     SET AT-EMP-IDX              TO WS-INSERT-POS.                AT010   
004740     PERFORM BB026-MOVE-NEW-ENTRY.                                AT010   
004750*                                                                 AT010   
004760 BB024-FIND-INSERT-POINT.                                         AT010   
004770*                     FINDS THE SLOT THE NEW ENTRY WILL FILL      AT010   
004780     MOVE 1                      TO WS-INSERT-POS.                AT010   
004790     PERFORM ZZ900-NOOP                                           AT010   
004800             VARYING WS-INSERT-POS FROM 1 BY 1                    AT010   
004810             UNTIL WS-INSERT-POS > AT-EMP-COUNT                   AT010   
004820                OR TBE-ID (WS-INSERT-POS) > TRAN-EMP-ID.          AT010   
004830*                                                                 AT010   
004840 BB025-SHIFT-LOOP.                                                AT010   
004850     SET AT-EMP-IDX              TO WS-SUB.                       AT010   
004860     MOVE TBE-RECORD (AT-EMP-IDX - 1) TO TBE-RECORD (AT-EMP-IDX). AT010   
004870*                                                                 AT010   
004880 BB026-MOVE-NEW-ENTRY.                                            AT010   
004890     MOVE TRAN-EMP-ID            TO TBE-ID (AT-EMP-IDX).          AT010   
004900     PERFORM BB027-MOVE-COMMON-FIELDS.                            AT010   
004910*                                                                 AT010   
004920 BB023-UPDATE-ENTRY.                                              AT010   
004930     PERFORM BB027-MOVE-COMMON-FIELDS.                            AT010   
004940*                                                                 AT010   
004950 BB027-MOVE-COMMON-FIELDS.                                        AT010   
004960*                     NAME WAS ALREADY SPLIT BY BB015 - COPY THE  AT010   
004970*                     PIECES INTO THE TABLE ENTRY                 AT010   
004980     IF WS-SPACE-POS = ZERO                                       AT010   
004990        MOVE WS-NAME-WORK (1:WS-NAME-LEN)                         AT010   
005000                                    TO TBE-FIRST-NAME (AT-EMP-IDX)AT010   
005010        MOVE SPACE                  TO TBE-LAST-NAME (AT-EMP-IDX) AT010   
005020     ELSE                                                         AT010   
005030        MOVE WS-NAME-WORK (1:WS-SPACE-POS - 1)                    AT010   
005040                                    TO TBE-FIRST-NAME (AT-EMP-IDX)AT010   
005050        MOVE WS-NAME-WORK (WS-SPACE-POS + 1:                      AT010   
005060                            WS-NAME-LEN - WS-SPACE-POS)           AT010   
005070                                    TO TBE-LAST-NAME (AT-EMP-IDX).AT010   
005080     MOVE TRAN-USERNAME      TO TBE-USERNAME (AT-EMP-IDX).        AT010   
005090     MOVE TRAN-EMAIL         TO TBE-EMAIL (AT-EMP-IDX).           AT010   
005100     MOVE TRAN-PHONE-NUMBER  TO TBE-PHONE-NUMBER (AT-EMP-IDX).    AT010   
005110     MOVE TRAN-EMPLOYEE-TYPE TO TBE-EMPLOYEE-TYPE (AT-EMP-IDX).   AT010   
005120     MOVE TRAN-BASE-SALARY   TO TBE-BASE-SALARY (AT-EMP-IDX).     AT010   
005130     MOVE TRAN-BONUS-AMOUNT  TO TBE-BONUS-AMOUNT (AT-EMP-IDX).    AT010   
005140     MOVE TRAN-BONUS-ELIGIBLE                                     AT010   
005150                             TO TBE-BONUS-ELIGIBLE (AT-EMP-IDX).  AT010   
005160     MOVE TRAN-SHIFT-START-TIME                                   AT010   
005170                             TO TBE-SHIFT-START-TIME (AT-EMP-IDX).AT010   
005180     MOVE TRAN-WORKING-HOURS TO TBE-WORKING-HOURS (AT-EMP-IDX).   AT010   
005190     MOVE TRAN-PAID-LEAVE-QUOTA                                   AT010   
005200                             TO TBE-PAID-LEAVE-QUOTA (AT-EMP-IDX).AT010   
005210     MOVE TRAN-IS-ACTIVE     TO TBE-IS-ACTIVE (AT-EMP-IDX).       AT010   
005220     MOVE TRAN-IS-STAFF      TO TBE-IS-STAFF (AT-EMP-IDX).        AT010   
005230     MOVE TRAN-DATE-JOINED       TO TBE-DATE-JOINED (AT-EMP-IDX). AT010   
005240*                                                                 AT010   
005250 BB030-WRITE-ERROR SECTION.                                       AT010   
005260***************************                                       AT010   
005270     MOVE SPACE                  TO AT-ERROR-LINE.                AT010   
005280     MOVE TRAN-EMP-ID            TO EL-EMP-ID.                    AT010   
005290     MOVE WS-ERROR-MSG           TO EL-MESSAGE.                   AT010   
005300     WRITE AT-ERROR-LINE.                                         AT010   
