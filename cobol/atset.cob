000010***************************************************************** ATSET   
000020*                                                               * ATSET   
000030*   Record Definition For System Settings File                 *  ATSET   
000040*        Uses Set-Key as key                                    * ATSET   
000050*                                                               * ATSET   
000060***************************************************************** ATSET   
000070*   File size 110 bytes.  No spare filler - record is full;       ATSET   
000080*   widen Set-Value with care if this ever needs to change.       ATSET   
000090*                                                                 ATSET   
000100* 04/12/97 rlm - Created.                                         ATSET   
000110* 30/07/99 rlm - Added to carry BOSS-EMAIL for the leave          ATSET   
000120*                notification poster (AT020).                     ATSET   
000130*                                                                 ATSET   
000140 01  AT-SETTINGS-RECORD.                                          ATSET   
000150     03  SET-KEY                   PIC X(30).                     ATSET   
000160*                                       E.G. 'BOSS-EMAIL'         ATSET   
000170     03  SET-VALUE                 PIC X(80).                     ATSET   
