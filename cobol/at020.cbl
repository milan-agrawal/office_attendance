000010***************************************************************** AT020   
000020*                                                               * AT020   
000030*    A T 0 2 0   -   L E A V E   A M E N D M E N T             *  AT020   
000040*         D E T E C T O R   &   P O S T E R                    *  AT020   
000050*                                                               * AT020   
000060***************************************************************** AT020   
000070*                                                                 AT020   
000080 IDENTIFICATION DIVISION.                                         AT020   
000090*================================                                 AT020   
000100*                                                                 AT020   
000110 PROGRAM-ID.     AT020.                                           AT020   
000120 AUTHOR.         R L MERCER.                                      AT020   
000130 INSTALLATION.   BRAMWELL DISTRIBUTION INC. - DATA PROCESSING.    AT020   
000140 DATE-WRITTEN.   30/07/1999.                                      AT020   
000150 DATE-COMPILED.                                                   AT020   
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        AT020   
000170*                                                                 AT020   
000180* Remarks.        Overnight leave-amendment run.  Reads the leave AT020   
000190*                 transactions posted during the day by the       AT020   
000200*                 attendance office, compares each against the    AT020   
000210*                 stored leave file, and decides whether it is a  AT020   
000220*                 brand new leave, an amendment to a tracked      AT020   
000230*                 field, or a straight re-save with nothing       AT020   
000240*                 tracked changed.  Rewrites the leave file and   AT020   
000250*                 drops one audit-trail record and up to two      AT020   
000260*                 e-mail notification records per transaction -   AT020   
000270*                 see Req PN-118.                                 AT020   
000280*                                                                 AT020   
000290* Called Modules. AT001 - loads the employee table (e-mail        AT020   
000300*                         lookup for the notification poster).    AT020   
000310* Files used.     ATLEAVE - Leave File, old        (input)        AT020   
000320*                 ATLVTRN - Leave Transactions      (input)       AT020   
000330*                 ATLEAVN - Leave File, new         (output)      AT020   
000340*                 ATSETNG - Settings                (input)       AT020   
000350*                 ATAUDIT - Leave Audit Log         (output)      AT020   
000360*                 ATNOTIF - Notification Log        (output)      AT020   
000370*                 ATCTLCD - Control Card            (input)       AT020   
000380* Error messages. None - every transaction is applied; there is   AT020   
000390*                 no reject path in this run.                     AT020   
000400*                                                                 AT020   
000410* Changes:                                                        AT020   
000420* 30/07/99 rlm - 1.0.00 Created for the personnel audit-trail     AT020   
000430*                       and notification project (PN-118).        AT020   
000440* 20/09/99 rlm - 1.0.01 BOSS-EMAIL now optional - some sites      AT020   
000450*                       run without a nominated manager.          AT020   
000460* 11/03/00 djp - 1.1.00 Malformed recipient addresses now log     AT020   
000470*                       FAILED instead of abending SEND.          AT020   
000480* 26/04/01 kbs - 1.2.00 Leave table widened to 3000 entries       AT020   
000490*                       (ATLTB) to match head-office volumes.     AT020   
000500*                                                                 AT020   
000510 ENVIRONMENT DIVISION.                                            AT020   
000520*================================                                 AT020   
000530*                                                                 AT020   
000540 CONFIGURATION SECTION.                                           AT020   
000550 SPECIAL-NAMES.                                                   AT020   
000560     CLASS ALPHA-UPPER   IS "A" THRU "Z".                         AT020   
000570*                                                                 AT020   
000580 INPUT-OUTPUT SECTION.                                            AT020   
000590 FILE-CONTROL.                                                    AT020   
000600     SELECT AT-LEAVE-FILE                                         AT020   
000610            ASSIGN TO "ATLEAVE"                                   AT020   
000620            ORGANIZATION IS SEQUENTIAL                            AT020   
000630            FILE STATUS IS WS-LEAVE-STATUS.                       AT020   
000640     SELECT AT-LEAVE-TRAN-FILE                                    AT020   
000650            ASSIGN TO "ATLVTRN"                                   AT020   
000660            ORGANIZATION IS SEQUENTIAL                            AT020   
000670            FILE STATUS IS WS-LVTRN-STATUS.                       AT020   
000680     SELECT AT-NEW-LEAVE-FILE                                     AT020   
000690            ASSIGN TO "ATLEAVN"                                   AT020   
000700            ORGANIZATION IS SEQUENTIAL                            AT020   
000710            FILE STATUS IS WS-LEAVN-STATUS.                       AT020   
000720     SELECT AT-SETTINGS-FILE                                      AT020   
000730            ASSIGN TO "ATSETNG"                                   AT020   
000740            ORGANIZATION IS SEQUENTIAL                            AT020   
000750            FILE STATUS IS WS-SETNG-STATUS.                       AT020   
000760     SELECT AT-AUDIT-FILE                                         AT020   
000770            ASSIGN TO "ATAUDIT"                                   AT020   
000780            ORGANIZATION IS SEQUENTIAL                            AT020   
000790            FILE STATUS IS WS-AUDIT-STATUS.                       AT020   
000800     SELECT AT-NOTIFICATION-FILE                                  AT020   
000810            ASSIGN TO "ATNOTIF"                                   AT020   
000820            ORGANIZATION IS SEQUENTIAL                            AT020   
000830            FILE STATUS IS WS-NOTIF-STATUS.                       AT020   
000840     SELECT AT-CONTROL-CARD-FILE                                  AT020   
000850            ASSIGN TO "ATCTLCD"                                   AT020   
000860            ORGANIZATION IS LINE SEQUENTIAL                       AT020   
000870            FILE STATUS IS WS-CTLCD-STATUS.                       AT020   
000880*                                                                 AT020   
000890 DATA DIVISION.                                                   AT020   
000900*================================                                 AT020   
000910*                                                                 AT020   
000920 FILE SECTION.                                                    AT020   
000930*                                                                 AT020   
000940 FD  AT-LEAVE-FILE.                                               AT020   
000950     COPY "ATLVE.cob"                                             AT020   
000960         REPLACING ==01  AT-LEAVE-TRAN-RECORD.==                  AT020   
000970                 BY ==01  AT-LVOLD-SPARE.==                       AT020   
000980                   ==LVT-== BY ==LVOS-==.                         AT020   
000990*                                                                 AT020   
001000 FD  AT-LEAVE-TRAN-FILE.                                          AT020   
001010     COPY "ATLVE.cob"                                             AT020   
001020         REPLACING ==01  AT-LEAVE-RECORD.==                       AT020   
001030                 BY ==01  AT-LVTRN-SPARE.==                       AT020   
001040                   ==LV-== BY ==LVNS-==.                          AT020   
001050*                                                                 AT020   
001060 FD  AT-NEW-LEAVE-FILE.                                           AT020   
001070     COPY "ATLVE.cob"                                             AT020   
001080         REPLACING ==01  AT-LEAVE-RECORD.==                       AT020   
001090                 BY ==01  AT-NEW-LEAVE-REC.==                     AT020   
001100                   ==LV-== BY ==NLV-==                            AT020   
001110                   ==01  AT-LEAVE-TRAN-RECORD.==                  AT020   
001120                 BY ==01  AT-NEWLV-SPARE.==                       AT020   
001130                   ==LVT-== BY ==LVNT-==.                         AT020   
001140*                                                                 AT020   
001150 FD  AT-SETTINGS-FILE.                                            AT020   
001160     COPY "ATSET.cob".                                            AT020   
001170*                                                                 AT020   
001180 FD  AT-AUDIT-FILE.                                               AT020   
001190     COPY "ATAUD.cob".                                            AT020   
001200*                                                                 AT020   
001210 FD  AT-NOTIFICATION-FILE.                                        AT020   
001220     COPY "ATNOT.cob".                                            AT020   
001230*                                                                 AT020   
001240 FD  AT-CONTROL-CARD-FILE.                                        AT020   
001250     COPY "ATCTL.cob".                                            AT020   
001260*                                                                 AT020   
001270 WORKING-STORAGE SECTION.                                         AT020   
001280*-----------------------                                          AT020   
001290 77  WS-PROG-NAME              PIC X(16)  VALUE "AT020 (1.2.00)". AT020   
001300 77  WS-LEAVE-STATUS           PIC XX.                            AT020   
001310 77  WS-LVTRN-STATUS           PIC XX.                            AT020   
001320 77  WS-LEAVN-STATUS           PIC XX.                            AT020   
001330 77  WS-SETNG-STATUS           PIC XX.                            AT020   
001340 77  WS-AUDIT-STATUS           PIC XX.                            AT020   
001350 77  WS-NOTIF-STATUS           PIC XX.                            AT020   
001360 77  WS-CTLCD-STATUS           PIC XX.                            AT020   
001370*                                                                 AT020   
001380 01  WS-SWITCHES.                                                 AT020   
001390     03  WS-EOF-TRAN-SW        PIC X      VALUE "N".              AT020   
001400         88  WS-EOF-TRAN                  VALUE "Y".              AT020   
001410     03  WS-FOUND-SW           PIC X      VALUE "N".              AT020   
001420         88  WS-FOUND                     VALUE "Y".              AT020   
001430     03  WS-AMENDED-SW         PIC X      VALUE "N".              AT020   
001440         88  WS-WAS-AMENDED               VALUE "Y".              AT020   
001450     03  WS-BOSS-EMAIL-SW      PIC X      VALUE "N".              AT020   
001460         88  WS-HAVE-BOSS-EMAIL           VALUE "Y".              AT020   
001470     03  WS-EMAIL-VALID-SW     PIC X      VALUE "Y".              AT020   
001480         88  WS-EMAIL-OK                  VALUE "Y".              AT020   
001490         88  WS-EMAIL-BAD-COND            VALUE "N".              AT020   
001500     03  FILLER                PIC X(5)   VALUE SPACE.            AT020   
001510*                                                                 AT020   
001520 01  WS-COUNTERS.                                                 AT020   
001530     03  WS-CREATED-COUNT      PIC 9(6)   COMP  VALUE ZERO.       AT020   
001540     03  WS-AMENDED-COUNT      PIC 9(6)   COMP  VALUE ZERO.       AT020   
001550     03  WS-UPDATED-COUNT      PIC 9(6)   COMP  VALUE ZERO.       AT020   
001560     03  WS-SUB                PIC 9(4)   COMP.                   AT020   
001570     03  WS-INSERT-POS         PIC 9(4)   COMP.                   AT020   
001580     03  WS-AT-COUNT           PIC 9(2)   COMP.                   AT020   
001590     03  WS-AT-POS             PIC 9(3)   COMP.                   AT020   
001600     03  WS-DOT-COUNT          PIC 9(2)   COMP.                   AT020   
001610     03  WS-FNAME-LEN          PIC 9(2)   COMP.                   AT020   
001620     03  WS-LNAME-LEN          PIC 9(2)   COMP.                   AT020   
001630     03  FILLER                PIC X(5)   VALUE SPACE.            AT020   
001640*                                                                 AT020   
001650 01  WS-ACTION                 PIC X(10).                         AT020   
001660*                                                                 AT020   
001670 01  WS-CURRENT-DATE           PIC 9(8).                          AT020   
001680 01  WS-CURRENT-TIME           PIC 9(8).                          AT020   
001690 01  WS-TIMESTAMP              PIC 9(14).                         AT020   
001700*                                                                 AT020   
001710 01  WS-BOSS-EMAIL             PIC X(60)  VALUE SPACE.            AT020   
001720 01  WS-NOT-RECIPIENT          PIC X(60).                         AT020   
001730*                                                                 AT020   
001740 01  WS-EMAIL-WORK             PIC X(60).                         AT020   
001750 01  WS-EMAIL-CHARS REDEFINES WS-EMAIL-WORK.                      AT020   
001760     03  WS-EMAIL-CHAR         PIC X      OCCURS 60.              AT020   
001770*                                                                 AT020   
001780 01  WS-FNAME-WORK             PIC X(40).                         AT020   
001790 01  WS-FNAME-CHARS REDEFINES WS-FNAME-WORK.                      AT020   
001800     03  WS-FNAME-CHAR         PIC X      OCCURS 40.              AT020   
001810*                                                                 AT020   
001820 01  WS-LNAME-WORK             PIC X(60).                         AT020   
001830 01  WS-LNAME-CHARS REDEFINES WS-LNAME-WORK.                      AT020   
001840     03  WS-LNAME-CHAR         PIC X      OCCURS 60.              AT020   
001850*                                                                 AT020   
001860 01  WS-FULL-NAME              PIC X(101) VALUE SPACE.            AT020   
001870*                                                                 AT020   
001880 01  WS-NOT-SUBJECT-LINE.                                         AT020   
001890     03  FILLER                PIC X(6)   VALUE "LEAVE ".         AT020   
001900     03  WS-NSL-ACTION         PIC X(10).                         AT020   
001910     03  FILLER                PIC X(5)   VALUE " FOR ".          AT020   
001920     03  WS-NSL-NAME           PIC X(59).                         AT020   
001930*                                                                 AT020   
001940 01  WS-NOT-BODY-LINE.                                            AT020   
001950     03  FILLER                PIC X(6)   VALUE "LEAVE ".         AT020   
001960     03  WS-NBL-ACTION         PIC X(10).                         AT020   
001970     03  FILLER                PIC X(1)   VALUE SPACE.            AT020   
001980     03  FILLER                PIC X(6)   VALUE "TYPE: ".         AT020   
001990     03  WS-NBL-LEAVE-TYPE     PIC X(16).                         AT020   
002000     03  FILLER                PIC X(1)   VALUE SPACE.            AT020   
002010     03  FILLER                PIC X(7)   VALUE "START: ".        AT020   
002020     03  WS-NBL-START-DATE     PIC 9(8).                          AT020   
002030     03  FILLER                PIC X(1)   VALUE SPACE.            AT020   
002040     03  FILLER                PIC X(5)   VALUE "END: ".          AT020   
002050     03  WS-NBL-END-DATE       PIC 9(8).                          AT020   
002060     03  FILLER                PIC X(1)   VALUE SPACE.            AT020   
002070     03  FILLER                PIC X(6)   VALUE "DAYS: ".         AT020   
002080     03  WS-NBL-DAYS-COUNT     PIC ZZ9.                           AT020   
002090     03  FILLER                PIC X(1)   VALUE SPACE.            AT020   
002100     03  FILLER                PIC X(8)   VALUE "REASON: ".       AT020   
002110     03  WS-NBL-REASON         PIC X(60).                         AT020   
002120     03  FILLER                PIC X(52)  VALUE SPACE.            AT020   
002130*                                                                 AT020   
002140 01  WS-AUD-DETAIL-LINE.                                          AT020   
002150     03  FILLER                PIC X(15)  VALUE "LEAVE - START: ".AT020   
002160     03  WS-DTL-START          PIC 9(8).                          AT020   
002170     03  FILLER                PIC X(6)   VALUE " END: ".         AT020   
002180     03  WS-DTL-END            PIC 9(8).                          AT020   
002190     03  FILLER                PIC X(7)   VALUE " PAID: ".        AT020   
002200     03  WS-DTL-PAID           PIC X.                             AT020   
002210     03  FILLER                PIC X(55)  VALUE SPACE.            AT020   
002220*                                                                 AT020   
002230*                      AT-EMPLOYEE-TABLE IS FILLED BY THE CALL    AT020   
002240*                      TO AT001 BELOW - IT IS OURS TO OWN SINCE   AT020   
002250*                      WE ARE THE CALLING PROGRAM, NOT AT001      AT020   
002260 COPY "ATTAB.cob".                                                AT020   
002270 01  WS-RETURN-CODE            PIC 9      COMP.                   AT020   
002280*                                                                 AT020   
002290 COPY "ATLTB.cob".                                                AT020   
002300*                                                                 AT020   
002310 PROCEDURE DIVISION.                                              AT020   
002320*===================                                              AT020   
002330*                                                                 AT020   
002340 AA000-MAIN SECTION.                                              AT020   
002350*********************                                             AT020   
002360     PERFORM AA005-GET-CONTROLS.                                  AT020   
002370     PERFORM AA010-LOAD-LEAVE.                                    AT020   
002380     PERFORM AA015-LOAD-SETTINGS.                                 AT020   
002390     CALL "AT001" USING AT-EMPLOYEE-TABLE, WS-RETURN-CODE.        AT020   
002400     PERFORM AA020-PROCESS-TRANS.                                 AT020   
002410     PERFORM AA030-REWRITE-LEAVE.                                 AT020   
002420     DISPLAY "AT020 CREATED " WS-CREATED-COUNT                    AT020   
002430             " AMENDED " WS-AMENDED-COUNT                         AT020   
002440             " UPDATED " WS-UPDATED-COUNT UPON CONSOLE.           AT020   
002450     STOP RUN.                                                    AT020   
002460*                                                                 AT020   
002470 AA005-GET-CONTROLS.                                              AT020   
002480     OPEN INPUT AT-CONTROL-CARD-FILE.                             AT020   
002490     READ AT-CONTROL-CARD-FILE                                    AT020   
002500          AT END                                                  AT020   
002510          MOVE ZERO        TO CC-AS-OF-DATE.                      AT020   
002520     MOVE CC-AS-OF-DATE    TO WS-CURRENT-DATE.                    AT020   
002530     CLOSE AT-CONTROL-CARD-FILE.                                  AT020   
002540     ACCEPT WS-CURRENT-TIME FROM TIME.                            AT020   
002550     MOVE WS-CURRENT-DATE       TO WS-TIMESTAMP (1:8).            AT020   
002560     MOVE WS-CURRENT-TIME (1:6) TO WS-TIMESTAMP (9:6).            AT020   
002570*                                                                 AT020   
002580 AA010-LOAD-LEAVE.                                                AT020   
002590     MOVE ZERO             TO AT-LV-COUNT.                        AT020   
002600     OPEN INPUT AT-LEAVE-FILE.                                    AT020   
002610     PERFORM AA011-LOAD-LOOP UNTIL WS-LEAVE-STATUS = "10".        AT020   
002620     CLOSE AT-LEAVE-FILE.                                         AT020   
002630*                                                                 AT020   
002640 AA011-LOAD-LOOP.                                                 AT020   
002650     READ AT-LEAVE-FILE                                           AT020   
002660          AT END                                                  AT020   
002670          MOVE "10"        TO WS-LEAVE-STATUS                     AT020   
002680          GO TO AA011-EXIT.                                       AT020   
002690     ADD 1                 TO AT-LV-COUNT.                        AT020   
002700     SET AT-LV-IDX         TO AT-LV-COUNT.                        AT020   
002710     MOVE AT-LEAVE-RECORD  TO AT-LV-ENTRY (AT-LV-IDX).            AT020   
002720 AA011-EXIT.                                                      AT020   
002730     EXIT.                                                        AT020   
002740*                                                                 AT020   
002750 AA015-LOAD-SETTINGS.                                             AT020   
002760     OPEN INPUT AT-SETTINGS-FILE.                                 AT020   
002770     PERFORM AA016-SETTINGS-LOOP UNTIL WS-SETNG-STATUS = "10".    AT020   
002780     CLOSE AT-SETTINGS-FILE.                                      AT020   
002790*                                                                 AT020   
002800 AA016-SETTINGS-LOOP.                                             AT020   
002810     READ AT-SETTINGS-FILE                                        AT020   
002820          AT END                                                  AT020   
002830          MOVE "10"        TO WS-SETNG-STATUS                     AT020   
002840          GO TO AA016-EXIT.                                       AT020   
002850     IF SET-KEY = "BOSS-EMAIL"                                    AT020   
002860        AND SET-VALUE NOT = SPACE                                 AT020   
002870        MOVE SET-VALUE (1:60)  TO WS-BOSS-EMAIL                   AT020   
002880        SET WS-HAVE-BOSS-EMAIL TO TRUE.                           AT020   
002890 AA016-EXIT.                                                      AT020   
002900     EXIT.                                                        AT020   
002910*                                                                 AT020   
002920 AA020-PROCESS-TRANS.                                             AT020   
002930     OPEN INPUT  AT-LEAVE-TRAN-FILE.                              AT020   
002940     OPEN EXTEND AT-AUDIT-FILE.                                   AT020   
002950     OPEN EXTEND AT-NOTIFICATION-FILE.                            AT020   
002960     PERFORM AA021-READ-TRAN.                                     AT020   
002970     PERFORM AA022-ONE-TRAN UNTIL WS-EOF-TRAN.                    AT020   
002980     CLOSE AT-LEAVE-TRAN-FILE.                                    AT020   
002990     CLOSE AT-AUDIT-FILE.                                         AT020   
003000     CLOSE AT-NOTIFICATION-FILE.                                  AT020   
003010*                                                                 AT020   
003020 AA021-READ-TRAN.                                                 AT020   
003030     READ AT-LEAVE-TRAN-FILE                                      AT020   
003040          AT END                                                  AT020   
003050          SET WS-EOF-TRAN  TO TRUE                                AT020   
003060          GO TO AA021-EXIT.                                       AT020   
003070 AA021-EXIT.                                                      AT020   
003080     EXIT.                                                        AT020   
003090*                                                                 AT020   
003100 AA022-ONE-TRAN.                                                  AT020   
003110     PERFORM BB010-CLASSIFY-LEAVE.                                AT020   
003120     PERFORM BB020-WRITE-LEAVE.                                   AT020   
003130     PERFORM BB030-WRITE-AUDIT.                                   AT020   
003140     PERFORM BB040-POST-NOTIFICATIONS.                            AT020   
003150     IF WS-ACTION = "CREATED"                                     AT020   
003160        ADD 1              TO WS-CREATED-COUNT                    AT020   
003170     ELSE                                                         AT020   
003180        IF WS-ACTION = "AMENDED"                                  AT020   
003190           ADD 1           TO WS-AMENDED-COUNT                    AT020   
003200        ELSE                                                      AT020   
003210           ADD 1           TO WS-UPDATED-COUNT.                   AT020   
003220     PERFORM AA021-READ-TRAN.                                     AT020   
003230*                                                                 AT020   
003240 AA030-REWRITE-LEAVE.                                             AT020   
003250     OPEN OUTPUT AT-NEW-LEAVE-FILE.                               AT020   
003260     MOVE ZERO             TO WS-SUB.                             AT020   
003270     PERFORM AA031-WRITE-LOOP                                     AT020   
003280             VARYING WS-SUB FROM 1 BY 1                           AT020   
003290             UNTIL WS-SUB > AT-LV-COUNT.                          AT020   
003300     CLOSE AT-NEW-LEAVE-FILE.                                     AT020   
003310*                                                                 AT020   
003320 AA031-WRITE-LOOP.                                                AT020   
003330     SET AT-LV-IDX          TO WS-SUB.                            AT020   
003340     MOVE AT-LV-ENTRY (AT-LV-IDX) TO AT-NEW-LEAVE-REC.            AT020   
003350     WRITE AT-NEW-LEAVE-REC.                                      AT020   
003360*                                                                 AT020   
003370 ZZ900-NOOP.                                                      AT020   
003380     CONTINUE.                                                    AT020   
003390*                                                                 AT020   
003400 BB010-CLASSIFY-LEAVE SECTION.                                    AT020   
003410*******************************                                   AT020   
003420*                     STEPS 1-2 OF THE BATCH FLOW - DECIDE        AT020   
003430*                     CREATED / AMENDED / UPDATED                 AT020   
003440     PERFORM BB011-FIND-LEAVE.                                    AT020   
003450     IF WS-FOUND                                                  AT020   
003460        PERFORM BB012-COMPARE-FIELDS                              AT020   
003470     ELSE                                                         AT020   
003480        MOVE "CREATED"     TO WS-ACTION.                          AT020   
003490*                                                                 AT020   
003500 BB011-FIND-LEAVE.                                                AT020   
003510     MOVE "N"                   TO WS-FOUND-SW.                   AT020   
003520     IF AT-LV-COUNT = ZERO                                        AT020   
003530        GO TO BB011-EXIT.                                         AT020   
003540     SEARCH ALL AT-LV-ENTRY                                       AT020   
003550        AT END                                                    AT020   
003560           MOVE "N"             TO WS-FOUND-SW                    AT020   
003570        WHEN TBL-ID (AT-LV-IDX) = LVT-ID                          AT020   
003580           MOVE "Y"             TO WS-FOUND-SW.                   AT020   
003590 BB011-EXIT.                                                      AT020   
003600     EXIT.                                                        AT020   
003610*                                                                 AT020   
003620 BB012-COMPARE-FIELDS.                                            AT020   
003630     MOVE "N"                   TO WS-AMENDED-SW.                 AT020   
003640     IF TBL-START-DATE (AT-LV-IDX) NOT = LVT-START-DATE           AT020   
003650        OR TBL-END-DATE (AT-LV-IDX) NOT = LVT-END-DATE            AT020   
003660        OR TBL-IS-PAID (AT-LV-IDX) NOT = LVT-IS-PAID              AT020   
003670        OR TBL-STATUS (AT-LV-IDX) NOT = LVT-STATUS                AT020   
003680        OR TBL-LEAVE-TYPE (AT-LV-IDX) NOT = LVT-LEAVE-TYPE        AT020   
003690        OR TBL-DAYS-COUNT (AT-LV-IDX) NOT = LVT-DAYS-COUNT        AT020   
003700        OR TBL-REASON (AT-LV-IDX) NOT = LVT-REASON                AT020   
003710        SET WS-WAS-AMENDED      TO TRUE.                          AT020   
003720     IF WS-WAS-AMENDED                                            AT020   
003730        MOVE "Y"                TO TBL-AMENDED (AT-LV-IDX)        AT020   
003740        MOVE "AMENDED"          TO WS-ACTION                      AT020   
003750     ELSE                                                         AT020   
003760        MOVE "UPDATED"          TO WS-ACTION.                     AT020   
003770*                                                                 AT020   
003780 BB020-WRITE-LEAVE SECTION.                                       AT020   
003790****************************                                      AT020   
003800*                     STEP 3 - APPLY TO THE IN-MEMORY LEAVE       AT020   
003810*                     TABLE.  THE TABLE IS FLUSHED TO ATLEAVN     AT020   
003820*                     BY AA030 ONCE ALL TRANSACTIONS ARE IN.      AT020   
003830     IF WS-FOUND                                                  AT020   
003840        PERFORM BB023-UPDATE-ENTRY                                AT020   
003850     ELSE                                                         AT020   
003860        PERFORM BB022-INSERT-NEW.                                 AT020   
003870*                                                                 AT020   
003880 BB022-INSERT-NEW.                                                AT020   
003890*                     SHIFT ENTRIES ABOVE THE INSERT POINT        AT020   
003900*                          UP ONE SLOT, THEN DROP THE NEW ONE IN  AT020   
003910     PERFORM BB024-FIND-INSERT-POINT.                             AT020   
003920     ADD 1                       TO AT-LV-COUNT.                  AT020   
003930     MOVE AT-LV-COUNT            TO WS-SUB.                       AT020   
003940     PERFORM BB025-SHIFT-LOOP                                     AT020   
003950             VARYING WS-SUB FROM AT-LV-COUNT BY -1                AT020   
003960             UNTIL WS-SUB NOT > WS-INSERT-POS.                    AT020   
003970     SET AT-LV-IDX               TO WS-INSERT-POS.                AT020   
003980     PERFORM BB026-MOVE-NEW-ENTRY.                                AT020   
003990*                                                                 AT020   
004000 BB024-FIND-INSERT-POINT.                                         AT020   
004010*                     FINDS THE SLOT THE NEW ENTRY WILL FILL      AT020   
004020     MOVE 1                      TO WS-INSERT-POS.                AT020   
004030     PERFORM ZZ900-NOOP                                           AT020   
004040             VARYING WS-INSERT-POS FROM 1 BY 1                    AT020   
004050             UNTIL WS-INSERT-POS > AT-LV-COUNT                    AT020   
004060                OR TBL-ID (WS-INSERT-POS) > LVT-ID.               AT020   
004070*                                                                 AT020   
004080 BB025-SHIFT-LOOP.                                                AT020   
004090     SET AT-LV-IDX               TO WS-SUB.                       AT020   
004100     MOVE AT-LV-ENTRY (AT-LV-IDX - 1) TO AT-LV-ENTRY (AT-LV-IDX). AT020   
004110*                                                                 AT020   
004120 BB026-MOVE-NEW-ENTRY.                                            AT020   
004130     MOVE LVT-ID                 TO TBL-ID (AT-LV-IDX).           AT020   
004140*                     NEW LEAVES ARE NEVER AMENDED                AT020   
004150     MOVE SPACE                  TO TBL-AMENDED (AT-LV-IDX).      AT020   
004160     PERFORM BB027-MOVE-COMMON-FIELDS.                            AT020   
004170*                                                                 AT020   
004180 BB023-UPDATE-ENTRY.                                              AT020   
004190*                     TBL-AMENDED WAS ALREADY SET (OR LEFT        AT020   
004200*                     ALONE) BY BB012 ABOVE                       AT020   
004210     PERFORM BB027-MOVE-COMMON-FIELDS.                            AT020   
004220*                                                                 AT020   
004230 BB027-MOVE-COMMON-FIELDS.                                        AT020   
004240     MOVE LVT-EMP-ID          TO TBL-EMP-ID (AT-LV-IDX).          AT020   
004250     MOVE LVT-DATE            TO TBL-DATE (AT-LV-IDX).            AT020   
004260     MOVE LVT-START-DATE      TO TBL-START-DATE (AT-LV-IDX).      AT020   
004270     MOVE LVT-END-DATE        TO TBL-END-DATE (AT-LV-IDX).        AT020   
004280     MOVE LVT-DAYS-COUNT      TO TBL-DAYS-COUNT (AT-LV-IDX).      AT020   
004290     MOVE LVT-LEAVE-TYPE      TO TBL-LEAVE-TYPE (AT-LV-IDX).      AT020   
004300     MOVE LVT-IS-PAID         TO TBL-IS-PAID (AT-LV-IDX).         AT020   
004310     MOVE LVT-STATUS          TO TBL-STATUS (AT-LV-IDX).          AT020   
004320     MOVE LVT-REASON          TO TBL-REASON (AT-LV-IDX).          AT020   
004330     MOVE LVT-AMENDED-BY      TO TBL-AMENDED-BY (AT-LV-IDX).      AT020   
004340*                                                                 AT020   
004350 BB030-WRITE-AUDIT SECTION.                                       AT020   
004360****************************                                      AT020   
004370*                     STEP 4 - ONE AUDIT RECORD PER TRANSACTION   AT020   
004380     MOVE WS-TIMESTAMP           TO AUD-TIMESTAMP.                AT020   
004390     IF LVT-AMENDED-BY = SPACE                                    AT020   
004400        MOVE "SYSTEM"            TO AUD-ACTOR                     AT020   
004410     ELSE                                                         AT020   
004420        MOVE LVT-AMENDED-BY      TO AUD-ACTOR.                    AT020   
004430     MOVE WS-ACTION              TO AUD-ACTION.                   AT020   
004440     MOVE "LEAVE"                TO AUD-MODEL.                    AT020   
004450     MOVE LVT-ID                 TO AUD-OBJECT-ID.                AT020   
004460     MOVE LVT-START-DATE         TO WS-DTL-START.                 AT020   
004470     MOVE LVT-END-DATE           TO WS-DTL-END.                   AT020   
004480     MOVE LVT-IS-PAID            TO WS-DTL-PAID.                  AT020   
004490     MOVE WS-AUD-DETAIL-LINE     TO AUD-DETAILS.                  AT020   
004500     WRITE AT-AUDIT-RECORD.                                       AT020   
004510*                                                                 AT020   
004520 BB040-POST-NOTIFICATIONS SECTION.                                AT020   
004530***********************************                               AT020   
004540*                     STEP 5 - EMPLOYEE E-MAIL, THEN BOSS         AT020   
004550*                     E-MAIL IF THE SETTING IS PRESENT            AT020   
004560     PERFORM BB041-FIND-EMPLOYEE.                                 AT020   
004570     IF WS-FOUND                                                  AT020   
004580        PERFORM BB042-BUILD-EMPLOYEE-NAME                         AT020   
004590     ELSE                                                         AT020   
004600        MOVE "UNKNOWN EMPLOYEE" TO WS-FULL-NAME.                  AT020   
004610     IF WS-FOUND                                                  AT020   
004620        AND TBE-EMAIL (AT-EMP-IDX) NOT = SPACE                    AT020   
004630        MOVE TBE-EMAIL (AT-EMP-IDX) TO WS-NOT-RECIPIENT           AT020   
004640        PERFORM BB045-POST-ONE-NOTIFICATION.                      AT020   
004650     IF WS-HAVE-BOSS-EMAIL                                        AT020   
004660        MOVE WS-BOSS-EMAIL       TO WS-NOT-RECIPIENT              AT020   
004670        PERFORM BB045-POST-ONE-NOTIFICATION.                      AT020   
004680*                                                                 AT020   
004690 BB041-FIND-EMPLOYEE.                                             AT020   
004700     MOVE "N"                    TO WS-FOUND-SW.                  AT020   
004710     IF AT-EMP-COUNT = ZERO                                       AT020   
004720        GO TO BB041-EXIT.                                         AT020   
004730     SEARCH ALL AT-EMP-ENTRY                                      AT020   
004740        AT END                                                    AT020   
004750           MOVE "N"              TO WS-FOUND-SW                   AT020   
004760        WHEN TBE-ID (AT-EMP-IDX) = TBL-EMP-ID (AT-LV-IDX)         AT020   
004770           MOVE "Y"              TO WS-FOUND-SW.                  AT020   
004780 BB041-EXIT.                                                      AT020   
004790     EXIT.                                                        AT020   
004800*                                                                 AT020   
004810 BB042-BUILD-EMPLOYEE-NAME.                                       AT020   
004820*                     TRIM THE PADDED FIRST/LAST NAME FIELDS      AT020   
004830*                     BEFORE JOINING THEM WITH ONE SPACE          AT020   
004840     MOVE TBE-FIRST-NAME (AT-EMP-IDX)  TO WS-FNAME-WORK.          AT020   
004850     MOVE 40                     TO WS-SUB.                       AT020   
004860     PERFORM ZZ900-NOOP                                           AT020   
004870             VARYING WS-SUB FROM 40 BY -1                         AT020   
004880             UNTIL WS-SUB < 1                                     AT020   
004890                OR WS-FNAME-CHAR (WS-SUB) NOT = SPACE.            AT020   
004900     MOVE WS-SUB                 TO WS-FNAME-LEN.                 AT020   
004910     MOVE TBE-LAST-NAME (AT-EMP-IDX)   TO WS-LNAME-WORK.          AT020   
004920     MOVE 60                     TO WS-SUB.                       AT020   
004930     PERFORM ZZ900-NOOP                                           AT020   
004940             VARYING WS-SUB FROM 60 BY -1                         AT020   
004950             UNTIL WS-SUB < 1                                     AT020   
004960                OR WS-LNAME-CHAR (WS-SUB) NOT = SPACE.            AT020   
004970     MOVE WS-SUB                 TO WS-LNAME-LEN.                 AT020   
004980     MOVE SPACE                  TO WS-FULL-NAME.                 AT020   
004990     IF WS-FNAME-LEN = ZERO                                       AT020   
005000        MOVE WS-LNAME-WORK (1:WS-LNAME-LEN) TO WS-FULL-NAME       AT020   
005010     ELSE                                                         AT020   
005020        IF WS-LNAME-LEN = ZERO                                    AT020   
005030           MOVE WS-FNAME-WORK (1:WS-FNAME-LEN) TO WS-FULL-NAME    AT020   
005040        ELSE                                                      AT020   
005050           MOVE WS-FNAME-WORK (1:WS-FNAME-LEN)                    AT020   
005060                          TO WS-FULL-NAME (1:WS-FNAME-LEN)        AT020   
005070           MOVE WS-LNAME-WORK (1:WS-LNAME-LEN)                    AT020   
005080                          TO WS-FULL-NAME                         AT020   
005090                             (WS-FNAME-LEN + 2:WS-LNAME-LEN).     AT020   
005100*                                                                 AT020   
005110 BB045-POST-ONE-NOTIFICATION SECTION.                             AT020   
005120**************************************                            AT020   
005130     MOVE WS-TIMESTAMP           TO NOT-TIMESTAMP.                AT020   
005140     MOVE WS-NOT-RECIPIENT       TO NOT-RECIPIENT.                AT020   
005150     MOVE "EMAIL"                TO NOT-METHOD.                   AT020   
005160     MOVE WS-ACTION              TO WS-NSL-ACTION.                AT020   
005170     MOVE WS-FULL-NAME           TO WS-NSL-NAME.                  AT020   
005180     MOVE WS-NOT-SUBJECT-LINE    TO NOT-SUBJECT.                  AT020   
005190     MOVE WS-ACTION              TO WS-NBL-ACTION.                AT020   
005200     MOVE TBL-LEAVE-TYPE (AT-LV-IDX)   TO WS-NBL-LEAVE-TYPE.      AT020   
005210     MOVE TBL-START-DATE (AT-LV-IDX)   TO WS-NBL-START-DATE.      AT020   
005220     MOVE TBL-END-DATE (AT-LV-IDX)     TO WS-NBL-END-DATE.        AT020   
005230     MOVE TBL-DAYS-COUNT (AT-LV-IDX)   TO WS-NBL-DAYS-COUNT.      AT020   
005240     MOVE TBL-REASON (AT-LV-IDX)       TO WS-NBL-REASON.          AT020   
005250     MOVE WS-NOT-BODY-LINE       TO NOT-BODY.                     AT020   
005260     PERFORM BB046-CHECK-RECIPIENT.                               AT020   
005270     IF WS-EMAIL-OK                                               AT020   
005280        MOVE "SENT"              TO NOT-STATUS                    AT020   
005290     ELSE                                                         AT020   
005300        MOVE "FAILED"            TO NOT-STATUS.                   AT020   
005310     WRITE AT-NOTIFICATION-RECORD.                                AT020   
005320*                                                                 AT020   
005330 BB046-CHECK-RECIPIENT.                                           AT020   
005340*                     SAME WELL-FORMED CHECK AT010 RUNS ON THE    AT020   
005350*                     EMPLOYEE E-MAIL - ONE @, NON-EMPTY LOCAL    AT020   
005360*                     PART, "." SOMEWHERE AFTER THE @             AT020   
005370     MOVE WS-NOT-RECIPIENT       TO WS-EMAIL-WORK.                AT020   
005380     MOVE ZERO                   TO WS-AT-COUNT.                  AT020   
005390     MOVE ZERO                   TO WS-AT-POS.                    AT020   
005400     MOVE ZERO                   TO WS-DOT-COUNT.                 AT020   
005410     MOVE 1                      TO WS-SUB.                       AT020   
005420     PERFORM BB046-SCAN-LOOP                                      AT020   
005430             VARYING WS-SUB FROM 1 BY 1                           AT020   
005440             UNTIL WS-SUB > 60.                                   AT020   
005450     SET WS-EMAIL-OK             TO TRUE.                         AT020   
005460     IF WS-AT-COUNT NOT = 1                                       AT020   
005470        SET WS-EMAIL-BAD-COND    TO TRUE.                         AT020   
005480     IF WS-AT-POS = 1                                             AT020   
005490        SET WS-EMAIL-BAD-COND    TO TRUE.                         AT020   
005500     IF WS-DOT-COUNT = ZERO                                       AT020   
005510        SET WS-EMAIL-BAD-COND    TO TRUE.                         AT020   
005520*                                                                 AT020   
005530 BB046-SCAN-LOOP.                                                 AT020   
005540     IF WS-EMAIL-CHAR (WS-SUB) = "@"                              AT020   
005550        ADD 1                    TO WS-AT-COUNT                   AT020   
005560        MOVE WS-SUB              TO WS-AT-POS.                    AT020   
005570     IF WS-EMAIL-CHAR (WS-SUB) = "."                              AT020   
005580        AND WS-AT-POS > ZERO                                      AT020   
005590        AND WS-SUB > WS-AT-POS                                    AT020   
005600        ADD 1                    TO WS-DOT-COUNT.                 AT020   
