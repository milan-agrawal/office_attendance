000010***************************************************************** ATCTL   
000020*                                                               * ATCTL   
000030*   Control Card - As-Of Date / Employee / Query Parameters     * ATCTL   
000040*        One record read at start-of-job by AT020/30/40/50      * ATCTL   
000050*                                                               * ATCTL   
000060***************************************************************** ATCTL   
000070*   Card size 100 bytes, line sequential.                         ATCTL   
000080*                                                                 ATCTL   
000090* Replaces the interactive "as-of date" / employee pick / search  ATCTL   
000100*   box prompts of the on-line system with a single JCL-style     ATCTL   
000110*   control card, per this shop's usual batch practice.           ATCTL   
000120*                                                                 ATCTL   
000130* 30/07/99 rlm - Created for the dashboard/statement/search jobs. ATCTL   
000140*                                                                 ATCTL   
000150 01  AT-CONTROL-CARD.                                             ATCTL   
000160     03  CC-AS-OF-DATE             PIC 9(8).                      ATCTL   
000170*                                       CCYYMMDD - THE RUN DATE   ATCTL   
000180     03  CC-EMP-ID                 PIC X(12).                     ATCTL   
000190*                                       AT040 ONLY - WHOSE STATEMEATCTL   
000200     03  CC-QUERY                  PIC X(60).                     ATCTL   
000210*                                       AT050 ONLY - SEARCH STRINGATCTL   
000220     03  CC-PAGE-NO                PIC 9(4).                      ATCTL   
000230*                                       AT050 ONLY - PAGE WANTED  ATCTL   
000240     03  FILLER                    PIC X(16).                     ATCTL   
