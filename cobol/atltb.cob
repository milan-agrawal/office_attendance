000010***************************************************************** ATLTB   
000020*                                                               * ATLTB   
000030*   In-Memory Leave Table                                     *   ATLTB   
000040*        Loaded by AT020 from the stored Leave File           *   ATLTB   
000050*                                                               * ATLTB   
000060***************************************************************** ATLTB   
000070*                                                                 ATLTB   
000080* Table is sized generously above current leave-record volume.    ATLTB   
000090*   Widen the OCCURS clause below and recompile AT020 if the      ATLTB   
000100*   shop ever outgrows it.  Fields are hand-carried from ATLVE    ATLTB   
000110*   rather than COPY REPLACING - that book holds two 01 records   ATLTB   
000120*   (stored leave and transaction) and only the first is wanted   ATLTB   
000130*   here.                                                         ATLTB   
000140*                                                                 ATLTB   
000150* 30/07/99 rlm - Created for AT020's amendment-detection pass -   ATLTB   
000160*                need the whole file in key order in memory so    ATLTB   
000170*                a late transaction can be matched, updated or    ATLTB   
000180*                inserted before the file is rewritten.           ATLTB   
000190*                                                                 ATLTB   
000200 01  AT-LEAVE-TABLE.                                              ATLTB   
000210     03  AT-LV-COUNT               PIC 9(4)  COMP.                ATLTB   
000220     03  AT-LV-ENTRY OCCURS 1 TO 3000 TIMES                       ATLTB   
000230                      DEPENDING ON AT-LV-COUNT                    ATLTB   
000240                      ASCENDING KEY IS TBL-ID                     ATLTB   
000250                      INDEXED BY AT-LV-IDX.                       ATLTB   
000260         05  TBL-EMP-ID            PIC X(12).                     ATLTB   
000270         05  TBL-ID                PIC 9(8)  COMP.                ATLTB   
000280         05  TBL-DATE              PIC 9(8)  COMP.                ATLTB   
000290         05  TBL-START-DATE        PIC 9(8)  COMP.                ATLTB   
000300         05  TBL-END-DATE          PIC 9(8)  COMP.                ATLTB   
000310         05  TBL-DAYS-COUNT        PIC 9(3)  COMP.                ATLTB   
000320         05  TBL-LEAVE-TYPE        PIC X(16).                     ATLTB   
000330         05  TBL-IS-PAID           PIC X.                         ATLTB   
000340         05  TBL-STATUS            PIC X(10).                     ATLTB   
000350         05  TBL-REASON            PIC X(60).                     ATLTB   
000360         05  TBL-AMENDED           PIC X.                         ATLTB   
000370         05  TBL-AMENDED-BY        PIC X(30).                     ATLTB   
000380         05  FILLER                PIC X(12).                     ATLTB   
