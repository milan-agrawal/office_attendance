000010***************************************************************** ATAUD   
000020*                                                               * ATAUD   
000030*   Record Definition For Leave Audit Log (Output)              * ATAUD   
000040*        Chronological, append only                             * ATAUD   
000050*                                                               * ATAUD   
000060***************************************************************** ATAUD   
000070*   File size 178 bytes.                                          ATAUD   
000080*                                                                 ATAUD   
000090* 30/07/99 rlm - Created for the personnel audit-trail request    ATAUD   
000100*                (Req PN-118).                                    ATAUD   
000110*                                                                 ATAUD   
000120 01  AT-AUDIT-RECORD.                                             ATAUD   
000130     03  AUD-TIMESTAMP             PIC 9(14) COMP.                ATAUD   
000140*                                       CCYYMMDDHHMMSS            ATAUD   
000150     03  AUD-ACTOR                 PIC X(30).                     ATAUD   
000160*                                       'SYSTEM' WHEN UNATTRIBUTEDATAUD   
000170     03  AUD-ACTION                PIC X(10).                     ATAUD   
000180*                                       CREATED/AMENDED/UPDATED   ATAUD   
000190     03  AUD-MODEL                 PIC X(16).                     ATAUD   
000200*                                       ALWAYS 'LEAVE' FOR THIS RUATAUD   
000210     03  AUD-OBJECT-ID             PIC 9(8)  COMP.                ATAUD   
000220     03  AUD-DETAILS               PIC X(100).                    ATAUD   
000230     03  FILLER                    PIC X(10).                     ATAUD   
